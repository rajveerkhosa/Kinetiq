000100******************************************************************
000200* DESCRICAO..: BOOK DA TABELA DE HISTORICO DE SERIES ANTERIORES *
000300*              DO EXERCICIO CORRENTE, USADA PELO RPE-RULES E    *
000400*              PELA POLITICA DE ML PARA OLHAR PARA TRAS NA      *
000500*              PROPRIA EXECUCAO DO LOTE.                        *
000600*----------------------------------------------------------------*
000700* REINICIADA A CADA QUEBRA DE CONTROLE POR EXERCICIO EM         *
000800* KIN0001A (0008-QUEBRA-CONTROLE). LIMITE DE 300 SERIES POR     *
000900* EXERCICIO NUMA MESMA EXECUCAO - SUFICIENTE PARA UM LOTE       *
001000* DIARIO/SEMANAL DE REGISTRO DE TREINO.                         *
001100*----------------------------------------------------------------*
001200* HISTORICO DE ALTERACOES                                        *
001300* 06/02/2004 ATC  CRIACAO DO BOOK                          KIN010*
001400* 19/05/2003 ATC  LIMITE AMPLIADO DE 100 PARA 300 SERIES   KIN052*
001500******************************************************************
001600 01  KINHIST-TABELA.
001700     05  HIST-QTDE                  PIC 9(3) COMP VALUE ZERO.
001800     05  HIST-SERIE OCCURS 300 TIMES
001900                     INDEXED BY HIST-IDX.
002000         10  HIST-PESO              PIC 9(4)V99.
002100         10  HIST-REPS              PIC 9(2).
002200         10  HIST-RPE               PIC 99V9.
