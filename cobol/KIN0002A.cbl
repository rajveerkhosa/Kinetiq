000100******************************************************************
000200* PROGRAMADOR : A.T. CARDOSO                                     *
000300* INSTALACAO  : SETOR DE PROCESSAMENTO DE DADOS                  *
000400* DATA-ESCRITA: 06/02/2004                                       *
000500* DATA-COMPIL.: (GERADA PELO COMPILADOR)                         *
000600* SEGURANCA   : USO INTERNO                                      *
000700*----------------------------------------------------------------*
000800* OBJETIVO    : ROTINAS DE UNIDADE DO SUBSISTEMA KINETIQ -       *
000900*               CONVERSAO LB/KG, ARREDONDAMENTO A UM INCREMENTO, *
001000*               LIMITE INTEIRO E NORMALIZACAO DE EXIBICAO.       *
001100*               CHAMADO POR OPCODE (VER UN-OPERACAO) A PARTIR    *
001200*               DE KIN0005A E KIN0006A.                          *
001300*----------------------------------------------------------------*
001400* HISTORICO DE ALTERACOES                                        *
001500* 06/02/2004 ATC  PROGRAMA ORIGINAL - TOKG/FRKG/ARRD/CLIN  KIN010*
001600* 19/05/2003 ATC  ACRESCIDO OPCODE NORM (NORMALIZACAO DE   KIN052*
001700*                 EXIBICAO 0,5 LB / 0,25 KG)                     *
001800* 03/05/2011 JRS  CORRIGIDO ARREDONDAMENTO QUANDO INCREMENTO KIN031
001900*                 VEM ZERADO DO ARQUIVO DE CONFIGURACAO (PISO     *
002000*                 EM EPSILON PARA EVITAR DIVISAO POR ZERO)        *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    KIN0002A.
002400 AUTHOR.        A.T. CARDOSO.
002500 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
002600 DATE-WRITTEN.  06/02/2004.
002700 DATE-COMPILED.
002800 SECURITY.      USO INTERNO.
002900*================================================================*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 DATA DIVISION.
003500 FILE SECTION.
003600 WORKING-STORAGE SECTION.
003700
003800*--------------------------------------------------------------*
003900*    CONSTANTES DE CONVERSAO LB <-> KG (AGRUPADAS COM REDEFINES
004000*    PARA PERMITIR VARREDURA EM VETOR NA IMPRESSAO DE DEPURACAO)
004100*--------------------------------------------------------------*
004200 01  WRK-CONSTANTES.
004300     05  WRK-LB-POR-KG          PIC 9(1)V9(10) COMP-3
004400                                      VALUE 2.2046226218.
004500     05  WRK-EPSILON            PIC 9(1)V9(6) COMP-3
004600                                      VALUE 0.000001.
004700 01  WRK-CONSTANTES-R REDEFINES WRK-CONSTANTES.
004800     05  WRK-CONSTANTE-TAB OCCURS 2 TIMES
004900                                PIC 9(1)V9(10) COMP-3.
005000
005100*--------------------------------------------------------------*
005200*    AREAS DE TRABALHO DO ARREDONDAMENTO
005300*--------------------------------------------------------------*
005400 01  WRK-INCREMENTO-SEGURO      PIC S9(6)V9(6) COMP-3 VALUE ZERO.
005500 01  WRK-QTDE-INCREMENTOS       PIC S9(6)V9(6) COMP-3 VALUE ZERO.
005600
005700*--------------------------------------------------------------*
005800*    REDEFINES - VISAO ALTERNATIVA DO INCREMENTO DE EXIBICAO
005900*    (0,50 PARA LIBRAS / 0,25 PARA QUILOS)
006000*--------------------------------------------------------------*
006100 01  WRK-INCR-EXIBICAO.
006200     05  WRK-INCR-EXIB-LB       PIC 9(1)V99 VALUE 0.50.
006300     05  WRK-INCR-EXIB-KG       PIC 9(1)V99 VALUE 0.25.
006400 01  WRK-INCR-EXIBICAO-R REDEFINES WRK-INCR-EXIBICAO.
006500     05  WRK-INCR-EXIB-TAB OCCURS 2 TIMES PIC 9(1)V99.
006600
006700 LINKAGE SECTION.
006800 01  KIN0002A-PARM.
006900     05  UN-OPERACAO            PIC X(4).
007000         88  UN-OP-TO-KG            VALUE 'TOKG'.
007100         88  UN-OP-FROM-KG          VALUE 'FRKG'.
007200         88  UN-OP-ROUND-INC        VALUE 'ARRD'.
007300         88  UN-OP-CLAMP-INT        VALUE 'CLIN'.
007400         88  UN-OP-NORMALIZE        VALUE 'NORM'.
007500     05  UN-UNIDADE             PIC X(2).
007600     05  UN-ENTRADA             PIC S9(6)V9(6) COMP-3.
007700     05  UN-INCREMENTO          PIC S9(6)V9(6) COMP-3.
007800     05  UN-INT-LO              PIC S9(4) COMP.
007900     05  UN-INT-HI              PIC S9(4) COMP.
008000     05  UN-INT-VAL             PIC S9(4) COMP.
008100     05  UN-SAIDA               PIC S9(6)V9(6) COMP-3.
008200     05  UN-INT-SAIDA           PIC S9(4) COMP.
008300*----------------------------------------------------------------*
008400*    REDEFINES DE DEPURACAO - VISAO EM BYTES DO PARM DE UNIDADES
008500*    (USADA EM DUMP DE TRACE QUANDO O OPCODE VEM INVALIDO)
008600*----------------------------------------------------------------*
008700 01  KIN0002A-PARM-R REDEFINES KIN0002A-PARM.
008800     05  WRK-UN-BYTE            OCCURS 35 TIMES PIC X(1).
008900*================================================================*
009000 PROCEDURE DIVISION USING KIN0002A-PARM.
009100*================================================================*
009200
009300*----------------------------------------------------------------*
009400*    PROCESSAMENTO PRINCIPAL - DESVIA CONFORME O OPCODE
009500*----------------------------------------------------------------*
009600*> cobol-lint CL002 0000-processar
009700 0000-PROCESSAR                  SECTION.
009800*----------------------------------------------------------------*
009900      MOVE ZERO                  TO UN-SAIDA
010000      MOVE ZERO                  TO UN-INT-SAIDA
010100      EVALUATE TRUE
010200          WHEN UN-OP-TO-KG
010300              PERFORM 0001-CONVERTER-KG
010400          WHEN UN-OP-FROM-KG
010500              PERFORM 0002-CONVERTER-USUARIO
010600          WHEN UN-OP-ROUND-INC
010700              PERFORM 0003-ARREDONDAR-INCREMENTO
010800          WHEN UN-OP-CLAMP-INT
010900              PERFORM 0004-LIMITAR-INTEIRO
011000          WHEN UN-OP-NORMALIZE
011100              PERFORM 0005-NORMALIZAR-EXIBICAO
011200          WHEN OTHER
011300              CONTINUE
011400      END-EVALUATE
011500      PERFORM 9999-FINALIZAR
011600      .
011700*----------------------------------------------------------------*
011800*> cobol-lint CL002 0000-end
011900 0000-END.                       EXIT.
012000*----------------------------------------------------------------*
012100
012200*----------------------------------------------------------------*
012300*    TOKG - CONVERTE PESO DO USUARIO PARA QUILOS
012400*----------------------------------------------------------------*
012500 0001-CONVERTER-KG               SECTION.
012600*----------------------------------------------------------------*
012700      IF UN-UNIDADE               EQUAL 'KG'
012800           MOVE UN-ENTRADA        TO UN-SAIDA
012900      ELSE
013000           COMPUTE UN-SAIDA ROUNDED =
013100                  UN-ENTRADA / WRK-LB-POR-KG
013200      END-IF
013300      .
013400*----------------------------------------------------------------*
013500*> cobol-lint CL002 0001-end
013600 0001-END.                       EXIT.
013700*----------------------------------------------------------------*
013800
013900*----------------------------------------------------------------*
014000*    FRKG - CONVERTE PESO DE QUILOS PARA A UNIDADE DO USUARIO
014100*----------------------------------------------------------------*
014200 0002-CONVERTER-USUARIO          SECTION.
014300*----------------------------------------------------------------*
014400      IF UN-UNIDADE               EQUAL 'KG'
014500           MOVE UN-ENTRADA        TO UN-SAIDA
014600      ELSE
014700           COMPUTE UN-SAIDA ROUNDED =
014800                  UN-ENTRADA * WRK-LB-POR-KG
014900      END-IF
015000      .
015100*----------------------------------------------------------------*
015200*> cobol-lint CL002 0002-end
015300 0002-END.                       EXIT.
015400*----------------------------------------------------------------*
015500
015600*----------------------------------------------------------------*
015700*    ARRD - ARREDONDA UN-ENTRADA AO MULTIPLO MAIS PROXIMO DE
015800*    UN-INCREMENTO (PISO NUM EPSILON PARA NAO DIVIDIR POR ZERO)
015900*----------------------------------------------------------------*
016000 0003-ARREDONDAR-INCREMENTO      SECTION.
016100*----------------------------------------------------------------*
016200      MOVE UN-INCREMENTO          TO WRK-INCREMENTO-SEGURO
016300      IF WRK-INCREMENTO-SEGURO    NOT GREATER WRK-EPSILON
016400           MOVE WRK-EPSILON       TO WRK-INCREMENTO-SEGURO
016500      END-IF
016600      COMPUTE WRK-QTDE-INCREMENTOS ROUNDED =
016700             UN-ENTRADA / WRK-INCREMENTO-SEGURO
016800      COMPUTE UN-SAIDA = WRK-QTDE-INCREMENTOS *
016900             WRK-INCREMENTO-SEGURO
017000      .
017100*----------------------------------------------------------------*
017200*> cobol-lint CL002 0003-end
017300 0003-END.                       EXIT.
017400*----------------------------------------------------------------*
017500
017600*----------------------------------------------------------------*
017700*    CLIN - LIMITA UN-INT-VAL AO INTERVALO [UN-INT-LO,UN-INT-HI]
017800*----------------------------------------------------------------*
017900 0004-LIMITAR-INTEIRO            SECTION.
018000*----------------------------------------------------------------*
018100      IF UN-INT-VAL                LESS UN-INT-LO
018200           MOVE UN-INT-LO         TO UN-INT-SAIDA
018300      ELSE
018400           IF UN-INT-VAL          GREATER UN-INT-HI
018500                MOVE UN-INT-HI    TO UN-INT-SAIDA
018600           ELSE
018700                MOVE UN-INT-VAL   TO UN-INT-SAIDA
018800           END-IF
018900      END-IF
019000      .
019100*----------------------------------------------------------------*
019200*> cobol-lint CL002 0004-end
019300 0004-END.                       EXIT.
019400*----------------------------------------------------------------*
019500
019600*----------------------------------------------------------------*
019700*    NORM - NORMALIZA PESO PARA EXIBICAO (0,5 LB / 0,25 KG)
019800*----------------------------------------------------------------*
019900 0005-NORMALIZAR-EXIBICAO        SECTION.
020000*----------------------------------------------------------------*
020100      IF UN-UNIDADE                EQUAL 'KG'
020200           MOVE WRK-INCR-EXIB-KG  TO UN-INCREMENTO
020300      ELSE
020400           MOVE WRK-INCR-EXIB-LB  TO UN-INCREMENTO
020500      END-IF
020600      PERFORM 0003-ARREDONDAR-INCREMENTO
020700      .
020800*----------------------------------------------------------------*
020900*> cobol-lint CL002 0005-end
021000 0005-END.                       EXIT.
021100*----------------------------------------------------------------*
021200
021300*----------------------------------------------------------------*
021400*    FINALIZAR PROGRAMA
021500*----------------------------------------------------------------*
021600 9999-FINALIZAR                  SECTION.
021700*----------------------------------------------------------------*
021800      GOBACK
021900      .
022000*----------------------------------------------------------------*
022100*> cobol-lint CL002 9999-end
022200 9999-END.                       EXIT.
022300*----------------------------------------------------------------*
