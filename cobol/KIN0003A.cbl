000100******************************************************************
000200* PROGRAMADOR : A.T. CARDOSO                                     *
000300* INSTALACAO  : SETOR DE PROCESSAMENTO DE DADOS                  *
000400* DATA-ESCRITA: 06/02/2004                                       *
000500* DATA-COMPIL.: (GERADA PELO COMPILADOR)                         *
000600* SEGURANCA   : USO INTERNO                                      *
000700*----------------------------------------------------------------*
000800* OBJETIVO    : FUNCOES DE PROGRESSAO DO SUBSISTEMA KINETIQ -    *
000900*               SALTO DE CARGA A PARTIR DO RPE E VARIACAO DE     *
001000*               REPETICOES A PARTIR DO RPE. CHAMADO POR OPCODE   *
001100*               (VER PR-OPERACAO) A PARTIR DE KIN0005A.          *
001200*----------------------------------------------------------------*
001300* HISTORICO DE ALTERACOES                                        *
001400* 06/02/2004 ATC  PROGRAMA ORIGINAL - TABELA DE SALTO POR   KIN010*
001500*                 FAIXA DE RPE, EM LIBRAS                        *
001600* 19/05/2003 ATC  ACRESCIDA CONVERSAO PARA QUILOS VIA CHAMADA KIN052
001700*                 A KIN0002A QUANDO A UNIDADE PEDIDA E' KG        *
001800* 14/09/2009 ATC  CLAMPING DO RPE ENTRE 1,0 E 10,0 ANTES DE  KIN026*
001900*                 CALCULAR SALTO OU DELTA DE REPETICOES          *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    KIN0003A.
002300 AUTHOR.        A.T. CARDOSO.
002400 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
002500 DATE-WRITTEN.  06/02/2004.
002600 DATE-COMPILED.
002700 SECURITY.      USO INTERNO.
002800*================================================================*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 DATA DIVISION.
003400 FILE SECTION.
003500 WORKING-STORAGE SECTION.
003600
003700 01  WRK-RPE-LIMITADO           PIC 9(2)V9 VALUE ZERO.
003800 01  WRK-SALTO-LB               PIC S9(3)V9(6) COMP-3 VALUE ZERO.
003900
004000*--------------------------------------------------------------*
004100*    AREA DE CHAMADA A KIN0002A (CONVERSAO LB -> KG)
004200*--------------------------------------------------------------*
004300 01  WRK-PARM-UNIDADE.
004400     05  WRK-UN-OPERACAO        PIC X(4)  VALUE 'TOKG'.
004500     05  WRK-UN-UNIDADE         PIC X(2).
004600     05  WRK-UN-ENTRADA         PIC S9(6)V9(6) COMP-3.
004700     05  WRK-UN-INCREMENTO      PIC S9(6)V9(6) COMP-3.
004800     05  WRK-UN-INT-LO          PIC S9(4) COMP.
004900     05  WRK-UN-INT-HI          PIC S9(4) COMP.
005000     05  WRK-UN-INT-VAL         PIC S9(4) COMP.
005100     05  WRK-UN-SAIDA           PIC S9(6)V9(6) COMP-3.
005200     05  WRK-UN-INT-SAIDA       PIC S9(4) COMP.
005300*--------------------------------------------------------------*
005400*    REDEFINES DE DEPURACAO - VISAO EM BYTES DO PARM DE CHAMADA
005500*    A KIN0002A (CONFERENCIA DE TRACE QUANDO A CONVERSAO FALHA)
005600*--------------------------------------------------------------*
005700 01  WRK-PARM-UNIDADE-R REDEFINES WRK-PARM-UNIDADE.
005800     05  WRK-UN-BYTE            OCCURS 35 TIMES PIC X(1).
005900
006000*--------------------------------------------------------------*
006100*    REDEFINES - TABELA DE FAIXAS DE RPE PARA VARIACAO DE
006200*    REPETICOES, VISTA TAMBEM COMO VETOR PARA DEPURACAO
006300*--------------------------------------------------------------*
006400 01  WRK-TAB-DELTA-REPS.
006500     05  FILLER                 PIC S9(2) VALUE +3.
006600     05  FILLER                 PIC S9(2) VALUE +2.
006700     05  FILLER                 PIC S9(2) VALUE +1.
006800     05  FILLER                 PIC S9(2) VALUE +0.
006900     05  FILLER                 PIC S9(2) VALUE -1.
007000 01  WRK-TAB-DELTA-REPS-R REDEFINES WRK-TAB-DELTA-REPS.
007100     05  WRK-DELTA-FAIXA OCCURS 5 TIMES PIC S9(2).
007200
007300 LINKAGE SECTION.
007400 01  KIN0003A-PARM.
007500     05  PR-OPERACAO            PIC X(4).
007600         88  PR-OP-SALTO            VALUE 'SALT'.
007700         88  PR-OP-DELTA            VALUE 'DELT'.
007800     05  PR-RPE                 PIC 99V9.
007900     05  PR-UNIDADE             PIC X(2).
008000     05  PR-SALTO-SAIDA         PIC S9(3)V9(6) COMP-3.
008100     05  PR-DELTA-SAIDA         PIC S9(2) COMP.
008200*----------------------------------------------------------------*
008300*    REDEFINES DE DEPURACAO - VISAO EM BYTES DO PARM DE PROGRESSAO
008400*----------------------------------------------------------------*
008500 01  KIN0003A-PARM-R REDEFINES KIN0003A-PARM.
008600     05  WRK-PR-BYTE            OCCURS 16 TIMES PIC X(1).
008700*================================================================*
008800 PROCEDURE DIVISION USING KIN0003A-PARM.
008900*================================================================*
009000
009100*----------------------------------------------------------------*
009200*    PROCESSAMENTO PRINCIPAL - DESVIA CONFORME O OPCODE
009300*----------------------------------------------------------------*
009400*> cobol-lint CL002 0000-processar
009500 0000-PROCESSAR                  SECTION.
009600*----------------------------------------------------------------*
009700      MOVE PR-RPE                 TO WRK-RPE-LIMITADO
009800      IF WRK-RPE-LIMITADO         LESS 1.0
009900           MOVE 1.0                TO WRK-RPE-LIMITADO
010000      END-IF
010100      IF WRK-RPE-LIMITADO         GREATER 10.0
010200           MOVE 10.0               TO WRK-RPE-LIMITADO
010300      END-IF
010400      EVALUATE TRUE
010500          WHEN PR-OP-SALTO
010600              PERFORM 0001-SALTO-PESO-RPE
010700          WHEN PR-OP-DELTA
010800              PERFORM 0002-DELTA-REPS-RPE
010900          WHEN OTHER
011000              CONTINUE
011100      END-EVALUATE
011200      PERFORM 9999-FINALIZAR
011300      .
011400*----------------------------------------------------------------*
011500*> cobol-lint CL002 0000-end
011600 0000-END.                       EXIT.
011700*----------------------------------------------------------------*
011800
011900*----------------------------------------------------------------*
012000*    SALT - SALTO DE CARGA (LB) EM FUNCAO DO RPE, CONVERTIDO
012100*    PARA A UNIDADE PEDIDA EM PR-UNIDADE
012200*----------------------------------------------------------------*
012300 0001-SALTO-PESO-RPE             SECTION.
012400*----------------------------------------------------------------*
012500      EVALUATE TRUE
012600          WHEN WRK-RPE-LIMITADO   NOT GREATER 3.0
012700              COMPUTE WRK-SALTO-LB ROUNDED =
012800                     17.5 - (2.5 * WRK-RPE-LIMITADO)
012900          WHEN WRK-RPE-LIMITADO   NOT GREATER 7.0
013000              COMPUTE WRK-SALTO-LB ROUNDED =
013100                     10 - ((WRK-RPE-LIMITADO - 4) * (5 / 3))
013200          WHEN OTHER
013300              MOVE 5.0             TO WRK-SALTO-LB
013400      END-EVALUATE
013500
013600      IF PR-UNIDADE                EQUAL 'KG'
013700           MOVE 'TOKG'             TO WRK-UN-OPERACAO
013800           MOVE 'KG'               TO WRK-UN-UNIDADE
013900           MOVE WRK-SALTO-LB       TO WRK-UN-ENTRADA
014000           CALL 'KIN0002A'         USING WRK-PARM-UNIDADE
014100           MOVE WRK-UN-SAIDA       TO PR-SALTO-SAIDA
014200      ELSE
014300           MOVE WRK-SALTO-LB       TO PR-SALTO-SAIDA
014400      END-IF
014500      .
014600*----------------------------------------------------------------*
014700*> cobol-lint CL002 0001-end
014800 0001-END.                       EXIT.
014900*----------------------------------------------------------------*
015000
015100*----------------------------------------------------------------*
015200*    DELT - VARIACAO DE REPETICOES EM FUNCAO DO RPE
015300*----------------------------------------------------------------*
015400 0002-DELTA-REPS-RPE             SECTION.
015500*----------------------------------------------------------------*
015600      EVALUATE TRUE
015700          WHEN WRK-RPE-LIMITADO   NOT GREATER 3.0
015800              MOVE WRK-DELTA-FAIXA(1) TO PR-DELTA-SAIDA
015900          WHEN WRK-RPE-LIMITADO   NOT GREATER 6.0
016000              MOVE WRK-DELTA-FAIXA(2) TO PR-DELTA-SAIDA
016100          WHEN WRK-RPE-LIMITADO   NOT GREATER 8.0
016200              MOVE WRK-DELTA-FAIXA(3) TO PR-DELTA-SAIDA
016300          WHEN WRK-RPE-LIMITADO   NOT GREATER 9.0
016400              MOVE WRK-DELTA-FAIXA(4) TO PR-DELTA-SAIDA
016500          WHEN OTHER
016600              MOVE WRK-DELTA-FAIXA(5) TO PR-DELTA-SAIDA
016700      END-EVALUATE
016800      .
016900*----------------------------------------------------------------*
017000*> cobol-lint CL002 0002-end
017100 0002-END.                       EXIT.
017200*----------------------------------------------------------------*
017300
017400*----------------------------------------------------------------*
017500*    FINALIZAR PROGRAMA
017600*----------------------------------------------------------------*
017700 9999-FINALIZAR                  SECTION.
017800*----------------------------------------------------------------*
017900      GOBACK
018000      .
018100*----------------------------------------------------------------*
018200*> cobol-lint CL002 9999-end
018300 9999-END.                       EXIT.
018400*----------------------------------------------------------------*
