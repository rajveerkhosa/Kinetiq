000100******************************************************************
000200* PROGRAMADOR : M.L. FIGUEIREDO                                  *
000300* INSTALACAO  : SETOR DE PROCESSAMENTO DE DADOS                  *
000400* DATA-ESCRITA: 30/03/2007                                       *
000500* DATA-COMPIL.: (GERADA PELO COMPILADOR)                         *
000600* SEGURANCA   : USO INTERNO                                      *
000700*----------------------------------------------------------------*
000800* OBJETIVO    : POLITICA DE SUGESTAO BASEADA EM APRENDIZADO DE   *
000900*               MAQUINA (ML-POLICY) DO SUBSISTEMA KINETIQ -      *
001000*               CALIBRACAO DE RPE (WELFORD), REGRESSORES ONLINE  *
001100*               (LINEAR E LOGISTICO POR GRADIENTE), BANDIT        *
001200*               CONTEXTUAL LINUCB E GERACAO/PONTUACAO DE          *
001300*               CANDIDATOS. CHAMADO POR KIN0001A QUANDO O MODO   *
001400*               DE ML ESTA' LIGADO PARA O USUARIO. QUANDO AS      *
001500*               GUARDAS DE SEGURANCA NAO PASSAM, OU NENHUM        *
001600*               CANDIDATO SOBREVIVE A PONTUACAO, CAI PARA O       *
001700*               MOTOR DETERMINISTICO KIN0005A (RPE-RULES).        *
001800*----------------------------------------------------------------*
001900* HISTORICO DE ALTERACOES                                        *
002000* 30/03/2007 MLF  PROGRAMA ORIGINAL - CALIBRACAO, REGRESSORES KIN058*
002100*                 ONLINE E GUARDAS DE SEGURANCA                   *
002200* 14/11/2008 MLF  ACRESCIDO O BANDIT CONTEXTUAL LINUCB E A   KIN061*
002300*                 GERACAO/PONTUACAO DE CANDIDATOS                 *
002400* 12/12/2012 ATC  ACRESCIDO O EMBUTIMENTO DETERMINISTICO DE  KIN063*
002500*                 USUARIO/EXERCICIO NO VETOR DE ATRIBUTOS         *
002600* 22/01/1999 MLF  AJUSTE DE VIRADA DE SECULO NA ROTINA DE     KIN9901*
002700*                 SEMENTE DO GERADOR PSEUDO-ALEATORIO             *
002800* 08/07/2014 MLF  ROTULO DE FADIGA E TREINO DO MODELO         KIN071*
002900*                 LOGISTICO PASSARAM A USAR O HISTORICO ANTERIOR  *
003000*                 AO REGISTRO CORRENTE (SEM VAZAMENTO DE DADO)    *
003100* 19/06/2016 JRS  CORRIGIDO DESEMPATE NA ESCOLHA DO BANDIT   KIN078*
003200*                 (PRIMEIRA ACAO EMPATADA PERMANECE VENCEDORA)    *
003300* 04/03/2026 ATC  PONTUACAO DE PROGRESSO DO ADD-WEIGHT USAVA  KIN091*
003400*                 O GANHO JA CONVERTIDO PARA QUILOS EM VEZ DO      *
003500*                 GANHO EM LIBRAS - CRIADA WRK-GANHO-LB-BASE       *
003600* 04/03/2026 ATC  EXPONENCIAL NEGATIVA DA SIGMOIDE PASSOU A   KIN092*
003700*                 SOMAR OS 8 TERMOS DA SERIE DE TAYLOR QUE O       *
003800*                 COMENTARIO SEMPRE PROMETEU (ERA TRUNCADA EM 4)   *
003900* 04/03/2026 ATC  MATRIZ AINV DO BANDIT NASCIA ZERADA E NUNCA   KIN093*
004000*                 VIRAVA IDENTIDADE - ACRESCIDO SEMEIO NA        *
004100*                 PRIMEIRA AVALIACAO DE CADA ACAO (0008H/I/J),   *
004200*                 MESMO PADRAO DO EMBUTIMENTO EM KINMLST.        *
004300* 04/03/2026 ATC  KML-BANDIT-ACAO PASSOU A SER GRAVADO NO       KIN094*
004400*                 SEMEIO E CONFERIDO EM 0009E CONTRA A ORDEM DA  *
004500*                 TABELA POSICIONAL WRK-TAB-ACOES (CAMPO ANTES   *
004600*                 DECLARADO E NUNCA USADO).                     *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    KIN0006A.
005000 AUTHOR.        M.L. FIGUEIREDO.
005100 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
005200 DATE-WRITTEN.  30/03/2007.
005300 DATE-COMPILED.
005400 SECURITY.      USO INTERNO.
005500*================================================================*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 WORKING-STORAGE SECTION.
006300
006400*--------------------------------------------------------------*
006500*    CONSTANTES DE APRENDIZADO
006600*--------------------------------------------------------------*
006700 01  WRK-TAXA-APRENDIZADO       PIC 9(1)V9(6) COMP-3 VALUE 0.05.
006800 01  WRK-L2                     PIC 9(1)V9(6) COMP-3 VALUE 0.0001.
006900 01  WRK-ALPHA-BANDIT           PIC 9(1)V9(6) COMP-3 VALUE 1.5.
007000 01  WRK-DIM                    PIC 9(2)  COMP VALUE 16.
007100
007200*--------------------------------------------------------------*
007300*    TABELA DAS 5 ACOES POSSIVEIS (REDEFINES COMO VETOR)
007400*--------------------------------------------------------------*
007500 01  WRK-TAB-ACOES-F.
007600     05  FILLER                 PIC X(12) VALUE 'ADD-WEIGHT'.
007700     05  FILLER                 PIC X(12) VALUE 'ADD-REPS'.
007800     05  FILLER                 PIC X(12) VALUE 'STAY'.
007900     05  FILLER                 PIC X(12) VALUE 'LOWER-REPS'.
008000     05  FILLER                 PIC X(12) VALUE 'LOWER-WEIGHT'.
008100 01  WRK-TAB-ACOES REDEFINES WRK-TAB-ACOES-F.
008200     05  WRK-NOME-ACAO OCCURS 5 TIMES PIC X(12).
008300
008400*--------------------------------------------------------------*
008500*    VETORES DE ATRIBUTOS (16 POSICOES) - PREDICAO x CONTEXTO
008600*--------------------------------------------------------------*
008700 01  WRK-VETOR-PRED OCCURS 16 TIMES PIC S9(3)V9(6) COMP-3.
008800 01  WRK-VETOR-CTX  OCCURS 16 TIMES PIC S9(3)V9(6) COMP-3.
008900 01  WRK-VETOR-SUBST OCCURS 16 TIMES PIC S9(3)V9(6) COMP-3.
009000
009100*--------------------------------------------------------------*
009200*    RESUMO DO HISTORICO (COM/SEM O REGISTRO CORRENTE)
009300*--------------------------------------------------------------*
009400 01  WRK-HIST-ULTIMO-RPE        PIC S9(2)V9(6) COMP-3 VALUE ZERO.
009500 01  WRK-HIST-MEDIA-RPE         PIC S9(2)V9(6) COMP-3 VALUE ZERO.
009600 01  WRK-HIST-TENDENCIA         PIC S9(2)V9(6) COMP-3 VALUE ZERO.
009700 01  WRK-INCLUIR-ATUAL          PIC X(1)       VALUE 'N'.
009800     88  WRK-INCLUI-ATUAL           VALUE 'S'.
009900 01  WRK-QTDE-LOGICA            PIC 9(3)  COMP VALUE ZERO.
010000 01  WRK-SOMA-RECENTE           PIC S9(3)V9(6) COMP-3 VALUE ZERO.
010100 01  WRK-QTDE-RECENTE           PIC 9(2)  COMP VALUE ZERO.
010200 01  WRK-RPE-PRIMEIRO-RECENTE   PIC S9(2)V9(6) COMP-3 VALUE ZERO.
010300 01  WRK-RPE-ULTIMO-RECENTE     PIC S9(2)V9(6) COMP-3 VALUE ZERO.
010400
010500*--------------------------------------------------------------*
010600*    CALIBRACAO, PREDICAO E ROTULO DE FADIGA
010700*--------------------------------------------------------------*
010800 01  WRK-PESO-KG-ATUAL          PIC S9(4)V9(6) COMP-3 VALUE ZERO.
010900 01  WRK-PREVISTO-RPE           PIC S9(2)V9(6) COMP-3 VALUE ZERO.
011000 01  WRK-RESIDUO                PIC S9(2)V9(6) COMP-3 VALUE ZERO.
011100 01  WRK-DELTA-WELFORD          PIC S9(3)V9(6) COMP-3 VALUE ZERO.
011200 01  WRK-DELTA2-WELFORD         PIC S9(3)V9(6) COMP-3 VALUE ZERO.
011300 01  WRK-CALIBRADA-RPE          PIC S9(2)V9(6) COMP-3 VALUE ZERO.
011400 01  WRK-ROTULO-FADIGA          PIC S9(1)V9(6) COMP-3 VALUE ZERO.
011500 01  WRK-PROB-LOGISTICA         PIC S9(1)V9(6) COMP-3 VALUE ZERO.
011600 01  WRK-ERRO-GRADIENTE         PIC S9(2)V9(6) COMP-3 VALUE ZERO.
011700
011800*--------------------------------------------------------------*
011900*    SIGMOIDE (DUAS FAIXAS, SEM FUNCAO INTRINSECA)
012000*--------------------------------------------------------------*
012100 01  WRK-SIG-Z                  PIC S9(3)V9(6) COMP-3 VALUE ZERO.
012200 01  WRK-SIG-P                  PIC S9(1)V9(6) COMP-3 VALUE ZERO.
012300 01  WRK-SIG-EXP                PIC S9(3)V9(6) COMP-3 VALUE ZERO.
012400
012500*--------------------------------------------------------------*
012600*    TERMOS DA SERIE DE TAYLOR DA EXPONENCIAL NEGATIVA (8 TERMOS,
012700*    N=0 A N=7 - VER 0016A-EXPONENCIAL-NEGATIVA)
012800*--------------------------------------------------------------*
012900 01  WRK-POT-TAYLOR             PIC S9(3)V9(6) COMP-3 VALUE ZERO.
013000 01  WRK-FATORIAL-TAYLOR        PIC 9(5)       COMP   VALUE ZERO.
013100 01  WRK-TERMO-TAYLOR           PIC S9(3)V9(6) COMP-3 VALUE ZERO.
013200 01  WRK-SINAL-TAYLOR           PIC S9(1)      COMP   VALUE ZERO.
013300 01  WRK-N-TAYLOR               PIC 9(1)       COMP   VALUE ZERO.
013400
013500*--------------------------------------------------------------*
013600*    RAIZ QUADRADA POR NEWTON-RAPHSON (SEM FUNCAO INTRINSECA)
013700*--------------------------------------------------------------*
013800 01  WRK-RAIZ-X                 PIC S9(3)V9(6) COMP-3 VALUE ZERO.
013900 01  WRK-RAIZ-R                 PIC S9(3)V9(6) COMP-3 VALUE ZERO.
014000 01  WRK-RAIZ-CONT              PIC 9(2)  COMP VALUE ZERO.
014100
014200*--------------------------------------------------------------*
014300*    BANDIT LINUCB - ESCOLHA E ATUALIZACAO
014400*--------------------------------------------------------------*
014500 01  WRK-BANDIT-ESCOLHIDO       PIC X(12)      VALUE SPACES.
014600 01  WRK-ACAO-IDX               PIC 9(2)  COMP VALUE ZERO.
014700 01  WRK-I                      PIC 9(2)  COMP VALUE ZERO.
014800 01  WRK-J                      PIC 9(2)  COMP VALUE ZERO.
014900 01  WRK-THETA OCCURS 16 TIMES PIC S9(3)V9(6) COMP-3.
015000 01  WRK-AINV-X OCCURS 16 TIMES PIC S9(3)V9(6) COMP-3.
015100 01  WRK-MEAN-UCB               PIC S9(3)V9(6) COMP-3 VALUE ZERO.
015200 01  WRK-VAR-UCB                PIC S9(3)V9(6) COMP-3 VALUE ZERO.
015300 01  WRK-UCB                    PIC S9(3)V9(6) COMP-3 VALUE ZERO.
015400 01  WRK-MELHOR-UCB             PIC S9(3)V9(6) COMP-3 VALUE ZERO.
015500 01  WRK-DENOM-SHERMAN          PIC S9(3)V9(6) COMP-3 VALUE ZERO.
015600 01  WRK-RECOMPENSA             PIC S9(1)V9(6) COMP-3 VALUE ZERO.
015700
015800*--------------------------------------------------------------*
015900*    TABELA DE CANDIDATOS DA POLITICA DE ML (COM REDEFINES PARA
016000*    IMPRESSAO DE DEPURACAO EM LINHA UNICA POR CANDIDATO)
016100*--------------------------------------------------------------*
016200 01  WRK-CANDIDATOS.
016300     05  WRK-CAND OCCURS 6 TIMES INDEXED BY WRK-CAND-IDX.
016400         10  CAND-ACAO          PIC X(12)      VALUE SPACES.
016500         10  CAND-PESO-KG       PIC S9(4)V9(6) COMP-3 VALUE ZERO.
016600         10  CAND-REPS          PIC 9(2)       VALUE ZERO.
016700         10  CAND-VALIDO        PIC X(1)       VALUE 'N'.
016800             88  CAND-E-VALIDO      VALUE 'S'.
016900         10  CAND-SCORE         PIC S9(3)V9(6) COMP-3 VALUE ZERO.
017000 01  WRK-CANDIDATOS-R REDEFINES WRK-CANDIDATOS.
017100     05  WRK-CAND-LINHA OCCURS 6 TIMES PIC X(30).
017200 01  WRK-MELHOR-IDX             PIC 9(1)  COMP VALUE ZERO.
017300 01  WRK-MELHOR-SCORE           PIC S9(3)V9(6) COMP-3 VALUE ZERO.
017400 01  WRK-PREVISTO-CAND          PIC S9(2)V9(6) COMP-3 VALUE ZERO.
017500 01  WRK-FECHAMENTO             PIC S9(1)V9(6) COMP-3 VALUE ZERO.
017600 01  WRK-PROGRESSO              PIC S9(1)V9(6) COMP-3 VALUE ZERO.
017700 01  WRK-PENALIDADE             PIC S9(1)V9(6) COMP-3 VALUE ZERO.
017800 01  WRK-PREFERENCIA            PIC S9(1)V9(6) COMP-3 VALUE ZERO.
017900 01  WRK-DISTANCIA-FAIXA        PIC S9(2)V9(6) COMP-3 VALUE ZERO.
018000 01  WRK-GANHO-KG               PIC S9(2)V9(6) COMP-3 VALUE ZERO.
018100 01  WRK-GANHO-LB-BASE          PIC 9(2)V9(1)  COMP-3 VALUE 5.0.
018200
018300*--------------------------------------------------------------*
018400*    GERADOR PSEUDO-ALEATORIO DETERMINISTICO (CONGRUENTE
018500*    LINEAR) PARA SEMENTE DOS EMBUTIMENTOS (EMBEDDINGS)
018600*--------------------------------------------------------------*
018700 01  WRK-SEMENTE-LOCAL          PIC 9(5)  COMP VALUE ZERO.
018800 01  WRK-SEMENTE-NOVA           PIC 9(9)  COMP VALUE ZERO.
018900 01  WRK-EMBED-GERADO           PIC S9(1)V9(6) COMP-3 VALUE ZERO.
019000 01  WRK-EMBED-IDX              PIC 9(1)  COMP VALUE ZERO.
019100
019200*--------------------------------------------------------------*
019300*    GUARDAS DE SEGURANCA E BANDEIRA DE FALLBACK
019400*--------------------------------------------------------------*
019500 01  WRK-USAR-RPE-RULES         PIC X(1)       VALUE 'N'.
019600     88  WRK-CAI-PARA-RPE-RULES     VALUE 'S'.
019700
019800*--------------------------------------------------------------*
019900*    AREA DE CHAMADA A KIN0002A (UNITS)
020000*--------------------------------------------------------------*
020100 01  WRK-PARM-UNIDADE.
020200     05  WRK-UN-OPERACAO        PIC X(4).
020300     05  WRK-UN-UNIDADE         PIC X(2).
020400     05  WRK-UN-ENTRADA         PIC S9(6)V9(6) COMP-3.
020500     05  WRK-UN-INCREMENTO      PIC S9(6)V9(6) COMP-3.
020600     05  WRK-UN-INT-LO          PIC S9(4) COMP.
020700     05  WRK-UN-INT-HI          PIC S9(4) COMP.
020800     05  WRK-UN-INT-VAL         PIC S9(4) COMP.
020900     05  WRK-UN-SAIDA           PIC S9(6)V9(6) COMP-3.
021000     05  WRK-UN-INT-SAIDA       PIC S9(4) COMP.
021100 01  WRK-PARM-UNIDADE-R REDEFINES WRK-PARM-UNIDADE.
021200     05  WRK-UN-BYTE OCCURS 35 TIMES PIC X(1).
021300
021400*--------------------------------------------------------------*
021500*    AREA DE CHAMADA A KIN0005A (RESERVA - RPE-RULES)
021600*--------------------------------------------------------------*
021700 01  WRK-PARM-RPE-RULES.
021800     05  WRK-RR-OPERACAO        PIC X(4)       VALUE 'RUN '.
021900     05  WRK-RR-UNIDADE         PIC X(2).
022000     05  WRK-RR-PESO-USUARIO    PIC 9(4)V99.
022100     05  WRK-RR-REPS            PIC 9(2).
022200     05  WRK-RR-RPE             PIC 99V9.
022300     05  WRK-RR-VALIDO          PIC X(1)       VALUE 'S'.
022400     05  WRK-RR-ACAO-SAIDA      PIC X(12).
022500     05  WRK-RR-PESO-SAIDA      PIC 9(4)V99.
022600     05  WRK-RR-REPS-SAIDA      PIC 9(2).
022700     05  WRK-RR-RAZAO-SAIDA     PIC X(4).
022800
022900 LINKAGE SECTION.
023000 01  KIN0006A-PARM.
023100     05  ML-UNIDADE             PIC X(2).
023200     05  ML-PESO-USUARIO        PIC 9(4)V99.
023300     05  ML-REPS                PIC 9(2).
023400     05  ML-RPE                 PIC 99V9.
023500     05  ML-ACAO-SAIDA          PIC X(12).
023600     05  ML-PESO-SAIDA          PIC 9(4)V99.
023700     05  ML-REPS-SAIDA          PIC 9(2).
023800     05  ML-RAZAO-SAIDA         PIC X(4).
023900 COPY KINEXCF.
024000 COPY KINUSET.
024100 COPY KINHIST.
024200 COPY KINMLST.
024300*================================================================*
024400 PROCEDURE DIVISION USING KIN0006A-PARM KINEXCF-REGISTRO
024500                          KINUSET-REGISTRO KINHIST-TABELA
024600                          KINMLST-ESTADO.
024700*================================================================*
024800
024900*----------------------------------------------------------------*
025000*    PROCESSAMENTO PRINCIPAL DA POLITICA DE ML
025100*----------------------------------------------------------------*
025200*> cobol-lint CL002 0000-processar
025300 0000-PROCESSAR                  SECTION.
025400*----------------------------------------------------------------*
025500      MOVE SPACES                 TO ML-ACAO-SAIDA
025600      MOVE SPACES                 TO ML-RAZAO-SAIDA
025700      MOVE ZERO                   TO ML-PESO-SAIDA
025800      MOVE ZERO                   TO ML-REPS-SAIDA
025900      MOVE 'N'                    TO WRK-USAR-RPE-RULES
026000
026100      PERFORM 0001-VERIFICAR-GUARDAS
026200
026300      IF WRK-CAI-PARA-RPE-RULES
026400           PERFORM 0017-CHAMAR-RPE-RULES
026500      ELSE
026600           PERFORM 0018-SEMENTE-EMBEDDING
026700           MOVE 'TOKG'             TO WRK-UN-OPERACAO
026800           MOVE ML-UNIDADE         TO WRK-UN-UNIDADE
026900           MOVE ML-PESO-USUARIO    TO WRK-UN-ENTRADA
027000           CALL 'KIN0002A'         USING WRK-PARM-UNIDADE
027100           MOVE WRK-UN-SAIDA       TO WRK-PESO-KG-ATUAL
027200
027300           MOVE 'N'                TO WRK-INCLUIR-ATUAL
027400           PERFORM 0010-RESUMIR-HISTORICO
027500           PERFORM 0011-MONTAR-VETOR-PREDICAO
027600
027700           PERFORM 0004-PREVER-LINEAR
027800           COMPUTE WRK-RESIDUO = ML-RPE - WRK-PREVISTO-RPE
027900           PERFORM 0002-ATUALIZAR-CALIBRACAO
028000           PERFORM 0005-TREINAR-LINEAR
028100           PERFORM 0003-CALIBRAR-RPE
028200
028300           PERFORM 0013-ROTULO-FADIGA
028400           PERFORM 0006-PREVER-LOGISTICA
028500           PERFORM 0007-TREINAR-LOGISTICA
028600
028700           MOVE 'S'                TO WRK-INCLUIR-ATUAL
028800           PERFORM 0010-RESUMIR-HISTORICO
028900           PERFORM 0012-MONTAR-VETOR-CONTEXTO
029000
029100           PERFORM 0008-BANDIT-ESCOLHER
029200           PERFORM 0014-GERAR-CANDIDATOS
029300           PERFORM 0015-PONTUAR-CANDIDATOS
029400
029500           IF WRK-MELHOR-IDX          EQUAL ZERO
029600                PERFORM 0017-CHAMAR-RPE-RULES
029700           ELSE
029800                SET WRK-CAND-IDX      TO WRK-MELHOR-IDX
029900                MOVE CAND-ACAO (WRK-CAND-IDX) TO ML-ACAO-SAIDA
030000                MOVE 'MLPK'          TO ML-RAZAO-SAIDA
030100                MOVE CAND-REPS (WRK-CAND-IDX) TO ML-REPS-SAIDA
030200                MOVE 'FRKG'          TO WRK-UN-OPERACAO
030300                MOVE ML-UNIDADE      TO WRK-UN-UNIDADE
030400                MOVE CAND-PESO-KG (WRK-CAND-IDX) TO WRK-UN-ENTRADA
030500                CALL 'KIN0002A'      USING WRK-PARM-UNIDADE
030600                MOVE 'NORM'          TO WRK-UN-OPERACAO
030700                MOVE WRK-UN-SAIDA    TO WRK-UN-ENTRADA
030800                CALL 'KIN0002A'      USING WRK-PARM-UNIDADE
030900                MOVE WRK-UN-SAIDA    TO ML-PESO-SAIDA
031000
031100                COMPUTE WRK-RECOMPENSA = WRK-MELHOR-SCORE - 0.5
031200                IF WRK-RECOMPENSA     LESS -1.0
031300                     MOVE -1.0        TO WRK-RECOMPENSA
031400                END-IF
031500                IF WRK-RECOMPENSA     GREATER 1.0
031600                     MOVE 1.0         TO WRK-RECOMPENSA
031700                END-IF
031800                PERFORM 0009-BANDIT-ATUALIZAR
031900           END-IF
032000      END-IF
032100      PERFORM 9999-FINALIZAR
032200      .
032300*----------------------------------------------------------------*
032400*> cobol-lint CL002 0000-end
032500 0000-END.                       EXIT.
032600*----------------------------------------------------------------*
032700
032800*----------------------------------------------------------------*
032900*    GUARDAS: MENOS DE 6 SERIES NO HISTORICO, OU O RPE DA
033000*    ULTIMA SERIE ANTERIOR ACIMA DO TETO DA FAIXA ALVO
033100*----------------------------------------------------------------*
033200 0001-VERIFICAR-GUARDAS          SECTION.
033300*----------------------------------------------------------------*
033400      MOVE 'N'                    TO WRK-USAR-RPE-RULES
033500      IF HIST-QTDE                 LESS 6
033600           SET WRK-CAI-PARA-RPE-RULES TO TRUE
033700      ELSE
033800           IF HIST-RPE (HIST-QTDE) GREATER EC-RPE-MAX
033900                SET WRK-CAI-PARA-RPE-RULES TO TRUE
034000           END-IF
034100      END-IF
034200      .
034300*----------------------------------------------------------------*
034400*> cobol-lint CL002 0001-end
034500 0001-END.                       EXIT.
034600*----------------------------------------------------------------*
034700
034800*----------------------------------------------------------------*
034900*    ATUALIZAR A CALIBRACAO DE RPE (MEDIA/VARIANCIA DE WELFORD)
035000*----------------------------------------------------------------*
035100 0002-ATUALIZAR-CALIBRACAO       SECTION.
035200*----------------------------------------------------------------*
035300      ADD 1                       TO KML-CALIB-N
035400      COMPUTE WRK-DELTA-WELFORD = WRK-RESIDUO - KML-CALIB-BIAS
035500      COMPUTE KML-CALIB-BIAS =
035600             KML-CALIB-BIAS + (WRK-DELTA-WELFORD / KML-CALIB-N)
035700      COMPUTE WRK-DELTA2-WELFORD = WRK-RESIDUO - KML-CALIB-BIAS
035800      COMPUTE KML-CALIB-M2 =
035900             KML-CALIB-M2 + (WRK-DELTA-WELFORD * WRK-DELTA2-WELFORD)
036000      IF KML-CALIB-N               LESS 2
036100           MOVE 1.0                TO KML-CALIB-VARIANCIA
036200      ELSE
036300           COMPUTE KML-CALIB-VARIANCIA =
036400                  KML-CALIB-M2 / (KML-CALIB-N - 1)
036500      END-IF
036600      .
036700*----------------------------------------------------------------*
036800*> cobol-lint CL002 0002-end
036900 0002-END.                       EXIT.
037000*----------------------------------------------------------------*
037100
037200*----------------------------------------------------------------*
037300*    CALIBRAR O RPE INFORMADO (SUBTRAIR O VIES ATUAL)
037400*----------------------------------------------------------------*
037500 0003-CALIBRAR-RPE               SECTION.
037600*----------------------------------------------------------------*
037700      COMPUTE WRK-CALIBRADA-RPE = ML-RPE - KML-CALIB-BIAS
037800      IF WRK-CALIBRADA-RPE         LESS 1.0
037900           MOVE 1.0                TO WRK-CALIBRADA-RPE
038000      END-IF
038100      IF WRK-CALIBRADA-RPE         GREATER 10.0
038200           MOVE 10.0               TO WRK-CALIBRADA-RPE
038300      END-IF
038400      .
038500*----------------------------------------------------------------*
038600*> cobol-lint CL002 0003-end
038700 0003-END.                       EXIT.
038800*----------------------------------------------------------------*
038900
039000*----------------------------------------------------------------*
039100*    PREVER-LINEAR: PREVISTO = W.X + B (REGRESSOR ONLINE)
039200*----------------------------------------------------------------*
039300 0004-PREVER-LINEAR              SECTION.
039400*----------------------------------------------------------------*
039500      MOVE ZERO                   TO WRK-PREVISTO-RPE
039600      PERFORM 0004A-SOMAR-TERMO-LINEAR
039700          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER WRK-DIM
039800      COMPUTE WRK-PREVISTO-RPE = WRK-PREVISTO-RPE + KML-LIN-VIES
039900      .
040000*----------------------------------------------------------------*
040100*> cobol-lint CL002 0004-end
040200 0004-END.                       EXIT.
040300*----------------------------------------------------------------*
040400 0004A-SOMAR-TERMO-LINEAR        SECTION.
040500*----------------------------------------------------------------*
040600      COMPUTE WRK-PREVISTO-RPE = WRK-PREVISTO-RPE +
040700             (KML-LIN-PESO (WRK-I) * WRK-VETOR-PRED (WRK-I))
040800      .
040900*----------------------------------------------------------------*
041000*> cobol-lint CL002 0004a-end
041100 0004A-END.                      EXIT.
041200*----------------------------------------------------------------*
041300
041400*----------------------------------------------------------------*
041500*    TREINAR-LINEAR: PASSO DE GRADIENTE (SGD) COM L2
041600*----------------------------------------------------------------*
041700 0005-TREINAR-LINEAR             SECTION.
041800*----------------------------------------------------------------*
041900      COMPUTE WRK-ERRO-GRADIENTE = WRK-PREVISTO-RPE - ML-RPE
042000      PERFORM 0005A-AJUSTAR-PESO-LINEAR
042100          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER WRK-DIM
042200      COMPUTE KML-LIN-VIES = KML-LIN-VIES -
042300             (WRK-TAXA-APRENDIZADO * WRK-ERRO-GRADIENTE)
042400      .
042500*----------------------------------------------------------------*
042600*> cobol-lint CL002 0005-end
042700 0005-END.                       EXIT.
042800*----------------------------------------------------------------*
042900 0005A-AJUSTAR-PESO-LINEAR       SECTION.
043000*----------------------------------------------------------------*
043100      COMPUTE KML-LIN-PESO (WRK-I) = KML-LIN-PESO (WRK-I) -
043200             (WRK-TAXA-APRENDIZADO *
043300             ((WRK-ERRO-GRADIENTE * WRK-VETOR-PRED (WRK-I)) +
043400             (WRK-L2 * KML-LIN-PESO (WRK-I))))
043500      .
043600*----------------------------------------------------------------*
043700*> cobol-lint CL002 0005a-end
043800 0005A-END.                      EXIT.
043900*----------------------------------------------------------------*
044000
044100*----------------------------------------------------------------*
044200*    PREVER-LOGISTICA: P = SIGMOIDE(W.X + B)
044300*----------------------------------------------------------------*
044400 0006-PREVER-LOGISTICA           SECTION.
044500*----------------------------------------------------------------*
044600      MOVE ZERO                   TO WRK-SIG-Z
044700      PERFORM 0006A-SOMAR-TERMO-LOGISTICA
044800          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER WRK-DIM
044900      COMPUTE WRK-SIG-Z = WRK-SIG-Z + KML-LOG-VIES
045000      PERFORM 0016-SIGMOIDE
045100      MOVE WRK-SIG-P              TO WRK-PROB-LOGISTICA
045200      .
045300*----------------------------------------------------------------*
045400*> cobol-lint CL002 0006-end
045500 0006-END.                       EXIT.
045600*----------------------------------------------------------------*
045700 0006A-SOMAR-TERMO-LOGISTICA     SECTION.
045800*----------------------------------------------------------------*
045900      COMPUTE WRK-SIG-Z = WRK-SIG-Z +
046000             (KML-LOG-PESO (WRK-I) * WRK-VETOR-PRED (WRK-I))
046100      .
046200*----------------------------------------------------------------*
046300*> cobol-lint CL002 0006a-end
046400 0006A-END.                      EXIT.
046500*----------------------------------------------------------------*
046600
046700*----------------------------------------------------------------*
046800*    TREINAR-LOGISTICA: PASSO DE GRADIENTE (SGD) COM L2
046900*----------------------------------------------------------------*
047000 0007-TREINAR-LOGISTICA          SECTION.
047100*----------------------------------------------------------------*
047200      COMPUTE WRK-ERRO-GRADIENTE = WRK-PROB-LOGISTICA -
047300             WRK-ROTULO-FADIGA
047400      PERFORM 0007A-AJUSTAR-PESO-LOGISTICA
047500          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER WRK-DIM
047600      COMPUTE KML-LOG-VIES = KML-LOG-VIES -
047700             (WRK-TAXA-APRENDIZADO * WRK-ERRO-GRADIENTE)
047800      .
047900*----------------------------------------------------------------*
048000*> cobol-lint CL002 0007-end
048100 0007-END.                       EXIT.
048200*----------------------------------------------------------------*
048300 0007A-AJUSTAR-PESO-LOGISTICA    SECTION.
048400*----------------------------------------------------------------*
048500      COMPUTE KML-LOG-PESO (WRK-I) = KML-LOG-PESO (WRK-I) -
048600             (WRK-TAXA-APRENDIZADO *
048700             ((WRK-ERRO-GRADIENTE * WRK-VETOR-PRED (WRK-I)) +
048800             (WRK-L2 * KML-LOG-PESO (WRK-I))))
048900      .
049000*----------------------------------------------------------------*
049100*> cobol-lint CL002 0007a-end
049200 0007A-END.                      EXIT.
049300*----------------------------------------------------------------*
049400
049500*----------------------------------------------------------------*
049600*    BANDIT-ESCOLHER: ARGMAX DO UCB SOBRE AS 5 ACOES (LINUCB)
049700*----------------------------------------------------------------*
049800 0008-BANDIT-ESCOLHER            SECTION.
049900*----------------------------------------------------------------*
050000      MOVE LOW-VALUES              TO WRK-MELHOR-UCB
050100      MOVE -9999                   TO WRK-MELHOR-UCB
050200      PERFORM 0008A-AVALIAR-ACAO
050300          VARYING WRK-ACAO-IDX FROM 1 BY 1 UNTIL
050400                  WRK-ACAO-IDX GREATER 5
050500      .
050600*----------------------------------------------------------------*
050700*> cobol-lint CL002 0008-end
050800 0008-END.                       EXIT.
050900*----------------------------------------------------------------*
051000 0008A-AVALIAR-ACAO              SECTION.
051100*----------------------------------------------------------------*
051200      IF NOT KML-BANDIT-JA-SEMEADO (WRK-ACAO-IDX)
051300           PERFORM 0008H-SEMEAR-AINV
051400           SET KML-BANDIT-JA-SEMEADO (WRK-ACAO-IDX) TO TRUE
051500      END-IF
051600      PERFORM 0008B-THETA-VEZES-B
051700          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER WRK-DIM
051800      MOVE ZERO                   TO WRK-MEAN-UCB
051900      PERFORM 0008D-SOMAR-MEAN
052000          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER WRK-DIM
052100
052200      PERFORM 0008E-AINV-VEZES-X
052300          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER WRK-DIM
052400      MOVE ZERO                   TO WRK-VAR-UCB
052500      PERFORM 0008F-SOMAR-VAR
052600          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER WRK-DIM
052700
052800      IF WRK-VAR-UCB               LESS ZERO
052900           MOVE ZERO                TO WRK-VAR-UCB
053000      END-IF
053100      MOVE WRK-VAR-UCB            TO WRK-RAIZ-X
053200      PERFORM 0027-RAIZ-QUADRADA
053300      COMPUTE WRK-UCB = WRK-MEAN-UCB +
053400             (WRK-ALPHA-BANDIT * WRK-RAIZ-R)
053500
053600      IF WRK-UCB                   GREATER WRK-MELHOR-UCB
053700           MOVE WRK-UCB             TO WRK-MELHOR-UCB
053800           MOVE WRK-NOME-ACAO (WRK-ACAO-IDX) TO WRK-BANDIT-ESCOLHIDO
053900      END-IF
054000      .
054100*----------------------------------------------------------------*
054200*> cobol-lint CL002 0008a-end
054300 0008A-END.                      EXIT.
054400*----------------------------------------------------------------*
054500 0008B-THETA-VEZES-B             SECTION.
054600*----------------------------------------------------------------*
054700      MOVE ZERO                   TO WRK-THETA (WRK-I)
054800      PERFORM 0008C-SOMAR-THETA
054900          VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J GREATER WRK-DIM
055000      .
055100*----------------------------------------------------------------*
055200*> cobol-lint CL002 0008b-end
055300 0008B-END.                      EXIT.
055400*----------------------------------------------------------------*
055500 0008C-SOMAR-THETA               SECTION.
055600*----------------------------------------------------------------*
055700      COMPUTE WRK-THETA (WRK-I) = WRK-THETA (WRK-I) +
055800             (KML-BANDIT-AINV-COL (WRK-ACAO-IDX, WRK-I, WRK-J) *
055900             KML-BANDIT-B (WRK-ACAO-IDX, WRK-J))
056000      .
056100*----------------------------------------------------------------*
056200*> cobol-lint CL002 0008c-end
056300 0008C-END.                      EXIT.
056400*----------------------------------------------------------------*
056500 0008D-SOMAR-MEAN                SECTION.
056600*----------------------------------------------------------------*
056700      COMPUTE WRK-MEAN-UCB = WRK-MEAN-UCB +
056800             (WRK-THETA (WRK-I) * WRK-VETOR-CTX (WRK-I))
056900      .
057000*----------------------------------------------------------------*
057100*> cobol-lint CL002 0008d-end
057200 0008D-END.                      EXIT.
057300*----------------------------------------------------------------*
057400 0008E-AINV-VEZES-X              SECTION.
057500*----------------------------------------------------------------*
057600      MOVE ZERO                   TO WRK-AINV-X (WRK-I)
057700      PERFORM 0008G-SOMAR-AINV-X
057800          VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J GREATER WRK-DIM
057900      .
058000*----------------------------------------------------------------*
058100*> cobol-lint CL002 0008e-end
058200 0008E-END.                      EXIT.
058300*----------------------------------------------------------------*
058400 0008F-SOMAR-VAR                 SECTION.
058500*----------------------------------------------------------------*
058600      COMPUTE WRK-VAR-UCB = WRK-VAR-UCB +
058700             (WRK-VETOR-CTX (WRK-I) * WRK-AINV-X (WRK-I))
058800      .
058900*----------------------------------------------------------------*
059000*> cobol-lint CL002 0008f-end
059100 0008F-END.                      EXIT.
059200*----------------------------------------------------------------*
059300 0008G-SOMAR-AINV-X              SECTION.
059400*----------------------------------------------------------------*
059500      COMPUTE WRK-AINV-X (WRK-I) = WRK-AINV-X (WRK-I) +
059600             (KML-BANDIT-AINV-COL (WRK-ACAO-IDX, WRK-I, WRK-J) *
059700             WRK-VETOR-CTX (WRK-J))
059800      .
059900*----------------------------------------------------------------*
060000*> cobol-lint CL002 0008g-end
060100 0008G-END.                      EXIT.
060200*----------------------------------------------------------------*
060300
060400*----------------------------------------------------------------*
060500*    SEMEAR-AINV: NA PRIMEIRA VEZ QUE UMA ACAO E' AVALIADA, A
060600*    MATRIZ AINV DELA TEM QUE NASCER IDENTIDADE (16X16), NUNCA
060700*    ZERADA - COM AINV ZERADA O UCB DA ACAO FICA SEMPRE ZERO E O
060800*    SHERMAN-MORRISON NUNCA SAI DE ZERO (VER KIN093). APROVEITA
060900*    A PASSADA PARA GRAVAR O NOME DA ACAO EM KML-BANDIT-ACAO.
061000*----------------------------------------------------------------*
061100 0008H-SEMEAR-AINV               SECTION.
061200*----------------------------------------------------------------*
061300      MOVE WRK-NOME-ACAO (WRK-ACAO-IDX) TO KML-BANDIT-ACAO
061400                                          (WRK-ACAO-IDX)
061500      PERFORM 0008I-SEMEAR-LINHA-AINV
061600          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER WRK-DIM
061700      .
061800*----------------------------------------------------------------*
061900*> cobol-lint CL002 0008h-end
062000 0008H-END.                      EXIT.
062100*----------------------------------------------------------------*
062200 0008I-SEMEAR-LINHA-AINV         SECTION.
062300*----------------------------------------------------------------*
062400      PERFORM 0008J-SEMEAR-CELULA-AINV
062500          VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J GREATER WRK-DIM
062600      .
062700*----------------------------------------------------------------*
062800*> cobol-lint CL002 0008i-end
062900 0008I-END.                      EXIT.
063000*----------------------------------------------------------------*
063100 0008J-SEMEAR-CELULA-AINV        SECTION.
063200*----------------------------------------------------------------*
063300      IF WRK-I                       EQUAL WRK-J
063400           MOVE 1.0                   TO KML-BANDIT-AINV-COL
063500                                          (WRK-ACAO-IDX, WRK-I, WRK-J)
063600      ELSE
063700           MOVE ZERO                  TO KML-BANDIT-AINV-COL
063800                                          (WRK-ACAO-IDX, WRK-I, WRK-J)
063900      END-IF
064000      .
064100*----------------------------------------------------------------*
064200*> cobol-lint CL002 0008j-end
064300 0008J-END.                      EXIT.
064400*----------------------------------------------------------------*
064500
064600*----------------------------------------------------------------*
064700*    BANDIT-ATUALIZAR: SHERMAN-MORRISON SOBRE A ACAO PREFERIDA
064800*----------------------------------------------------------------*
064900 0009-BANDIT-ATUALIZAR           SECTION.
065000*----------------------------------------------------------------*
065100      MOVE 1                      TO WRK-ACAO-IDX
065200      PERFORM 0009E-LOCALIZAR-ACAO
065300          VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J GREATER 5
065400
065500      PERFORM 0008E-AINV-VEZES-X
065600          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER WRK-DIM
065700
065800      MOVE ZERO                   TO WRK-DENOM-SHERMAN
065900      PERFORM 0009A-SOMAR-DENOM
066000          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER WRK-DIM
066100      COMPUTE WRK-DENOM-SHERMAN = 1 + WRK-DENOM-SHERMAN
066200
066300      IF WRK-DENOM-SHERMAN         NOT EQUAL ZERO
066400           PERFORM 0009B-ATUALIZAR-AINV-LINHA
066500               VARYING WRK-I FROM 1 BY 1 UNTIL
066600                       WRK-I GREATER WRK-DIM
066700      END-IF
066800
066900      PERFORM 0009D-ATUALIZAR-B
067000          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER WRK-DIM
067100      .
067200*----------------------------------------------------------------*
067300*> cobol-lint CL002 0009-end
067400 0009-END.                       EXIT.
067500*----------------------------------------------------------------*
067600 0009E-LOCALIZAR-ACAO            SECTION.
067700*----------------------------------------------------------------*
067800      IF WRK-NOME-ACAO (WRK-J)     EQUAL WRK-BANDIT-ESCOLHIDO
067900           MOVE WRK-J              TO WRK-ACAO-IDX
068000           IF KML-BANDIT-ACAO (WRK-J) NOT EQUAL WRK-NOME-ACAO (WRK-J)
068100                DISPLAY 'KIN0006A - BANDIT FORA DE ORDEM NA ACAO '
068200                        WRK-J
068300           END-IF
068400      END-IF
068500      .
068600*----------------------------------------------------------------*
068700*> cobol-lint CL002 0009e-end
068800 0009E-END.                      EXIT.
068900*----------------------------------------------------------------*
069000 0009A-SOMAR-DENOM               SECTION.
069100*----------------------------------------------------------------*
069200      COMPUTE WRK-DENOM-SHERMAN = WRK-DENOM-SHERMAN +
069300             (WRK-VETOR-CTX (WRK-I) * WRK-AINV-X (WRK-I))
069400      .
069500*----------------------------------------------------------------*
069600*> cobol-lint CL002 0009a-end
069700 0009A-END.                      EXIT.
069800*----------------------------------------------------------------*
069900 0009B-ATUALIZAR-AINV-LINHA      SECTION.
070000*----------------------------------------------------------------*
070100      PERFORM 0009C-ATUALIZAR-AINV-COL
070200          VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J GREATER WRK-DIM
070300      .
070400*----------------------------------------------------------------*
070500*> cobol-lint CL002 0009b-end
070600 0009B-END.                      EXIT.
070700*----------------------------------------------------------------*
070800 0009C-ATUALIZAR-AINV-COL        SECTION.
070900*----------------------------------------------------------------*
071000      COMPUTE KML-BANDIT-AINV-COL (WRK-ACAO-IDX, WRK-I, WRK-J) =
071100             KML-BANDIT-AINV-COL (WRK-ACAO-IDX, WRK-I, WRK-J) -
071200             ((WRK-AINV-X (WRK-I) * WRK-AINV-X (WRK-J)) /
071300             WRK-DENOM-SHERMAN)
071400      .
071500*----------------------------------------------------------------*
071600*> cobol-lint CL002 0009c-end
071700 0009C-END.                      EXIT.
071800*----------------------------------------------------------------*
071900 0009D-ATUALIZAR-B               SECTION.
072000*----------------------------------------------------------------*
072100      COMPUTE KML-BANDIT-B (WRK-ACAO-IDX, WRK-I) =
072200             KML-BANDIT-B (WRK-ACAO-IDX, WRK-I) +
072300             (WRK-RECOMPENSA * WRK-VETOR-CTX (WRK-I))
072400      .
072500*----------------------------------------------------------------*
072600*> cobol-lint CL002 0009d-end
072700 0009D-END.                      EXIT.
072800*----------------------------------------------------------------*
072900
073000*----------------------------------------------------------------*
073100*    RESUMIR-HISTORICO: ULTIMO RPE, MEDIA DAS 3 ULTIMAS SERIES
073200*    E TENDENCIA. QUANDO WRK-INCLUIR-ATUAL = 'S', A SERIE
073300*    CORRENTE (AINDA NAO GRAVADA NO HISTORICO) ENTRA NA CONTA.
073400*----------------------------------------------------------------*
073500 0010-RESUMIR-HISTORICO          SECTION.
073600*----------------------------------------------------------------*
073700      MOVE 8.0                    TO WRK-HIST-ULTIMO-RPE
073800      MOVE 8.0                    TO WRK-HIST-MEDIA-RPE
073900      MOVE ZERO                   TO WRK-HIST-TENDENCIA
074000      MOVE HIST-QTDE               TO WRK-QTDE-LOGICA
074100      IF WRK-INCLUI-ATUAL
074200           ADD 1                   TO WRK-QTDE-LOGICA
074300      END-IF
074400
074500      IF WRK-QTDE-LOGICA           GREATER ZERO
074600           PERFORM 0010A-OBTER-RPE-LOGICO
074700           MOVE WRK-RPE-ULTIMO-RECENTE TO WRK-HIST-ULTIMO-RPE
074800
074900           MOVE ZERO                TO WRK-SOMA-RECENTE
075000           MOVE ZERO                TO WRK-QTDE-RECENTE
075100           PERFORM 0010B-SOMAR-RECENTE
075200               VARYING WRK-I FROM 1 BY 1 UNTIL
075300                       WRK-I GREATER 3
075400                       OR WRK-I GREATER WRK-QTDE-LOGICA
075500           IF WRK-QTDE-RECENTE       GREATER ZERO
075600                COMPUTE WRK-HIST-MEDIA-RPE ROUNDED =
075700                       WRK-SOMA-RECENTE / WRK-QTDE-RECENTE
075800           END-IF
075900
076000           IF WRK-QTDE-RECENTE       NOT LESS 2
076100                COMPUTE WRK-HIST-TENDENCIA =
076200                       WRK-RPE-ULTIMO-RECENTE -
076300                       WRK-RPE-PRIMEIRO-RECENTE
076400           END-IF
076500      END-IF
076600      .
076700*----------------------------------------------------------------*
076800*> cobol-lint CL002 0010-end
076900 0010-END.                       EXIT.
077000*----------------------------------------------------------------*
077100 0010A-OBTER-RPE-LOGICO          SECTION.
077200*----------------------------------------------------------------*
077300      IF WRK-INCLUI-ATUAL
077400           MOVE ML-RPE             TO WRK-RPE-ULTIMO-RECENTE
077500      ELSE
077600           MOVE HIST-RPE (WRK-QTDE-LOGICA) TO WRK-RPE-ULTIMO-RECENTE
077700      END-IF
077800      .
077900*----------------------------------------------------------------*
078000*> cobol-lint CL002 0010a-end
078100 0010A-END.                      EXIT.
078200*----------------------------------------------------------------*
078300 0010B-SOMAR-RECENTE             SECTION.
078400*----------------------------------------------------------------*
078500      COMPUTE WRK-J = WRK-QTDE-LOGICA - WRK-I + 1
078600      IF WRK-INCLUI-ATUAL AND WRK-J EQUAL WRK-QTDE-LOGICA
078700           MOVE ML-RPE             TO WRK-RPE-PRIMEIRO-RECENTE
078800      ELSE
078900           MOVE HIST-RPE (WRK-J)   TO WRK-RPE-PRIMEIRO-RECENTE
079000      END-IF
079100      ADD WRK-RPE-PRIMEIRO-RECENTE TO WRK-SOMA-RECENTE
079200      ADD 1                        TO WRK-QTDE-RECENTE
079300      .
079400*----------------------------------------------------------------*
079500*> cobol-lint CL002 0010b-end
079600 0010B-END.                      EXIT.
079700*----------------------------------------------------------------*
079800
079900*----------------------------------------------------------------*
080000*    MONTAR-VETOR-PREDICAO: ATRIBUTOS DA SERIE CORRENTE COM O
080100*    RESUMO DO HISTORICO ANTERIOR (SEM VAZAMENTO DE DADO)
080200*----------------------------------------------------------------*
080300 0011-MONTAR-VETOR-PREDICAO      SECTION.
080400*----------------------------------------------------------------*
080500      COMPUTE WRK-VETOR-PRED (1)  = WRK-PESO-KG-ATUAL / 500
080600      COMPUTE WRK-VETOR-PRED (2)  = ML-REPS / 30
080700      COMPUTE WRK-VETOR-PRED (3)  = EC-REP-MIN / 30
080800      COMPUTE WRK-VETOR-PRED (4)  = EC-REP-MAX / 30
080900      COMPUTE WRK-VETOR-PRED (5)  = WRK-HIST-ULTIMO-RPE / 10
081000      COMPUTE WRK-VETOR-PRED (6)  = WRK-HIST-MEDIA-RPE / 10
081100      COMPUTE WRK-VETOR-PRED (7)  = WRK-HIST-TENDENCIA / 10
081200      IF WRK-VETOR-PRED (7)        LESS -1.0
081300           MOVE -1.0                TO WRK-VETOR-PRED (7)
081400      END-IF
081500      IF WRK-VETOR-PRED (7)        GREATER 1.0
081600           MOVE 1.0                 TO WRK-VETOR-PRED (7)
081700      END-IF
081800      IF ML-UNIDADE                EQUAL 'KG'
081900           MOVE 1                   TO WRK-VETOR-PRED (8)
082000      ELSE
082100           MOVE ZERO                TO WRK-VETOR-PRED (8)
082200      END-IF
082300      PERFORM 0011A-COPIAR-EMBEDDINGS
082400      .
082500*----------------------------------------------------------------*
082600*> cobol-lint CL002 0011-end
082700 0011-END.                       EXIT.
082800*----------------------------------------------------------------*
082900 0011A-COPIAR-EMBEDDINGS         SECTION.
083000*----------------------------------------------------------------*
083100      PERFORM 0011B-COPIAR-EMBED-USUARIO
083200          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER 4
083300      PERFORM 0011C-COPIAR-EMBED-EXERCICIO
083400          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER 4
083500      .
083600*----------------------------------------------------------------*
083700*> cobol-lint CL002 0011a-end
083800 0011A-END.                      EXIT.
083900*----------------------------------------------------------------*
084000 0011B-COPIAR-EMBED-USUARIO      SECTION.
084100*----------------------------------------------------------------*
084200      MOVE KML-USUARIO-EMBED (WRK-I) TO WRK-VETOR-PRED (WRK-I + 8)
084300      .
084400*----------------------------------------------------------------*
084500*> cobol-lint CL002 0011b-end
084600 0011B-END.                      EXIT.
084700*----------------------------------------------------------------*
084800 0011C-COPIAR-EMBED-EXERCICIO    SECTION.
084900*----------------------------------------------------------------*
085000      MOVE KML-EXERCICIO-EMBED (WRK-I) TO
085100                                WRK-VETOR-PRED (WRK-I + 12)
085200      .
085300*----------------------------------------------------------------*
085400*> cobol-lint CL002 0011c-end
085500 0011C-END.                      EXIT.
085600*----------------------------------------------------------------*
085700
085800*----------------------------------------------------------------*
085900*    MONTAR-VETOR-CONTEXTO: MESMO VETOR, COM O RESUMO DE
086000*    HISTORICO JA INCLUINDO A SERIE CORRENTE (PARA O BANDIT E
086100*    A GERACAO/PONTUACAO DE CANDIDATOS PARA A PROXIMA SERIE)
086200*----------------------------------------------------------------*
086300 0012-MONTAR-VETOR-CONTEXTO      SECTION.
086400*----------------------------------------------------------------*
086500      COMPUTE WRK-VETOR-CTX (1)   = WRK-PESO-KG-ATUAL / 500
086600      COMPUTE WRK-VETOR-CTX (2)   = ML-REPS / 30
086700      COMPUTE WRK-VETOR-CTX (3)   = EC-REP-MIN / 30
086800      COMPUTE WRK-VETOR-CTX (4)   = EC-REP-MAX / 30
086900      COMPUTE WRK-VETOR-CTX (5)   = WRK-HIST-ULTIMO-RPE / 10
087000      COMPUTE WRK-VETOR-CTX (6)   = WRK-HIST-MEDIA-RPE / 10
087100      COMPUTE WRK-VETOR-CTX (7)   = WRK-HIST-TENDENCIA / 10
087200      IF WRK-VETOR-CTX (7)         LESS -1.0
087300           MOVE -1.0                TO WRK-VETOR-CTX (7)
087400      END-IF
087500      IF WRK-VETOR-CTX (7)         GREATER 1.0
087600           MOVE 1.0                 TO WRK-VETOR-CTX (7)
087700      END-IF
087800      IF ML-UNIDADE                EQUAL 'KG'
087900           MOVE 1                   TO WRK-VETOR-CTX (8)
088000      ELSE
088100           MOVE ZERO                TO WRK-VETOR-CTX (8)
088200      END-IF
088300      PERFORM 0012A-COPIAR-EMBEDDINGS-CTX
088400          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER 4
088500      .
088600*----------------------------------------------------------------*
088700*> cobol-lint CL002 0012-end
088800 0012-END.                       EXIT.
088900*----------------------------------------------------------------*
089000 0012A-COPIAR-EMBEDDINGS-CTX     SECTION.
089100*----------------------------------------------------------------*
089200      MOVE KML-USUARIO-EMBED (WRK-I)   TO WRK-VETOR-CTX (WRK-I + 8)
089300      MOVE KML-EXERCICIO-EMBED (WRK-I) TO WRK-VETOR-CTX (WRK-I + 12)
089400      .
089500*----------------------------------------------------------------*
089600*> cobol-lint CL002 0012a-end
089700 0012A-END.                      EXIT.
089800*----------------------------------------------------------------*
089900
090000*----------------------------------------------------------------*
090100*    ROTULO-FADIGA: 1.0 QUANDO A TENDENCIA DE RPE (3 SERIES,
090200*    HISTORICO ANTERIOR) FOR >= 0,8; SENAO 0.0
090300*----------------------------------------------------------------*
090400 0013-ROTULO-FADIGA              SECTION.
090500*----------------------------------------------------------------*
090600      IF WRK-HIST-TENDENCIA        NOT LESS 0.8
090700           MOVE 1.0                 TO WRK-ROTULO-FADIGA
090800      ELSE
090900           MOVE ZERO                TO WRK-ROTULO-FADIGA
091000      END-IF
091100      .
091200*----------------------------------------------------------------*
091300*> cobol-lint CL002 0013-end
091400 0013-END.                       EXIT.
091500*----------------------------------------------------------------*
091600
091700*----------------------------------------------------------------*
091800*    GERAR-CANDIDATOS: +5LB / +10LB / -5LB (ADD-WEIGHT), UM
091900*    REP A MAIS, UM REP A MENOS, E MANTER
092000*----------------------------------------------------------------*
092100 0014-GERAR-CANDIDATOS           SECTION.
092200*----------------------------------------------------------------*
092300      MOVE 'N'                    TO CAND-VALIDO (1)
092400      MOVE 'N'                    TO CAND-VALIDO (2)
092500      MOVE 'N'                    TO CAND-VALIDO (3)
092600      MOVE 'N'                    TO CAND-VALIDO (4)
092700      MOVE 'N'                    TO CAND-VALIDO (5)
092800      MOVE 'N'                    TO CAND-VALIDO (6)
092900
093000      MOVE 'TOKG'                  TO WRK-UN-OPERACAO
093100      MOVE 'LB'                    TO WRK-UN-UNIDADE
093200      MOVE 5.0                     TO WRK-UN-ENTRADA
093300      CALL 'KIN0002A'              USING WRK-PARM-UNIDADE
093400      MOVE WRK-UN-SAIDA            TO WRK-GANHO-KG
093500
093600      MOVE 'ADD-WEIGHT'            TO CAND-ACAO (1)
093700      COMPUTE CAND-PESO-KG (1) = WRK-PESO-KG-ATUAL + WRK-GANHO-KG
093800      MOVE EC-REP-MIN              TO CAND-REPS (1)
093900      IF CAND-PESO-KG (1)          GREATER ZERO
094000           SET CAND-E-VALIDO (1)    TO TRUE
094100      END-IF
094200
094300      MOVE 'ADD-WEIGHT'            TO CAND-ACAO (2)
094400      COMPUTE CAND-PESO-KG (2) = WRK-PESO-KG-ATUAL +
094500             (WRK-GANHO-KG * 2)
094600      MOVE EC-REP-MIN              TO CAND-REPS (2)
094700      IF CAND-PESO-KG (2)          GREATER ZERO
094800           SET CAND-E-VALIDO (2)    TO TRUE
094900      END-IF
095000
095100      MOVE 'ADD-WEIGHT'            TO CAND-ACAO (3)
095200      COMPUTE CAND-PESO-KG (3) = WRK-PESO-KG-ATUAL - WRK-GANHO-KG
095300      MOVE EC-REP-MIN              TO CAND-REPS (3)
095400      IF CAND-PESO-KG (3)          GREATER ZERO
095500           SET CAND-E-VALIDO (3)    TO TRUE
095600      END-IF
095700
095800      MOVE 'ADD-REPS'              TO CAND-ACAO (4)
095900      MOVE WRK-PESO-KG-ATUAL       TO CAND-PESO-KG (4)
096000      IF ML-REPS                   LESS EC-REP-MAX
096100           COMPUTE CAND-REPS (4) = ML-REPS + 1
096200           SET CAND-E-VALIDO (4)    TO TRUE
096300      END-IF
096400
096500      MOVE 'LOWER-REPS'            TO CAND-ACAO (5)
096600      MOVE WRK-PESO-KG-ATUAL       TO CAND-PESO-KG (5)
096700      IF ML-REPS                   GREATER EC-REP-MIN
096800           COMPUTE CAND-REPS (5) = ML-REPS - 1
096900           SET CAND-E-VALIDO (5)    TO TRUE
097000      END-IF
097100
097200      MOVE 'STAY'                  TO CAND-ACAO (6)
097300      MOVE WRK-PESO-KG-ATUAL       TO CAND-PESO-KG (6)
097400      MOVE ML-REPS                 TO CAND-REPS (6)
097500      SET CAND-E-VALIDO (6)        TO TRUE
097600      .
097700*----------------------------------------------------------------*
097800*> cobol-lint CL002 0014-end
097900 0014-END.                       EXIT.
098000*----------------------------------------------------------------*
098100
098200*----------------------------------------------------------------*
098300*    PONTUAR-CANDIDATOS: DESCARTA OS DE RPE PREVISTO > 9,3 E
098400*    ESCOLHE O DE MAIOR PONTUACAO (PRIMEIRO EMPATE VENCE)
098500*----------------------------------------------------------------*
098600 0015-PONTUAR-CANDIDATOS         SECTION.
098700*----------------------------------------------------------------*
098800      MOVE ZERO                   TO WRK-MELHOR-IDX
098900      MOVE -9999                  TO WRK-MELHOR-SCORE
099000      PERFORM 0015A-PONTUAR-UM-CANDIDATO
099100          VARYING WRK-ACAO-IDX FROM 1 BY 1 UNTIL
099200                  WRK-ACAO-IDX GREATER 6
099300      .
099400*----------------------------------------------------------------*
099500*> cobol-lint CL002 0015-end
099600 0015-END.                       EXIT.
099700*----------------------------------------------------------------*
099800 0015A-PONTUAR-UM-CANDIDATO      SECTION.
099900*----------------------------------------------------------------*
100000      SET WRK-CAND-IDX             TO WRK-ACAO-IDX
100100      IF CAND-E-VALIDO (WRK-CAND-IDX)
100200           PERFORM 0015B-PREVER-CANDIDATO
100300           IF WRK-PREVISTO-CAND    NOT GREATER 9.3
100400                PERFORM 0015C-CALCULAR-FECHAMENTO
100500                PERFORM 0015D-CALCULAR-PROGRESSO
100600                PERFORM 0015E-CALCULAR-PENALIDADE
100700                PERFORM 0015F-CALCULAR-PREFERENCIA
100800                COMPUTE CAND-SCORE (WRK-CAND-IDX) =
100900                       WRK-FECHAMENTO + WRK-PROGRESSO +
101000                       WRK-PREFERENCIA - WRK-PENALIDADE
101100                IF CAND-SCORE (WRK-CAND-IDX) GREATER
101200                                  WRK-MELHOR-SCORE
101300                     MOVE CAND-SCORE (WRK-CAND-IDX) TO
101400                                       WRK-MELHOR-SCORE
101500                     MOVE WRK-ACAO-IDX TO WRK-MELHOR-IDX
101600                END-IF
101700           END-IF
101800      END-IF
101900      .
102000*----------------------------------------------------------------*
102100*> cobol-lint CL002 0015a-end
102200 0015A-END.                      EXIT.
102300*----------------------------------------------------------------*
102400 0015B-PREVER-CANDIDATO          SECTION.
102500*----------------------------------------------------------------*
102600      MOVE WRK-VETOR-CTX (1)       TO WRK-VETOR-SUBST (1)
102700      MOVE WRK-VETOR-CTX (2)       TO WRK-VETOR-SUBST (2)
102800      COMPUTE WRK-VETOR-SUBST (1) = CAND-PESO-KG (WRK-CAND-IDX) / 500
102900      COMPUTE WRK-VETOR-SUBST (2) = CAND-REPS (WRK-CAND-IDX) / 30
103000      PERFORM 0015G-COPIAR-RESTO-VETOR
103100          VARYING WRK-I FROM 3 BY 1 UNTIL WRK-I GREATER WRK-DIM
103200      MOVE ZERO                   TO WRK-PREVISTO-CAND
103300      PERFORM 0015H-SOMAR-TERMO-CAND
103400          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER WRK-DIM
103500      COMPUTE WRK-PREVISTO-CAND = WRK-PREVISTO-CAND + KML-LIN-VIES
103600      .
103700*----------------------------------------------------------------*
103800*> cobol-lint CL002 0015b-end
103900 0015B-END.                      EXIT.
104000*----------------------------------------------------------------*
104100 0015G-COPIAR-RESTO-VETOR        SECTION.
104200*----------------------------------------------------------------*
104300      MOVE WRK-VETOR-CTX (WRK-I)   TO WRK-VETOR-SUBST (WRK-I)
104400      .
104500*----------------------------------------------------------------*
104600*> cobol-lint CL002 0015g-end
104700 0015G-END.                      EXIT.
104800*----------------------------------------------------------------*
104900 0015H-SOMAR-TERMO-CAND          SECTION.
105000*----------------------------------------------------------------*
105100      COMPUTE WRK-PREVISTO-CAND = WRK-PREVISTO-CAND +
105200             (KML-LIN-PESO (WRK-I) * WRK-VETOR-SUBST (WRK-I))
105300      .
105400*----------------------------------------------------------------*
105500*> cobol-lint CL002 0015h-end
105600 0015H-END.                      EXIT.
105700*----------------------------------------------------------------*
105800 0015C-CALCULAR-FECHAMENTO       SECTION.
105900*----------------------------------------------------------------*
106000      IF WRK-PREVISTO-CAND         NOT LESS EC-RPE-MIN
106100         AND WRK-PREVISTO-CAND     NOT GREATER EC-RPE-MAX
106200           MOVE 1.0                 TO WRK-FECHAMENTO
106300      ELSE
106400           IF WRK-PREVISTO-CAND     LESS EC-RPE-MIN
106500                COMPUTE WRK-DISTANCIA-FAIXA =
106600                       EC-RPE-MIN - WRK-PREVISTO-CAND
106700           ELSE
106800                COMPUTE WRK-DISTANCIA-FAIXA =
106900                       WRK-PREVISTO-CAND - EC-RPE-MAX
107000           END-IF
107100           COMPUTE WRK-FECHAMENTO = 1.0 - (WRK-DISTANCIA-FAIXA / 3)
107200      END-IF
107300      .
107400*----------------------------------------------------------------*
107500*> cobol-lint CL002 0015c-end
107600 0015C-END.                      EXIT.
107700*----------------------------------------------------------------*
107800 0015D-CALCULAR-PROGRESSO        SECTION.
107900*----------------------------------------------------------------*
108000*    A PONTUACAO DE PROGRESSO E' EM LIBRAS (5/10 = 0,5 PARA +5LB,
108100*    10/10 = 1,0 PARA +10LB), NUNCA O EQUIVALENTE EM QUILOS DE
108200*    WRK-GANHO-KG - MISTURAR AS DUAS UNIDADES AQUI SUBPONTUA
108300*    ADD-WEIGHT EM RELACAO A ADD-REPS (CORRIGIDO EM 2026, KIN091)
108400*----------------------------------------------------------------*
108500      MOVE ZERO                   TO WRK-PROGRESSO
108600      IF CAND-PESO-KG (WRK-CAND-IDX) GREATER WRK-PESO-KG-ATUAL
108700           IF WRK-ACAO-IDX          EQUAL 2
108800                COMPUTE WRK-PROGRESSO = (WRK-GANHO-LB-BASE * 2) / 10
108900           ELSE
109000                COMPUTE WRK-PROGRESSO = WRK-GANHO-LB-BASE / 10
109100           END-IF
109200      ELSE
109300           IF CAND-REPS (WRK-CAND-IDX) GREATER ML-REPS
109400                MOVE 0.3            TO WRK-PROGRESSO
109500           END-IF
109600      END-IF
109700      .
109800*----------------------------------------------------------------*
109900*> cobol-lint CL002 0015d-end
110000 0015D-END.                      EXIT.
110100*----------------------------------------------------------------*
110200 0015E-CALCULAR-PENALIDADE       SECTION.
110300*----------------------------------------------------------------*
110400      MOVE ZERO                   TO WRK-PENALIDADE
110500      IF CAND-ACAO (WRK-CAND-IDX) EQUAL 'ADD-WEIGHT'
110600           IF WRK-CALIBRADA-RPE    NOT LESS 8.7
110700                MOVE 0.6            TO WRK-PENALIDADE
110800           END-IF
110900      END-IF
111000      IF CAND-ACAO (WRK-CAND-IDX) EQUAL 'ADD-REPS'
111100           IF WRK-CALIBRADA-RPE    NOT LESS 9.0
111200                MOVE 0.5            TO WRK-PENALIDADE
111300           END-IF
111400      END-IF
111500      .
111600*----------------------------------------------------------------*
111700*> cobol-lint CL002 0015e-end
111800 0015E-END.                      EXIT.
111900*----------------------------------------------------------------*
112000 0015F-CALCULAR-PREFERENCIA      SECTION.
112100*----------------------------------------------------------------*
112200      IF CAND-ACAO (WRK-CAND-IDX) EQUAL WRK-BANDIT-ESCOLHIDO
112300           MOVE 0.15                TO WRK-PREFERENCIA
112400      ELSE
112500           MOVE ZERO                TO WRK-PREFERENCIA
112600      END-IF
112700      .
112800*----------------------------------------------------------------*
112900*> cobol-lint CL002 0015f-end
113000 0015F-END.                      EXIT.
113100*----------------------------------------------------------------*
113200
113300*----------------------------------------------------------------*
113400*    SIGMOIDE ESTAVEL DE DUAS FAIXAS (SEM FUNCAO INTRINSECA)
113500*----------------------------------------------------------------*
113600 0016-SIGMOIDE                   SECTION.
113700*----------------------------------------------------------------*
113800      IF WRK-SIG-Z                 NOT LESS ZERO
113900           PERFORM 0016A-EXPONENCIAL-NEGATIVA
114000           COMPUTE WRK-SIG-P = 1 / (1 + WRK-SIG-EXP)
114100      ELSE
114200           MOVE WRK-SIG-Z           TO WRK-RAIZ-X
114300           COMPUTE WRK-SIG-EXP = ZERO - WRK-SIG-Z
114400           PERFORM 0016A-EXPONENCIAL-NEGATIVA
114500           COMPUTE WRK-SIG-P = WRK-SIG-EXP / (1 + WRK-SIG-EXP)
114600      END-IF
114700      .
114800*----------------------------------------------------------------*
114900*> cobol-lint CL002 0016-end
115000 0016-END.                       EXIT.
115100*----------------------------------------------------------------*
115200*    EXPONENCIAL NEGATIVA POR SERIE DE TAYLOR (8 TERMOS, N=0 A 7)
115300*    - CORRIGIDA EM 2026 (KIN091): A VERSAO ANTERIOR SOMAVA SO 4
115400*    TERMOS (ATE N=3) MAS O COMENTARIO JA DIZIA "8 TERMOS"; COM
115500*    |Z| ACIMA DE ~1,5 A SERIE TRUNCADA IA A NEGATIVO E CAIA NO
115600*    PISO DE 0,000001, ACHATANDO A SIGMOIDE NA REGIAO DO COTOVELO
115700*----------------------------------------------------------------*
115800 0016A-EXPONENCIAL-NEGATIVA      SECTION.
115900*----------------------------------------------------------------*
116000      MOVE 1.0                    TO WRK-SIG-EXP
116100      MOVE WRK-SIG-Z               TO WRK-DELTA-WELFORD
116200      IF WRK-SIG-Z                  LESS ZERO
116300           COMPUTE WRK-DELTA-WELFORD = ZERO - WRK-SIG-Z
116400      END-IF
116500      MOVE 1.0                    TO WRK-POT-TAYLOR
116600      MOVE 1                      TO WRK-FATORIAL-TAYLOR
116700      MOVE -1                     TO WRK-SINAL-TAYLOR
116800      PERFORM 0016B-SOMAR-TERMO-TAYLOR
116900          VARYING WRK-N-TAYLOR FROM 1 BY 1 UNTIL WRK-N-TAYLOR GREATER 7
117000      IF WRK-SIG-EXP                LESS 0.000001
117100           MOVE 0.000001            TO WRK-SIG-EXP
117200      END-IF
117300      .
117400*----------------------------------------------------------------*
117500*> cobol-lint CL002 0016a-end
117600 0016A-END.                      EXIT.
117700*----------------------------------------------------------------*
117800*    SOMA UM TERMO N DA SERIE - TERMO = (-1)**N * |Z|**N / N!
117900*----------------------------------------------------------------*
118000 0016B-SOMAR-TERMO-TAYLOR        SECTION.
118100*----------------------------------------------------------------*
118200      COMPUTE WRK-POT-TAYLOR = WRK-POT-TAYLOR * WRK-DELTA-WELFORD
118300      COMPUTE WRK-FATORIAL-TAYLOR = WRK-FATORIAL-TAYLOR * WRK-N-TAYLOR
118400      COMPUTE WRK-TERMO-TAYLOR =
118500             WRK-POT-TAYLOR / WRK-FATORIAL-TAYLOR
118600      COMPUTE WRK-SIG-EXP = WRK-SIG-EXP +
118700             (WRK-SINAL-TAYLOR * WRK-TERMO-TAYLOR)
118800      COMPUTE WRK-SINAL-TAYLOR = WRK-SINAL-TAYLOR * -1
118900      .
119000*----------------------------------------------------------------*
119100*> cobol-lint CL002 0016b-end
119200 0016B-END.                      EXIT.
119300*----------------------------------------------------------------*
119400
119500*----------------------------------------------------------------*
119600*    RAIZ QUADRADA POR NEWTON-RAPHSON (6 ITERACOES)
119700*----------------------------------------------------------------*
119800 0027-RAIZ-QUADRADA              SECTION.
119900*----------------------------------------------------------------*
120000      IF WRK-RAIZ-X                NOT GREATER ZERO
120100           MOVE ZERO                TO WRK-RAIZ-R
120200      ELSE
120300           MOVE WRK-RAIZ-X          TO WRK-RAIZ-R
120400           PERFORM 0027A-ITERAR-NEWTON
120500               VARYING WRK-RAIZ-CONT FROM 1 BY 1 UNTIL
120600                       WRK-RAIZ-CONT GREATER 6
120700      END-IF
120800      .
120900*----------------------------------------------------------------*
121000*> cobol-lint CL002 0027-end
121100 0027-END.                       EXIT.
121200*----------------------------------------------------------------*
121300 0027A-ITERAR-NEWTON             SECTION.
121400*----------------------------------------------------------------*
121500      COMPUTE WRK-RAIZ-R = (WRK-RAIZ-R + (WRK-RAIZ-X / WRK-RAIZ-R))
121600             / 2
121700      .
121800*----------------------------------------------------------------*
121900*> cobol-lint CL002 0027a-end
122000 0027A-END.                      EXIT.
122100*----------------------------------------------------------------*
122200
122300*----------------------------------------------------------------*
122400*    CHAMAR-RPE-RULES: RESERVA DETERMINISTICA DA POLITICA DE ML
122500*----------------------------------------------------------------*
122600 0017-CHAMAR-RPE-RULES           SECTION.
122700*----------------------------------------------------------------*
122800      MOVE 'RUN '                  TO WRK-RR-OPERACAO
122900      MOVE ML-UNIDADE              TO WRK-RR-UNIDADE
123000      MOVE ML-PESO-USUARIO         TO WRK-RR-PESO-USUARIO
123100      MOVE ML-REPS                 TO WRK-RR-REPS
123200      MOVE ML-RPE                  TO WRK-RR-RPE
123300      MOVE 'S'                     TO WRK-RR-VALIDO
123400      CALL 'KIN0005A'              USING WRK-PARM-RPE-RULES
123500                                   KINEXCF-REGISTRO
123600                                   KINUSET-REGISTRO
123700                                   KINHIST-TABELA
123800      MOVE WRK-RR-ACAO-SAIDA       TO ML-ACAO-SAIDA
123900      MOVE WRK-RR-PESO-SAIDA       TO ML-PESO-SAIDA
124000      MOVE WRK-RR-REPS-SAIDA       TO ML-REPS-SAIDA
124100      MOVE WRK-RR-RAZAO-SAIDA      TO ML-RAZAO-SAIDA
124200      .
124300*----------------------------------------------------------------*
124400*> cobol-lint CL002 0017-end
124500 0017-END.                       EXIT.
124600*----------------------------------------------------------------*
124700
124800*----------------------------------------------------------------*
124900*    SEMENTE-EMBEDDING: SEMEIA (UMA UNICA VEZ) O EMBUTIMENTO DO
125000*    USUARIO E, POR EXERCICIO, O EMBUTIMENTO DO EXERCICIO
125100*    CORRENTE, POR GERADOR CONGRUENTE LINEAR DETERMINISTICO
125200*----------------------------------------------------------------*
125300 0018-SEMENTE-EMBEDDING          SECTION.
125400*----------------------------------------------------------------*
125500      IF NOT KML-USUARIO-JA-SEMEADO
125600           PERFORM 0018A-GERAR-EMBED-USUARIO
125700               VARYING WRK-EMBED-IDX FROM 1 BY 1 UNTIL
125800                       WRK-EMBED-IDX GREATER 4
125900           SET KML-USUARIO-JA-SEMEADO TO TRUE
126000      END-IF
126100      IF KML-EXERCICIO-NOME        NOT EQUAL EC-NAME
126200           MOVE EC-NAME             TO KML-EXERCICIO-NOME
126300           MOVE 'N'                 TO KML-EXERCICIO-EMBED-OK
126400      END-IF
126500      IF NOT KML-EXERCICIO-JA-SEMEADO
126600           PERFORM 0018B-GERAR-EMBED-EXERCICIO
126700               VARYING WRK-EMBED-IDX FROM 1 BY 1 UNTIL
126800                       WRK-EMBED-IDX GREATER 4
126900           SET KML-EXERCICIO-JA-SEMEADO TO TRUE
127000      END-IF
127100      .
127200*----------------------------------------------------------------*
127300*> cobol-lint CL002 0018-end
127400 0018-END.                       EXIT.
127500*----------------------------------------------------------------*
127600 0018A-GERAR-EMBED-USUARIO       SECTION.
127700*----------------------------------------------------------------*
127800      PERFORM 0018C-PROXIMA-SEMENTE
127900      MOVE WRK-EMBED-GERADO        TO KML-USUARIO-EMBED (WRK-EMBED-IDX)
128000      .
128100*----------------------------------------------------------------*
128200*> cobol-lint CL002 0018a-end
128300 0018A-END.                      EXIT.
128400*----------------------------------------------------------------*
128500 0018B-GERAR-EMBED-EXERCICIO     SECTION.
128600*----------------------------------------------------------------*
128700      PERFORM 0018C-PROXIMA-SEMENTE
128800      MOVE WRK-EMBED-GERADO        TO
128900                                KML-EXERCICIO-EMBED (WRK-EMBED-IDX)
129000      .
129100*----------------------------------------------------------------*
129200*> cobol-lint CL002 0018b-end
129300 0018B-END.                      EXIT.
129400*----------------------------------------------------------------*
129500 0018C-PROXIMA-SEMENTE           SECTION.
129600*----------------------------------------------------------------*
129700      DIVIDE KML-SEMENTE-ATUAL     BY 32749 GIVING WRK-SEMENTE-NOVA
129800                                   REMAINDER WRK-SEMENTE-LOCAL
129900      COMPUTE WRK-SEMENTE-NOVA =
130000             (WRK-SEMENTE-LOCAL * 31 + 7 + KML-SEMENTE-ATUAL)
130100      DIVIDE WRK-SEMENTE-NOVA      BY 32749 GIVING WRK-SEMENTE-NOVA
130200                                   REMAINDER WRK-SEMENTE-LOCAL
130300      MOVE WRK-SEMENTE-LOCAL       TO KML-SEMENTE-ATUAL
130400      COMPUTE WRK-EMBED-GERADO =
130500             ((WRK-SEMENTE-LOCAL / 32749) - 0.5) * 0.1
130600      .
130700*----------------------------------------------------------------*
130800*> cobol-lint CL002 0018c-end
130900 0018C-END.                      EXIT.
131000*----------------------------------------------------------------*
131100
131200*----------------------------------------------------------------*
131300*    FINALIZAR PROGRAMA
131400*----------------------------------------------------------------*
131500 9999-FINALIZAR                  SECTION.
131600*----------------------------------------------------------------*
131700      GOBACK
131800      .
131900*----------------------------------------------------------------*
132000*> cobol-lint CL002 9999-end
132100 9999-END.                       EXIT.
132200*----------------------------------------------------------------*
