000100******************************************************************
000200* PROGRAMADOR : A.T. CARDOSO                                     *
000300* INSTALACAO  : SETOR DE PROCESSAMENTO DE DADOS                  *
000400* DATA-ESCRITA: 06/02/2004                                       *
000500* DATA-COMPIL.: (GERADA PELO COMPILADOR)                         *
000600* SEGURANCA   : USO INTERNO                                      *
000700*----------------------------------------------------------------*
000800* OBJETIVO    : MOTOR DETERMINISTICO DE PROGRESSAO DUPLA (RPE-   *
000900*               RULES) DO SUBSISTEMA KINETIQ. VALIDA O REGISTRO  *
001000*               LOGADO, DECIDE A ACAO (SUBIR CARGA / SUBIR       *
001100*               REPETICAO / MANTER / BAIXAR REPETICAO / BAIXAR   *
001200*               CARGA) E ARREDONDA O RESULTADO. CHAMADO POR      *
001300*               KIN0001A (SEMPRE) E POR KIN0006A (RESERVA DA     *
001400*               POLITICA DE ML QUANDO AS GUARDAS NAO PASSAM).    *
001500*----------------------------------------------------------------*
001600* NOTA DE PROJETO: O "HISTORICO" RECEBIDO E' SOMENTE DAS SERIES  *
001700* ANTERIORES (NAO INCLUI A SERIE CORRENTE). O GATILHO DE QUEDA   *
001800* DE RPE TRATA A SERIE CORRENTE COMO A "OCORRENCIA MAIS RECENTE" *
001900* E BUSCA NO HISTORICO ANTERIOR OUTRAS OCORRENCIAS COM MESMO     *
002000* PESO/REPETICOES PARA FORMAR A LINHA DE BASE.                   *
002100*----------------------------------------------------------------*
002200* HISTORICO DE ALTERACOES                                        *
002300* 06/02/2004 ATC  PROGRAMA ORIGINAL - VALIDACAO E ARVORE DE KIN010*
002400*                 DECISAO (MUITO DIFICIL/MUITO FACIL/FAIXA)       *
002500* 19/05/2003 ATC  ACRESCIDO O GATILHO DE QUEDA DE RPE SOBRE  KIN052*
002600*                 O HISTORICO DE SERIES ANTERIORES                *
002700* 03/05/2011 JRS  CORRIGIDO ARREDONDAMENTO FINAL QUANDO O    KIN031*
002800*                 SALTO ULTRAPASSA O MAXIMO PERMITIDO             *
002900* 14/09/2009 ATC  RESOLUCAO DE INCREMENTO/SALTO MAXIMO PASSOU KIN026*
003000*                 A CONSIDERAR O "OVERRIDE" DO EXERCICIO           *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    KIN0005A.
003400 AUTHOR.        A.T. CARDOSO.
003500 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
003600 DATE-WRITTEN.  06/02/2004.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO.
003900*================================================================*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 WORKING-STORAGE SECTION.
004700
004800*--------------------------------------------------------------*
004900*    AREAS EM QUILOS PARA O CALCULO INTERNO
005000*--------------------------------------------------------------*
005100 01  WRK-PESO-KG                PIC S9(4)V9(6) COMP-3 VALUE ZERO.
005200 01  WRK-INCREMENTO-KG          PIC S9(4)V9(6) COMP-3 VALUE ZERO.
005300 01  WRK-MAXJUMP-KG             PIC S9(4)V9(6) COMP-3 VALUE ZERO.
005400 01  WRK-NOVO-PESO-KG           PIC S9(4)V9(6) COMP-3 VALUE ZERO.
005500 01  WRK-DELTA-DINAMICO-KG      PIC S9(4)V9(6) COMP-3 VALUE ZERO.
005600 01  WRK-MIN-DELTA-KG           PIC S9(4)V9(6) COMP-3 VALUE ZERO.
005700 01  WRK-DIFERENCA-KG           PIC S9(4)V9(6) COMP-3 VALUE ZERO.
005800 01  WRK-NOVOS-REPS             PIC 9(2)       VALUE ZERO.
005900 01  WRK-DELTA-REPS             PIC S9(2) COMP VALUE ZERO.
006000 01  WRK-REPS-TEMP              PIC S9(3) COMP VALUE ZERO.
006100 01  WRK-RPE-MEDIO-FAIXA        PIC 99V9       VALUE ZERO.
006200
006300*--------------------------------------------------------------*
006400*    GATILHO DE QUEDA DE RPE
006500*--------------------------------------------------------------*
006600 01  WRK-GATILHO-QUEDA          PIC X(1)       VALUE 'N'.
006700     88  WRK-GATILHO-DISPAROU        VALUE 'S'.
006800 01  WRK-QTDE-CORRESPONDENCIAS  PIC 9(2)  COMP VALUE ZERO.
006900 01  WRK-SOMA-BASE              PIC S9(4)V9(6) COMP-3 VALUE ZERO.
007000 01  WRK-MEDIA-BASE             PIC S9(4)V9(6) COMP-3 VALUE ZERO.
007100 01  WRK-VARREDURA-IDX          PIC 9(3)  COMP VALUE ZERO.
007200
007300*--------------------------------------------------------------*
007400*    BANDEIRAS DE RAMO DA ARVORE DE DECISAO (COM REDEFINES PARA
007500*    VISAO EM VETOR, USADA NA IMPRESSAO DE DEPURACAO DO LOTE)
007600*--------------------------------------------------------------*
007700 01  WRK-BANDEIRAS-RAMO.
007800     05  WRK-BANDEIRA-DIFICIL   PIC X(1)       VALUE 'N'.
007900     05  WRK-BANDEIRA-FACIL     PIC X(1)       VALUE 'N'.
008000     05  WRK-BANDEIRA-FAIXA     PIC X(1)       VALUE 'N'.
008100 01  WRK-BANDEIRAS-RAMO-R REDEFINES WRK-BANDEIRAS-RAMO.
008200     05  WRK-BANDEIRA-TAB OCCURS 3 TIMES PIC X(1).
008300
008400*--------------------------------------------------------------*
008500*    AREA DE CHAMADA A KIN0002A (UNITS)
008600*--------------------------------------------------------------*
008700 01  WRK-PARM-UNIDADE.
008800     05  WRK-UN-OPERACAO        PIC X(4).
008900     05  WRK-UN-UNIDADE         PIC X(2).
009000     05  WRK-UN-ENTRADA         PIC S9(6)V9(6) COMP-3.
009100     05  WRK-UN-INCREMENTO      PIC S9(6)V9(6) COMP-3.
009200     05  WRK-UN-INT-LO          PIC S9(4) COMP.
009300     05  WRK-UN-INT-HI          PIC S9(4) COMP.
009400     05  WRK-UN-INT-VAL         PIC S9(4) COMP.
009500     05  WRK-UN-SAIDA           PIC S9(6)V9(6) COMP-3.
009600     05  WRK-UN-INT-SAIDA       PIC S9(4) COMP.
009700 01  WRK-PARM-UNIDADE-R REDEFINES WRK-PARM-UNIDADE.
009800     05  WRK-UN-BYTE OCCURS 35 TIMES PIC X(1).
009900
010000*--------------------------------------------------------------*
010100*    AREA DE CHAMADA A KIN0003A (PROGRESSION)
010200*--------------------------------------------------------------*
010300 01  WRK-PARM-PROGRESSAO.
010400     05  WRK-PR-OPERACAO        PIC X(4).
010500     05  WRK-PR-RPE             PIC 99V9.
010600     05  WRK-PR-UNIDADE         PIC X(2).
010700     05  WRK-PR-SALTO-SAIDA     PIC S9(3)V9(6) COMP-3.
010800     05  WRK-PR-DELTA-SAIDA     PIC S9(2) COMP.
010900*--------------------------------------------------------------*
011000*    REDEFINES DE DEPURACAO - VISAO EM BYTES DO PARM DE CHAMADA
011100*    A KIN0003A (CONFERENCIA DE TRACE QUANDO A PROGRESSAO FALHA)
011200*--------------------------------------------------------------*
011300 01  WRK-PARM-PROGRESSAO-R REDEFINES WRK-PARM-PROGRESSAO.
011400     05  WRK-PR-BYTE            OCCURS 16 TIMES PIC X(1).
011500
011600 LINKAGE SECTION.
011700 01  KIN0005A-PARM.
011800     05  RR-OPERACAO            PIC X(4).
011900         88  RR-OP-VALIDAR          VALUE 'VLDT'.
012000         88  RR-OP-EXECUTAR         VALUE 'RUN '.
012100     05  RR-UNIDADE             PIC X(2).
012200     05  RR-PESO-USUARIO        PIC 9(4)V99.
012300     05  RR-REPS                PIC 9(2).
012400     05  RR-RPE                 PIC 99V9.
012500     05  RR-VALIDO              PIC X(1).
012600         88  RR-E-VALIDO            VALUE 'S'.
012700     05  RR-ACAO-SAIDA          PIC X(12).
012800     05  RR-PESO-SAIDA          PIC 9(4)V99.
012900     05  RR-REPS-SAIDA          PIC 9(2).
013000     05  RR-RAZAO-SAIDA         PIC X(4).
013100 COPY KINEXCF.
013200 COPY KINUSET.
013300 COPY KINHIST.
013400*================================================================*
013500 PROCEDURE DIVISION USING KIN0005A-PARM KINEXCF-REGISTRO
013600                          KINUSET-REGISTRO KINHIST-TABELA.
013700*================================================================*
013800
013900*----------------------------------------------------------------*
014000*    PROCESSAMENTO PRINCIPAL - DESVIA CONFORME O OPCODE
014100*----------------------------------------------------------------*
014200*> cobol-lint CL002 0000-processar
014300 0000-PROCESSAR                  SECTION.
014400*----------------------------------------------------------------*
014500      EVALUATE TRUE
014600          WHEN RR-OP-VALIDAR
014700              PERFORM 0001-VALIDAR
014800          WHEN RR-OP-EXECUTAR
014900              PERFORM 0002-RESOLVER-INCREMENTO
015000              PERFORM 0004-GATILHO-QUEDA-RPE
015100              EVALUATE TRUE
015200                  WHEN RR-RPE                GREATER EC-RPE-MAX
015300                      SET WRK-BANDEIRA-DIFICIL TO TRUE
015400                      PERFORM 0005-MUITO-DIFICIL
015500                  WHEN RR-RPE                LESS EC-RPE-MIN
015600                      SET WRK-BANDEIRA-FACIL TO TRUE
015700                      PERFORM 0006-MUITO-FACIL
015800                  WHEN OTHER
015900                      SET WRK-BANDEIRA-FAIXA TO TRUE
016000                      PERFORM 0007-FAIXA-ALVO
016100              END-EVALUATE
016200              PERFORM 0008-FINALIZAR-ARREDONDAMENTO
016300          WHEN OTHER
016400              CONTINUE
016500      END-EVALUATE
016600      PERFORM 9999-FINALIZAR
016700      .
016800*----------------------------------------------------------------*
016900*> cobol-lint CL002 0000-end
017000 0000-END.                       EXIT.
017100*----------------------------------------------------------------*
017200
017300*----------------------------------------------------------------*
017400*    VLDT - VALIDA O REGISTRO LOGADO CONTRA A CONFIGURACAO
017500*----------------------------------------------------------------*
017600 0001-VALIDAR                    SECTION.
017700*----------------------------------------------------------------*
017800      MOVE 'S'                    TO RR-VALIDO
017900      IF EC-REP-MIN                LESS 1
018000           MOVE 'N'                TO RR-VALIDO
018100      END-IF
018200      IF EC-REP-MAX                LESS EC-REP-MIN
018300           MOVE 'N'                TO RR-VALIDO
018400      END-IF
018500      IF RR-RPE                    LESS 1.0
018600           MOVE 'N'                TO RR-VALIDO
018700      END-IF
018800      IF RR-RPE                    GREATER 10.0
018900           MOVE 'N'                TO RR-VALIDO
019000      END-IF
019100      IF RR-REPS                   LESS 1
019200           MOVE 'N'                TO RR-VALIDO
019300      END-IF
019400      IF RR-PESO-USUARIO           NOT GREATER ZERO
019500           MOVE 'N'                TO RR-VALIDO
019600      END-IF
019700      .
019800*----------------------------------------------------------------*
019900*> cobol-lint CL002 0001-end
020000 0001-END.                       EXIT.
020100*----------------------------------------------------------------*
020200
020300*----------------------------------------------------------------*
020400*    RESOLVER PESO, INCREMENTO E SALTO MAXIMO EM QUILOS
020500*----------------------------------------------------------------*
020600 0002-RESOLVER-INCREMENTO        SECTION.
020700*----------------------------------------------------------------*
020800      MOVE 'TOKG'                 TO WRK-UN-OPERACAO
020900      MOVE 'KG'                   TO WRK-UN-UNIDADE
021000      MOVE RR-UNIDADE             TO WRK-UN-UNIDADE
021100      MOVE RR-PESO-USUARIO        TO WRK-UN-ENTRADA
021200      CALL 'KIN0002A'             USING WRK-PARM-UNIDADE
021300      MOVE WRK-UN-SAIDA           TO WRK-PESO-KG
021400
021500      IF EC-INCREMENT              GREATER ZERO
021600           MOVE EC-INCREMENT      TO WRK-UN-ENTRADA
021700      ELSE
021800           IF RR-UNIDADE          EQUAL 'KG'
021900                MOVE US-KG-INCREMENT TO WRK-UN-ENTRADA
022000           ELSE
022100                MOVE US-LB-INCREMENT TO WRK-UN-ENTRADA
022200           END-IF
022300      END-IF
022400      MOVE 'TOKG'                 TO WRK-UN-OPERACAO
022500      MOVE RR-UNIDADE             TO WRK-UN-UNIDADE
022600      CALL 'KIN0002A'             USING WRK-PARM-UNIDADE
022700      MOVE WRK-UN-SAIDA           TO WRK-INCREMENTO-KG
022800
022900      IF EC-MAX-JUMP                GREATER ZERO
023000           MOVE EC-MAX-JUMP       TO WRK-UN-ENTRADA
023100      ELSE
023200           IF RR-UNIDADE          EQUAL 'KG'
023300                MOVE US-MAX-JUMP-KG TO WRK-UN-ENTRADA
023400           ELSE
023500                MOVE US-MAX-JUMP-LB TO WRK-UN-ENTRADA
023600           END-IF
023700      END-IF
023800      MOVE 'TOKG'                 TO WRK-UN-OPERACAO
023900      MOVE RR-UNIDADE             TO WRK-UN-UNIDADE
024000      CALL 'KIN0002A'             USING WRK-PARM-UNIDADE
024100      MOVE WRK-UN-SAIDA           TO WRK-MAXJUMP-KG
024200      .
024300*----------------------------------------------------------------*
024400*> cobol-lint CL002 0002-end
024500 0002-END.                       EXIT.
024600*----------------------------------------------------------------*
024700
024800*----------------------------------------------------------------*
024900*    CALCULAR AUMENTO DINAMICO DE CARGA (KG), USADO SEMPRE QUE
025000*    A ARVORE DE DECISAO MANDA SUBIR CARGA
025100*----------------------------------------------------------------*
025200 0003-AUMENTO-DINAMICO           SECTION.
025300*----------------------------------------------------------------*
025400      IF RR-UNIDADE                EQUAL 'KG'
025500           MOVE 2.5                TO WRK-UN-ENTRADA
025600      ELSE
025700           MOVE 5.0                TO WRK-UN-ENTRADA
025800      END-IF
025900      MOVE 'TOKG'                 TO WRK-UN-OPERACAO
026000      MOVE RR-UNIDADE             TO WRK-UN-UNIDADE
026100      CALL 'KIN0002A'             USING WRK-PARM-UNIDADE
026200      MOVE WRK-UN-SAIDA           TO WRK-MIN-DELTA-KG
026300
026400      MOVE 'SALT'                 TO WRK-PR-OPERACAO
026500      MOVE RR-RPE                 TO WRK-PR-RPE
026600      MOVE 'KG'                   TO WRK-PR-UNIDADE
026700      CALL 'KIN0003A'             USING WRK-PARM-PROGRESSAO
026800      MOVE WRK-PR-SALTO-SAIDA     TO WRK-DELTA-DINAMICO-KG
026900
027000      IF WRK-DELTA-DINAMICO-KG    LESS WRK-MIN-DELTA-KG
027100           MOVE WRK-MIN-DELTA-KG  TO WRK-DELTA-DINAMICO-KG
027200      END-IF
027300      IF WRK-DELTA-DINAMICO-KG    LESS WRK-INCREMENTO-KG
027400           MOVE WRK-INCREMENTO-KG TO WRK-DELTA-DINAMICO-KG
027500      END-IF
027600      IF WRK-DELTA-DINAMICO-KG    GREATER WRK-MAXJUMP-KG
027700           MOVE WRK-MAXJUMP-KG    TO WRK-DELTA-DINAMICO-KG
027800      END-IF
027900      COMPUTE WRK-NOVO-PESO-KG = WRK-PESO-KG + WRK-DELTA-DINAMICO-KG
028000      MOVE EC-REP-MIN             TO WRK-NOVOS-REPS
028100      .
028200*----------------------------------------------------------------*
028300*> cobol-lint CL002 0003-end
028400 0003-END.                       EXIT.
028500*----------------------------------------------------------------*
028600
028700*----------------------------------------------------------------*
028800*    GATILHO DE QUEDA DE RPE SOBRE O HISTORICO ANTERIOR
028900*----------------------------------------------------------------*
029000 0004-GATILHO-QUEDA-RPE          SECTION.
029100*----------------------------------------------------------------*
029200      MOVE 'N'                    TO WRK-GATILHO-QUEDA
029300      MOVE 1                      TO WRK-QTDE-CORRESPONDENCIAS
029400      MOVE ZERO                   TO WRK-SOMA-BASE
029500
029600      IF HIST-QTDE                 NOT LESS 2
029700           MOVE HIST-QTDE          TO WRK-VARREDURA-IDX
029800           PERFORM 0004A-VARRER-HISTORICO-QUEDA
029900               UNTIL WRK-VARREDURA-IDX EQUAL ZERO
030000                      OR WRK-QTDE-CORRESPONDENCIAS EQUAL 4
030100
030200           IF WRK-QTDE-CORRESPONDENCIAS NOT LESS 2
030300                COMPUTE WRK-MEDIA-BASE ROUNDED =
030400                       WRK-SOMA-BASE / (WRK-QTDE-CORRESPONDENCIAS - 1)
030500                IF (WRK-MEDIA-BASE - RR-RPE) NOT LESS 1.0
030600                     SET WRK-GATILHO-DISPAROU TO TRUE
030700                END-IF
030800           END-IF
030900      END-IF
031000      .
031100*----------------------------------------------------------------*
031200*> cobol-lint CL002 0004-end
031300 0004-END.                       EXIT.
031400*----------------------------------------------------------------*
031500
031600*----------------------------------------------------------------*
031700*    VARRE UMA POSICAO DO HISTORICO PARA TRAS, PROCURANDO SERIES
031800*    DE MESMO PESO/REPS QUE FUNDAMENTEM O GATILHO DE QUEDA DE RPE
031900*----------------------------------------------------------------*
032000 0004A-VARRER-HISTORICO-QUEDA    SECTION.
032100*----------------------------------------------------------------*
032200      IF HIST-PESO (WRK-VARREDURA-IDX) EQUAL RR-PESO-USUARIO
032300         AND HIST-REPS (WRK-VARREDURA-IDX) EQUAL RR-REPS
032400           ADD 1                   TO WRK-QTDE-CORRESPONDENCIAS
032500           ADD HIST-RPE (WRK-VARREDURA-IDX)
032600                                   TO WRK-SOMA-BASE
032700      END-IF
032800      SUBTRACT 1                   FROM WRK-VARREDURA-IDX
032900      .
033000*----------------------------------------------------------------*
033100*> cobol-lint CL002 0004a-end
033200 0004A-END.                      EXIT.
033300*----------------------------------------------------------------*
033400
033500*----------------------------------------------------------------*
033600*    RAMO "MUITO DIFICIL" (RPE > RPE-MAX)
033700*----------------------------------------------------------------*
033800 0005-MUITO-DIFICIL              SECTION.
033900*----------------------------------------------------------------*
034000      IF RR-REPS                   NOT GREATER EC-REP-MIN
034100           MOVE 'LOWER-WEIGHT'    TO RR-ACAO-SAIDA
034200           MOVE 'TH-W'            TO RR-RAZAO-SAIDA
034300           IF WRK-MAXJUMP-KG      LESS WRK-INCREMENTO-KG
034400                COMPUTE WRK-NOVO-PESO-KG =
034500                       WRK-PESO-KG - WRK-MAXJUMP-KG
034600           ELSE
034700                COMPUTE WRK-NOVO-PESO-KG =
034800                       WRK-PESO-KG - WRK-INCREMENTO-KG
034900           END-IF
035000           MOVE EC-REP-MIN        TO WRK-NOVOS-REPS
035100      ELSE
035200           MOVE 'LOWER-REPS'      TO RR-ACAO-SAIDA
035300           MOVE 'TH-R'            TO RR-RAZAO-SAIDA
035400           MOVE WRK-PESO-KG       TO WRK-NOVO-PESO-KG
035500           MOVE 'DELT'            TO WRK-PR-OPERACAO
035600           MOVE RR-RPE            TO WRK-PR-RPE
035700           CALL 'KIN0003A'        USING WRK-PARM-PROGRESSAO
035800           COMPUTE WRK-REPS-TEMP = RR-REPS + WRK-PR-DELTA-SAIDA
035900           PERFORM 0009-LIMITAR-REPS
036000      END-IF
036100      .
036200*----------------------------------------------------------------*
036300*> cobol-lint CL002 0005-end
036400 0005-END.                       EXIT.
036500*----------------------------------------------------------------*
036600
036700*----------------------------------------------------------------*
036800*    RAMO "MUITO FACIL" (RPE < RPE-MIN)
036900*----------------------------------------------------------------*
037000 0006-MUITO-FACIL                SECTION.
037100*----------------------------------------------------------------*
037200      IF RR-REPS                   LESS EC-REP-MAX
037300           MOVE 'ADD-REPS'        TO RR-ACAO-SAIDA
037400           MOVE 'TE-R'            TO RR-RAZAO-SAIDA
037500           MOVE WRK-PESO-KG       TO WRK-NOVO-PESO-KG
037600           COMPUTE WRK-REPS-TEMP = RR-REPS + 1
037700           PERFORM 0009-LIMITAR-REPS
037800      ELSE
037900           MOVE 'ADD-WEIGHT'      TO RR-ACAO-SAIDA
038000           MOVE 'TE-W'            TO RR-RAZAO-SAIDA
038100           PERFORM 0003-AUMENTO-DINAMICO
038200      END-IF
038300      .
038400*----------------------------------------------------------------*
038500*> cobol-lint CL002 0006-end
038600 0006-END.                       EXIT.
038700*----------------------------------------------------------------*
038800
038900*----------------------------------------------------------------*
039000*    RAMO "NA FAIXA ALVO" (RPE-MIN <= RPE <= RPE-MAX)
039100*----------------------------------------------------------------*
039200 0007-FAIXA-ALVO                 SECTION.
039300*----------------------------------------------------------------*
039400      IF RR-REPS                   NOT LESS EC-REP-MAX
039500           COMPUTE WRK-RPE-MEDIO-FAIXA ROUNDED =
039600                  (EC-RPE-MIN + EC-RPE-MAX) / 2
039700           IF RR-RPE               NOT GREATER WRK-RPE-MEDIO-FAIXA
039800                OR WRK-GATILHO-DISPAROU
039900                MOVE 'ADD-WEIGHT' TO RR-ACAO-SAIDA
040000                MOVE 'CAPW'       TO RR-RAZAO-SAIDA
040100                PERFORM 0003-AUMENTO-DINAMICO
040200           ELSE
040300                MOVE 'STAY'       TO RR-ACAO-SAIDA
040400                MOVE 'CAPS'       TO RR-RAZAO-SAIDA
040500                MOVE WRK-PESO-KG  TO WRK-NOVO-PESO-KG
040600                MOVE RR-REPS      TO WRK-NOVOS-REPS
040700           END-IF
040800      ELSE
040900           IF RR-RPE               NOT GREATER 8.5
041000                MOVE 'ADD-REPS'   TO RR-ACAO-SAIDA
041100                MOVE 'INR '       TO RR-RAZAO-SAIDA
041200                MOVE WRK-PESO-KG  TO WRK-NOVO-PESO-KG
041300                COMPUTE WRK-REPS-TEMP = RR-REPS + 1
041400                PERFORM 0009-LIMITAR-REPS
041500           ELSE
041600                MOVE 'STAY'       TO RR-ACAO-SAIDA
041700                MOVE 'INS '       TO RR-RAZAO-SAIDA
041800                MOVE WRK-PESO-KG  TO WRK-NOVO-PESO-KG
041900                MOVE RR-REPS      TO WRK-NOVOS-REPS
042000           END-IF
042100           IF WRK-GATILHO-DISPAROU
042200                AND RR-RPE        NOT GREATER EC-RPE-MAX - 0.2
042300                MOVE 'ADD-WEIGHT' TO RR-ACAO-SAIDA
042400                MOVE 'DROP'       TO RR-RAZAO-SAIDA
042500                PERFORM 0003-AUMENTO-DINAMICO
042600           END-IF
042700      END-IF
042800      .
042900*----------------------------------------------------------------*
043000*> cobol-lint CL002 0007-end
043100 0007-END.                       EXIT.
043200*----------------------------------------------------------------*
043300
043400*----------------------------------------------------------------*
043500*    FINALIZACAO - ARREDONDA AO INCREMENTO, LIMITA AO SALTO
043600*    MAXIMO, CONVERTE PARA A UNIDADE DO USUARIO E NORMALIZA
043700*----------------------------------------------------------------*
043800 0008-FINALIZAR-ARREDONDAMENTO   SECTION.
043900*----------------------------------------------------------------*
044000      MOVE 'ARRD'                 TO WRK-UN-OPERACAO
044100      MOVE WRK-NOVO-PESO-KG       TO WRK-UN-ENTRADA
044200      MOVE WRK-INCREMENTO-KG      TO WRK-UN-INCREMENTO
044300      CALL 'KIN0002A'             USING WRK-PARM-UNIDADE
044400      MOVE WRK-UN-SAIDA           TO WRK-NOVO-PESO-KG
044500
044600      COMPUTE WRK-DIFERENCA-KG = WRK-NOVO-PESO-KG - WRK-PESO-KG
044700      IF WRK-DIFERENCA-KG          GREATER WRK-MAXJUMP-KG
044800           COMPUTE WRK-NOVO-PESO-KG = WRK-PESO-KG + WRK-MAXJUMP-KG
044900           MOVE 'ARRD'            TO WRK-UN-OPERACAO
045000           MOVE WRK-NOVO-PESO-KG  TO WRK-UN-ENTRADA
045100           MOVE WRK-INCREMENTO-KG TO WRK-UN-INCREMENTO
045200           CALL 'KIN0002A'        USING WRK-PARM-UNIDADE
045300           MOVE WRK-UN-SAIDA      TO WRK-NOVO-PESO-KG
045400      ELSE
045500           IF WRK-DIFERENCA-KG    LESS (0 - WRK-MAXJUMP-KG)
045600                COMPUTE WRK-NOVO-PESO-KG =
045700                       WRK-PESO-KG - WRK-MAXJUMP-KG
045800                MOVE 'ARRD'       TO WRK-UN-OPERACAO
045900                MOVE WRK-NOVO-PESO-KG TO WRK-UN-ENTRADA
046000                MOVE WRK-INCREMENTO-KG TO WRK-UN-INCREMENTO
046100                CALL 'KIN0002A'   USING WRK-PARM-UNIDADE
046200                MOVE WRK-UN-SAIDA TO WRK-NOVO-PESO-KG
046300           END-IF
046400      END-IF
046500
046600      MOVE 'FRKG'                 TO WRK-UN-OPERACAO
046700      MOVE RR-UNIDADE             TO WRK-UN-UNIDADE
046800      MOVE WRK-NOVO-PESO-KG       TO WRK-UN-ENTRADA
046900      CALL 'KIN0002A'             USING WRK-PARM-UNIDADE
047000
047100      MOVE 'NORM'                 TO WRK-UN-OPERACAO
047200      MOVE RR-UNIDADE             TO WRK-UN-UNIDADE
047300      MOVE WRK-UN-SAIDA           TO WRK-UN-ENTRADA
047400      CALL 'KIN0002A'             USING WRK-PARM-UNIDADE
047500
047600      MOVE WRK-UN-SAIDA           TO RR-PESO-SAIDA
047700      MOVE WRK-NOVOS-REPS         TO RR-REPS-SAIDA
047800      .
047900*----------------------------------------------------------------*
048000*> cobol-lint CL002 0008-end
048100 0008-END.                       EXIT.
048200*----------------------------------------------------------------*
048300
048400*----------------------------------------------------------------*
048500*    LIMITAR WRK-REPS-TEMP AO INTERVALO [EC-REP-MIN,EC-REP-MAX]
048600*----------------------------------------------------------------*
048700 0009-LIMITAR-REPS               SECTION.
048800*----------------------------------------------------------------*
048900      IF WRK-REPS-TEMP             LESS EC-REP-MIN
049000           MOVE EC-REP-MIN        TO WRK-NOVOS-REPS
049100      ELSE
049200           IF WRK-REPS-TEMP       GREATER EC-REP-MAX
049300                MOVE EC-REP-MAX   TO WRK-NOVOS-REPS
049400           ELSE
049500                MOVE WRK-REPS-TEMP TO WRK-NOVOS-REPS
049600           END-IF
049700      END-IF
049800      .
049900*----------------------------------------------------------------*
050000*> cobol-lint CL002 0009-end
050100 0009-END.                       EXIT.
050200*----------------------------------------------------------------*
050300
050400*----------------------------------------------------------------*
050500*    FINALIZAR PROGRAMA
050600*----------------------------------------------------------------*
050700 9999-FINALIZAR                  SECTION.
050800*----------------------------------------------------------------*
050900      GOBACK
051000      .
051100*----------------------------------------------------------------*
051200*> cobol-lint CL002 9999-end
051300 9999-END.                       EXIT.
051400*----------------------------------------------------------------*
