000100******************************************************************
000200* DESCRICAO..: BOOK DE LAYOUT DO ARQUIVO EXCONFIG (PADROES DE    *
000300*              PROGRESSAO POR EXERCICIO). USADO COMO REGISTRO   *
000400*              DE ARQUIVO, ELEMENTO DE TABELA EM MEMORIA E      *
000500*              PARAMETRO DE LINKAGE ENTRE OS PROGRAMAS KIN.     *
000600* PROGRAMADOR: A.T. CARDOSO                                     *
000700* DATA.......: 06/02/2004                                        *
000800* TAMANHO....: 00050                                             *
000900*----------------------------------------------------------------*
001000* EC-NAME       = NOME DO EXERCICIO (CHAVE DE PESQUISA)         *
001100* EC-REP-MIN    = LIMITE INFERIOR DA FAIXA DE REPETICOES         *
001200* EC-REP-MAX    = LIMITE SUPERIOR DA FAIXA DE REPETICOES         *
001300* EC-RPE-MIN    = LIMITE INFERIOR DO RPE ALVO                    *
001400* EC-RPE-MAX    = LIMITE SUPERIOR DO RPE ALVO                    *
001500* EC-INCREMENT  = INCREMENTO DE CARGA NA UNIDADE DO USUARIO      *
001600* EC-MAX-JUMP   = SALTO MAXIMO DE CARGA POR SUGESTAO             *
001700* EC-REPS-STEP  = PASSO DE REPETICAO (SEMPRE 1 NA PRATICA)       *
001800*----------------------------------------------------------------*
001900* HISTORICO DE ALTERACOES                                        *
002000* 06/02/2004 ATC  CRIACAO DO BOOK                          KIN010*
002100* 03/05/2011 JRS  ACRESCIDO EC-REPS-STEP (ANTES FIXO EM 1) KIN031*
002200******************************************************************
002300 01  KINEXCF-REGISTRO.
002400     05  EC-NAME                    PIC X(20).
002500     05  EC-REP-MIN                 PIC 9(2).
002600     05  EC-REP-MAX                 PIC 9(2).
002700     05  EC-RPE-MIN                 PIC 99V9.
002800     05  EC-RPE-MAX                 PIC 99V9.
002900     05  EC-INCREMENT               PIC 9(3)V99.
003000     05  EC-MAX-JUMP                PIC 9(3)V99.
003100     05  EC-REPS-STEP               PIC 9(1).
003200     05  FILLER                     PIC X(9).
