000100******************************************************************
000200* PROGRAMADOR : J.R. SANTANA                                     *
000300* INSTALACAO  : SETOR DE PROCESSAMENTO DE DADOS                  *
000400* DATA-ESCRITA: 14/03/1989                                       *
000500* DATA-COMPIL.: (GERADA PELO COMPILADOR)                         *
000600* SEGURANCA   : USO INTERNO                                      *
000700*----------------------------------------------------------------*
000800* OBJETIVO    : DEVOLVER DATA/HORA DO SISTEMA PARA OS CABECALHOS *
000900*               DE RELATORIO DO SUBSISTEMA KINETIQ.              *
001000*----------------------------------------------------------------*
001100* HISTORICO DE ALTERACOES                                        *
001200* 14/03/1989 JRS  PROGRAMA ORIGINAL (EX-PROGDATA)          KIN001*
001300* 22/07/1991 JRS  RETIRADA A ROTINA DE DESCRICAO DE MES E   KIN014*
001400*                 SEMANA - NAO USADAS PELOS RELATORIOS KIN.      *
001500* 02/11/1998 MLF  VIRADA DO SECULO - CONFIRMADO ANO EM 4         *
001600*                 DIGITOS NO BOOK KINSYSD (Y2K)             KIN037*
001700* 19/05/2003 ATC  INCLUIDA HORA COM SEGUNDO E MILESIMO PARA KIN052*
001800*                 RODAPE DE AUDITORIA DO LOTE.                   *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    KINSYSDT.
002200 AUTHOR.        J.R. SANTANA.
002300 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
002400 DATE-WRITTEN.  14/03/1989.
002500 DATE-COMPILED.
002600 SECURITY.      USO INTERNO.
002700*================================================================*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 DATA DIVISION.
003300 FILE SECTION.
003400 WORKING-STORAGE SECTION.
003500 01  WRK-DIAS-ANO-AAAADDD.
003600     05 WRK-DIAS-ANO-AAAA          PIC 9(004) VALUE ZEROS.
003700     05 WRK-DIAS-ANO-DDD           PIC 9(003) VALUE ZEROS.
003800*----------------------------------------------------------------*
003900*    REDEFINES - VISAO ALTERNATIVA DO DIA JULIANO PARA MOVER EM
004000*    LINHAS DE RODAPE QUE TRATAM O CAMPO COMO ALFANUMERICO
004100*----------------------------------------------------------------*
004200     05 WRK-DIAS-ANO-DDD-R REDEFINES WRK-DIAS-ANO-DDD PIC X(003).
004300*----------------------------------------------------------------*
004400*    REDEFINES DE DEPURACAO - VISAO EM BYTES DO ANO/DIA JULIANO
004500*----------------------------------------------------------------*
004600 01  WRK-DIAS-ANO-AAAADDD-R REDEFINES WRK-DIAS-ANO-AAAADDD.
004700     05  WRK-DIAS-ANO-BYTE      OCCURS 7 TIMES PIC X(1).
004800
004900 LINKAGE SECTION.
005000 COPY KINSYSD.
005100*----------------------------------------------------------------*
005200*    REDEFINES DE DEPURACAO - VISAO EM BYTES DO REGISTRO DE
005300*    DATA/HORA DEVOLVIDO AOS PROGRAMAS CHAMADORES
005400*----------------------------------------------------------------*
005500 01  KINSYSD-REGISTRO-R REDEFINES KINSYSD-REGISTRO.
005600     05  WRK-KSD-BYTE           OCCURS 26 TIMES PIC X(1).
005700*================================================================*
005800 PROCEDURE DIVISION USING KINSYSD-REGISTRO.
005900*================================================================*
006000
006100*----------------------------------------------------------------*
006200*    PROCESSAMENTO PRINCIPAL
006300*----------------------------------------------------------------*
006400*> cobol-lint CL002 0000-processar
006500 0000-PROCESSAR                  SECTION.
006600*----------------------------------------------------------------*
006700      PERFORM 0001-OBTER-DATA
006800      PERFORM 0002-OBTER-HORA
006900      PERFORM 9999-FINALIZAR
007000      .
007100*----------------------------------------------------------------*
007200*> cobol-lint CL002 0000-end
007300 0000-END.                       EXIT.
007400*----------------------------------------------------------------*
007500
007600*----------------------------------------------------------------*
007700*    OBTER DATA DO SISTEMA
007800*----------------------------------------------------------------*
007900 0001-OBTER-DATA                 SECTION.
008000*----------------------------------------------------------------*
008100      ACCEPT KSD-DATA            FROM DATE YYYYMMDD
008200      .
008300*----------------------------------------------------------------*
008400*> cobol-lint CL002 0001-end
008500 0001-END.                       EXIT.
008600*----------------------------------------------------------------*
008700
008800*----------------------------------------------------------------*
008900*    OBTER HORA DO SISTEMA
009000*----------------------------------------------------------------*
009100 0002-OBTER-HORA                 SECTION.
009200*----------------------------------------------------------------*
009300      ACCEPT KSD-HORA-COMPLETA   FROM TIME
009400      .
009500*----------------------------------------------------------------*
009600*> cobol-lint CL002 0002-end
009700 0002-END.                       EXIT.
009800*----------------------------------------------------------------*
009900
010000*----------------------------------------------------------------*
010100*    FINALIZAR PROGRAMA
010200*----------------------------------------------------------------*
010300 9999-FINALIZAR                  SECTION.
010400*----------------------------------------------------------------*
010500      GOBACK
010600      .
010700*----------------------------------------------------------------*
010800*> cobol-lint CL002 9999-end
010900 9999-END.                       EXIT.
011000*----------------------------------------------------------------*
