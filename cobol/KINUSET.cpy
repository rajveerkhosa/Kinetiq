000100******************************************************************
000200* DESCRICAO..: BOOK DE LAYOUT DO ARQUIVO USERSET (AJUSTES DO    *
000300*              USUARIO - REGISTRO UNICO POR EXECUCAO DO LOTE)  *
000400* PROGRAMADOR: A.T. CARDOSO                                     *
000500* DATA.......: 06/02/2004                                        *
000600* TAMANHO....: 00030                                             *
000700*----------------------------------------------------------------*
000800* US-UNIT           = UNIDADE DE EXIBICAO - 'LB' OU 'KG'         *
000900* US-LB-INCREMENT   = INCREMENTO PADRAO EM LIBRAS                *
001000* US-KG-INCREMENT   = INCREMENTO PADRAO EM QUILOS                *
001100* US-MAX-JUMP-LB    = SALTO MAXIMO PADRAO EM LIBRAS              *
001200* US-MAX-JUMP-KG    = SALTO MAXIMO PADRAO EM QUILOS              *
001300*----------------------------------------------------------------*
001400* HISTORICO DE ALTERACOES                                        *
001500* 06/02/2004 ATC  CRIACAO DO BOOK                          KIN010*
001600******************************************************************
001700 01  KINUSET-REGISTRO.
001800     05  US-UNIT                    PIC X(2).
001900     05  US-LB-INCREMENT            PIC 9(3)V99.
002000     05  US-KG-INCREMENT            PIC 9(3)V99.
002100     05  US-MAX-JUMP-LB             PIC 9(3)V99.
002200     05  US-MAX-JUMP-KG             PIC 9(3)V99.
002300     05  FILLER                     PIC X(8).
