000100******************************************************************
000200* PROGRAMADOR : A.T. CARDOSO                                     *
000300* INSTALACAO  : SETOR DE PROCESSAMENTO DE DADOS                  *
000400* DATA-ESCRITA: 06/02/2004                                       *
000500* DATA-COMPIL.: (GERADA PELO COMPILADOR)                         *
000600* SEGURANCA   : USO INTERNO                                      *
000700*----------------------------------------------------------------*
000800* OBJETIVO    : LOTE PRINCIPAL DO SUBSISTEMA KINETIQ. ABRE OS    *
000900*               ARQUIVOS DE AJUSTE DO USUARIO, DE CONFIGURACAO   *
001000*               DE EXERCICIO E DE SERIES LOGADAS (SETLOG),       *
001100*               VALIDA E PROCESSA CADA SERIE PELO MOTOR RPE-     *
001200*               RULES OU PELA POLITICA DE ML, GRAVA A SUGESTAO   *
001300*               DE PROXIMA SERIE E EMITE O RELATORIO COM QUEBRA  *
001400*               DE CONTROLE POR EXERCICIO.                       *
001500*----------------------------------------------------------------*
001600* HISTORICO DE ALTERACOES                                        *
001700* 06/02/2004 ATC  PROGRAMA ORIGINAL - ABERTURA/LEITURA DE   KIN010*
001800*                 ARQUIVOS, LOCALIZACAO DE CONFIGURACAO POR      *
001900*                 BUSCA BINARIA, CHAMADA AO RPE-RULES E          *
002000*                 RELATORIO COM QUEBRA DE CONTROLE.               *
002100* 02/11/1998 MLF  VIRADA DO SECULO - CONFIRMADA A DATA DE   KIN037*
002200*                 4 DIGITOS NO CABECALHO DO RELATORIO            *
002300*                 (ACOMPANHA O BOOK KINSYSD).                    *
002400* 14/09/2009 ATC  ACOMPANHA A AMPLIACAO DO RPE PARA 99V9    KIN026*
002500*                 EM KINSETL - SEM IMPACTO NO LOTE.               *
002600* 03/05/2011 JRS  ACOMPANHA O NOVO EC-REPS-STEP DE KINEXCF  KIN031*
002700*                 NA CARGA DA TABELA DE CONFIGURACAO.             *
002800* 30/03/2007 MLF  ACRESCIDA A CHAVE UPSI-0 QUE ACIONA A     KIN058*
002900*                 POLITICA DE ML (CHAMADA A KIN0006A) NO         *
003000*                 LUGAR DO RPE-RULES PURO QUANDO O LOTE E'       *
003100*                 EXECUTADO EM MODO ML.                           *
003200* 11/08/2015 JRS  GRAVACAO DO SUGGOUT PASSOU A USAR OS      KIN044*
003300*                 88-NIVEIS DE SG-ACTION/SG-REASON-CODE.         *
003400* 12/12/2012 ATC  SEM IMPACTO DIRETO NO LOTE - ACOMPANHA A  KIN063*
003500*                 CHEGADA DO EMBUTIMENTO DE USUARIO/EXERCICIO    *
003600*                 NA POLITICA DE ML (KIN0006A/KINMLST).           *
003700* 19/06/2016 JRS  SEM IMPACTO DIRETO NO LOTE - ACOMPANHA A  KIN078*
003800*                 CORRECAO DO DESEMPATE DO BANDIT EM KIN0006A.    *
003900* 09/03/2020 ATC  RELATORIO PASSOU A IMPRIMIR O SUBTOTAL DE KIN082*
004000*                 REJEITADOS POR EXERCICIO NA QUEBRA DE          *
004100*                 CONTROLE, ALEM DOS TOTAIS GERAIS.               *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    KIN0001A.
004500 AUTHOR.        A.T. CARDOSO.
004600 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
004700 DATE-WRITTEN.  06/02/2004.
004800 DATE-COMPILED.
004900 SECURITY.      USO INTERNO.
005000*================================================================*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON  STATUS IS KIN-MODO-ML-LIGADO
005600            OFF STATUS IS KIN-MODO-ML-DESLIGADO.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT USERSET-ARQ         ASSIGN TO 'USERSET'
006000         ORGANIZATION IS SEQUENTIAL.
006100     SELECT EXCONFIG-ARQ        ASSIGN TO 'EXCONFIG'
006200         ORGANIZATION IS SEQUENTIAL.
006300     SELECT SETLOG-ARQ          ASSIGN TO 'SETLOG'
006400         ORGANIZATION IS SEQUENTIAL.
006500     SELECT SUGGOUT-ARQ         ASSIGN TO 'SUGGOUT'
006600         ORGANIZATION IS SEQUENTIAL.
006700     SELECT REPORT-ARQ          ASSIGN TO 'REPORT'
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  USERSET-ARQ.
007200 COPY KINUSET.
007300 FD  EXCONFIG-ARQ.
007400 COPY KINEXCF.
007500 FD  SETLOG-ARQ.
007600 COPY KINSETL.
007700*----------------------------------------------------------------*
007800*    VISAO EM BYTES DO REGISTRO SETLOG - USADA PARA DESPEJAR NO
007900*    CONSOLE O REGISTRO CRU DE UMA SERIE REJEITADA NA VALIDACAO
008000*----------------------------------------------------------------*
008100 01  WRK-SETLOG-BYTES REDEFINES KINSETL-REGISTRO.
008200     05  WRK-SL-BYTE            OCCURS 40 TIMES
008300                                 PIC X(1).
008400 FD  SUGGOUT-ARQ.
008500 COPY KINSUGO.
008600 FD  REPORT-ARQ.
008700 01  WRK-REPORT-REGISTRO.
008800     05  WRK-REPORT-STRING      PIC X(132).
008900 WORKING-STORAGE SECTION.
009000*----------------------------------------------------------------*
009100*    DATA E HORA DO SISTEMA - USADAS NO CABECALHO DO RELATORIO
009200*----------------------------------------------------------------*
009300 COPY KINSYSD.
009400*----------------------------------------------------------------*
009500*    CHAVES DE FIM DE ARQUIVO E DE CONTROLE
009600*----------------------------------------------------------------*
009700 77  WRK-FIM-SETLOG             PIC X(1)  VALUE 'N'.
009800     88  WRK-EOF-SETLOG             VALUE 'S'.
009900 77  WRK-FIM-EXCONFIG           PIC X(1)  VALUE 'N'.
010000     88  WRK-EOF-EXCONFIG           VALUE 'S'.
010100 77  WRK-EXISTE-DETALHE         PIC X(1)  VALUE 'N'.
010200     88  WRK-HOUVE-DETALHE          VALUE 'S'.
010300 77  WRK-I                      PIC 9(3)  COMP VALUE ZERO.
010400 77  WRK-EC-QTDE                PIC 9(3)  COMP VALUE ZERO.
010500 77  WRK-EXERCICIO-CORRENTE     PIC X(20) VALUE SPACES.
010600*----------------------------------------------------------------*
010700*    TABELA DE ACOES SUGERIDAS - USADA PARA LOCALIZAR O INDICE
010800*    DO CONTADOR DE ACAO A INCREMENTAR (POR EXERCICIO E GERAL)
010900*----------------------------------------------------------------*
011000 01  WRK-TAB-ACOES-F.
011100     05  FILLER                 PIC X(12) VALUE 'ADD-WEIGHT  '.
011200     05  FILLER                 PIC X(12) VALUE 'ADD-REPS    '.
011300     05  FILLER                 PIC X(12) VALUE 'STAY        '.
011400     05  FILLER                 PIC X(12) VALUE 'LOWER-REPS  '.
011500     05  FILLER                 PIC X(12) VALUE 'LOWER-WEIGHT'.
011600 01  WRK-TAB-ACOES REDEFINES WRK-TAB-ACOES-F.
011700     05  WRK-NOME-ACAO          OCCURS 5 TIMES
011800                                 PIC X(12).
011900*----------------------------------------------------------------*
012000*    TABELA DE CONFIGURACAO DE EXERCICIO EM MEMORIA - CARREGADA
012100*    UMA VEZ DO EXCONFIG (JA VEM ORDENADA POR EC-NAME) E LIDA
012200*    POR BUSCA BINARIA EM 0007-LOCALIZAR-CONFIG. 500 ENTRADAS
012300*    SAO SUFICIENTES PARA O CATALOGO DE EXERCICIOS DE UMA
012400*    ACADEMIA DE GRANDE PORTE.
012500*----------------------------------------------------------------*
012600 01  WRK-TAB-EXCONFIG.
012700     05  WRK-EC-ENTRY           OCCURS 1 TO 500 TIMES
012800                                 DEPENDING ON WRK-EC-QTDE
012900                                 ASCENDING KEY IS WRK-EC-NOME-TAB
013000                                 INDEXED BY WRK-EC-IDX.
013100         10  WRK-EC-NOME-TAB        PIC X(20).
013200         10  WRK-EC-REP-MIN-TAB     PIC 9(2).
013300         10  WRK-EC-REP-MAX-TAB     PIC 9(2).
013400         10  WRK-EC-RPE-MIN-TAB     PIC 99V9.
013500         10  WRK-EC-RPE-MAX-TAB     PIC 99V9.
013600         10  WRK-EC-INCREMENT-TAB   PIC 9(3)V99.
013700         10  WRK-EC-MAX-JUMP-TAB    PIC 9(3)V99.
013800         10  WRK-EC-REPS-STEP-TAB   PIC 9(1).
013900*----------------------------------------------------------------*
014000*    CONTADORES DE ACAO E REJEITADOS - POR EXERCICIO (ZERADOS NA
014100*    QUEBRA DE CONTROLE) E GERAIS (ACUMULADOS O LOTE INTEIRO)
014200*----------------------------------------------------------------*
014300 01  WRK-CONTADORES-EXERCICIO.
014400     05  WRK-EXE-QTD-ACAO       OCCURS 5 TIMES
014500                                 PIC 9(5) COMP VALUE ZERO.
014600     05  WRK-EXE-QTD-REJEITADOS PIC 9(5) COMP VALUE ZERO.
014700 01  WRK-CONTADORES-GERAL.
014800     05  WRK-GER-QTD-LIDOS      PIC 9(7) COMP VALUE ZERO.
014900     05  WRK-GER-QTD-REJEITADOS PIC 9(7) COMP VALUE ZERO.
015000     05  WRK-GER-QTD-ACAO       OCCURS 5 TIMES
015100                                 PIC 9(7) COMP VALUE ZERO.
015200*----------------------------------------------------------------*
015300*    AREA COMUM DE RESULTADO DO MOTOR (RPE-RULES OU POLITICA DE
015400*    ML) - PREENCHIDA POR 0005A OU 0005B ANTES DE GRAVAR SUGGOUT
015500*----------------------------------------------------------------*
015600 01  WRK-RESULTADO-MOTOR.
015700     05  WRK-RM-ACAO            PIC X(12).
015800     05  WRK-RM-PESO-SAIDA      PIC 9(4)V99.
015900     05  WRK-RM-REPS-SAIDA      PIC 9(2).
016000     05  WRK-RM-RAZAO           PIC X(4).
016100*----------------------------------------------------------------*
016200*    AREA LOCAL DE PARAMETRO PARA A CHAMADA A KIN0005A (RPE-
016300*    RULES, TANTO A VALIDACAO QUANTO A EXECUCAO)
016400*----------------------------------------------------------------*
016500 01  WRK-PARM-RPE-RULES.
016600     05  WRK-RR-OPERACAO        PIC X(4).
016700     05  WRK-RR-UNIDADE         PIC X(2).
016800     05  WRK-RR-PESO-USUARIO    PIC 9(4)V99.
016900     05  WRK-RR-REPS            PIC 9(2).
017000     05  WRK-RR-RPE             PIC 99V9.
017100     05  WRK-RR-VALIDO          PIC X(1).
017200         88  WRK-RR-E-VALIDO        VALUE 'S'.
017300     05  WRK-RR-ACAO-SAIDA      PIC X(12).
017400     05  WRK-RR-PESO-SAIDA      PIC 9(4)V99.
017500     05  WRK-RR-REPS-SAIDA      PIC 9(2).
017600     05  WRK-RR-RAZAO-SAIDA     PIC X(4).
017700*----------------------------------------------------------------*
017800*    AREA LOCAL DE PARAMETRO PARA A CHAMADA A KIN0006A (POLITICA
017900*    DE ML) - VISAO EM BYTES USADA SOMENTE EM DIAGNOSTICO DE
018000*    ERRO GRAVE DE CHAMADA (DESPEJO NO CONSOLE)
018100*----------------------------------------------------------------*
018200 01  WRK-PARM-POLICY-ML.
018300     05  WRK-ML-UNIDADE         PIC X(2).
018400     05  WRK-ML-PESO-USUARIO    PIC 9(4)V99.
018500     05  WRK-ML-REPS            PIC 9(2).
018600     05  WRK-ML-RPE             PIC 99V9.
018700     05  WRK-ML-ACAO-SAIDA      PIC X(12).
018800     05  WRK-ML-PESO-SAIDA      PIC 9(4)V99.
018900     05  WRK-ML-REPS-SAIDA      PIC 9(2).
019000     05  WRK-ML-RAZAO-SAIDA     PIC X(4).
019100 01  WRK-PARM-POLICY-ML-R REDEFINES WRK-PARM-POLICY-ML.
019200     05  WRK-ML-BYTE            OCCURS 37 TIMES
019300                                 PIC X(1).
019400*----------------------------------------------------------------*
019500*    HISTORICO DE SERIES ANTERIORES E ESTADO DO MOTOR DE ML -
019600*    MANTIDOS PELO LOTE E REINICIADOS NA QUEBRA DE CONTROLE
019700*    (0008-QUEBRA-CONTROLE), CONFORME NOTA EM KINMLST.CPY
019800*----------------------------------------------------------------*
019900 COPY KINHIST.
020000 COPY KINMLST.
020100*----------------------------------------------------------------*
020200*    LINHAS DE RELATORIO - LAYOUT DE 132 COLUNAS
020300*----------------------------------------------------------------*
020400 01  WRK-REL-TITULO.
020500     05  FILLER                 PIC X(45) VALUE SPACES.
020600     05  FILLER                 PIC X(37) VALUE
020700         'KINETIQ NEXT-SET PROGRESSION REPORT'.
020800     05  FILLER                 PIC X(50) VALUE SPACES.
020900 01  WRK-REL-SUBTITULO.
021000     05  FILLER                 PIC X(40) VALUE SPACES.
021100     05  FILLER                 PIC X(15) VALUE 'PROCESSADO EM: '.
021200     05  WRK-RT-DIA             PIC 9(2).
021300     05  FILLER                 PIC X(1)  VALUE '/'.
021400     05  WRK-RT-MES             PIC 9(2).
021500     05  FILLER                 PIC X(1)  VALUE '/'.
021600     05  WRK-RT-ANO             PIC 9(4).
021700     05  FILLER                 PIC X(1)  VALUE SPACE.
021800     05  WRK-RT-HORA            PIC 9(2).
021900     05  FILLER                 PIC X(1)  VALUE ':'.
022000     05  WRK-RT-MINUTO          PIC 9(2).
022100     05  FILLER                 PIC X(61) VALUE SPACES.
022200 01  WRK-REL-CAB-COLUNAS.
022300     05  FILLER                 PIC X(20) VALUE 'EXERCICIO'.
022400     05  FILLER                 PIC X(1)  VALUE SPACE.
022500     05  FILLER                 PIC X(8)  VALUE 'PESO'.
022600     05  FILLER                 PIC X(1)  VALUE SPACE.
022700     05  FILLER                 PIC X(3)  VALUE 'REP'.
022800     05  FILLER                 PIC X(1)  VALUE SPACE.
022900     05  FILLER                 PIC X(4)  VALUE 'RPE'.
023000     05  FILLER                 PIC X(1)  VALUE SPACE.
023100     05  FILLER                 PIC X(12) VALUE 'ACAO'.
023200     05  FILLER                 PIC X(1)  VALUE SPACE.
023300     05  FILLER                 PIC X(8)  VALUE 'PROXPESO'.
023400     05  FILLER                 PIC X(1)  VALUE SPACE.
023500     05  FILLER                 PIC X(3)  VALUE 'PRX'.
023600     05  FILLER                 PIC X(1)  VALUE SPACE.
023700     05  FILLER                 PIC X(4)  VALUE 'RAZA'.
023800     05  FILLER                 PIC X(62) VALUE SPACES.
023900 01  WRK-REL-DETALHE.
024000     05  WRK-RD-EXERCICIO       PIC X(20).
024100     05  FILLER                 PIC X(1)  VALUE SPACE.
024200     05  WRK-RD-PESO            PIC ZZZZZ.99.
024300     05  FILLER                 PIC X(1)  VALUE SPACE.
024400     05  WRK-RD-REPS            PIC ZZ9.
024500     05  FILLER                 PIC X(1)  VALUE SPACE.
024600     05  WRK-RD-RPE             PIC Z9.9.
024700     05  FILLER                 PIC X(1)  VALUE SPACE.
024800     05  WRK-RD-ACAO            PIC X(12).
024900     05  FILLER                 PIC X(1)  VALUE SPACE.
025000     05  WRK-RD-PROX-PESO       PIC ZZZZZ.99.
025100     05  FILLER                 PIC X(1)  VALUE SPACE.
025200     05  WRK-RD-PROX-REPS       PIC ZZ9.
025300     05  FILLER                 PIC X(1)  VALUE SPACE.
025400     05  WRK-RD-RAZAO           PIC X(4).
025500     05  FILLER                 PIC X(63) VALUE SPACES.
025600 01  WRK-REL-SUBTOTAL.
025700     05  FILLER                 PIC X(2)  VALUE SPACES.
025800     05  FILLER                 PIC X(9)  VALUE 'EXERCICIO'.
025900     05  FILLER                 PIC X(1)  VALUE SPACE.
026000     05  WRK-RS-EXERCICIO       PIC X(20).
026100     05  FILLER                 PIC X(2)  VALUE SPACES.
026200     05  FILLER                 PIC X(4)  VALUE 'ADDW'.
026300     05  FILLER                 PIC X(1)  VALUE '='.
026400     05  WRK-RS-QTD-ADDW        PIC ZZZ9.
026500     05  FILLER                 PIC X(1)  VALUE SPACE.
026600     05  FILLER                 PIC X(4)  VALUE 'ADDR'.
026700     05  FILLER                 PIC X(1)  VALUE '='.
026800     05  WRK-RS-QTD-ADDR        PIC ZZZ9.
026900     05  FILLER                 PIC X(1)  VALUE SPACE.
027000     05  FILLER                 PIC X(4)  VALUE 'STAY'.
027100     05  FILLER                 PIC X(1)  VALUE '='.
027200     05  WRK-RS-QTD-STAY        PIC ZZZ9.
027300     05  FILLER                 PIC X(1)  VALUE SPACE.
027400     05  FILLER                 PIC X(4)  VALUE 'LOWR'.
027500     05  FILLER                 PIC X(1)  VALUE '='.
027600     05  WRK-RS-QTD-LOWR        PIC ZZZ9.
027700     05  FILLER                 PIC X(1)  VALUE SPACE.
027800     05  FILLER                 PIC X(4)  VALUE 'LOWW'.
027900     05  FILLER                 PIC X(1)  VALUE '='.
028000     05  WRK-RS-QTD-LOWW        PIC ZZZ9.
028100     05  FILLER                 PIC X(1)  VALUE SPACE.
028200     05  FILLER                 PIC X(3)  VALUE 'REJ'.
028300     05  FILLER                 PIC X(1)  VALUE '='.
028400     05  WRK-RS-QTD-REJ         PIC ZZZ9.
028500     05  FILLER                 PIC X(40) VALUE SPACES.
028600 01  WRK-REL-TOTAIS.
028700     05  FILLER                 PIC X(2)  VALUE SPACES.
028800     05  FILLER                 PIC X(15) VALUE 'TOTAIS GERAIS: '.
028900     05  FILLER                 PIC X(4)  VALUE 'LIDO'.
029000     05  FILLER                 PIC X(1)  VALUE '='.
029100     05  WRK-RT-QTD-LIDOS       PIC ZZZZZZ9.
029200     05  FILLER                 PIC X(1)  VALUE SPACE.
029300     05  FILLER                 PIC X(3)  VALUE 'REJ'.
029400     05  FILLER                 PIC X(1)  VALUE '='.
029500     05  WRK-RT-QTD-REJ         PIC ZZZZZZ9.
029600     05  FILLER                 PIC X(1)  VALUE SPACE.
029700     05  FILLER                 PIC X(4)  VALUE 'ADDW'.
029800     05  FILLER                 PIC X(1)  VALUE '='.
029900     05  WRK-RT-QTD-ADDW        PIC ZZZZZZ9.
030000     05  FILLER                 PIC X(1)  VALUE SPACE.
030100     05  FILLER                 PIC X(4)  VALUE 'ADDR'.
030200     05  FILLER                 PIC X(1)  VALUE '='.
030300     05  WRK-RT-QTD-ADDR        PIC ZZZZZZ9.
030400     05  FILLER                 PIC X(1)  VALUE SPACE.
030500     05  FILLER                 PIC X(4)  VALUE 'STAY'.
030600     05  FILLER                 PIC X(1)  VALUE '='.
030700     05  WRK-RT-QTD-STAY        PIC ZZZZZZ9.
030800     05  FILLER                 PIC X(1)  VALUE SPACE.
030900     05  FILLER                 PIC X(4)  VALUE 'LOWR'.
031000     05  FILLER                 PIC X(1)  VALUE '='.
031100     05  WRK-RT-QTD-LOWR        PIC ZZZZZZ9.
031200     05  FILLER                 PIC X(1)  VALUE SPACE.
031300     05  FILLER                 PIC X(4)  VALUE 'LOWW'.
031400     05  FILLER                 PIC X(1)  VALUE '='.
031500     05  WRK-RT-QTD-LOWW        PIC ZZZZZZ9.
031600     05  FILLER                 PIC X(26) VALUE SPACES.
031700 01  WRK-REL-LINHA-BRANCO       PIC X(132) VALUE SPACES.
031800 LINKAGE SECTION.
031900*================================================================*
032000 PROCEDURE DIVISION.
032100*================================================================*
032200
032300*----------------------------------------------------------------*
032400*    PROCESSAMENTO PRINCIPAL DO LOTE
032500*----------------------------------------------------------------*
032600*> cobol-lint CL002 0000-processar
032700 0000-PROCESSAR                  SECTION.
032800*----------------------------------------------------------------*
032900      PERFORM 0001-ABRIR-ARQUIVOS
033000      PERFORM 0003-LER-AJUSTES
033100      PERFORM 0002-LER-CONFIGURACAO
033200      PERFORM 0009-IMPRIMIR-CABECALHO
033300      PERFORM 0004-LER-SETLOG
033400      PERFORM 0005-PROCESSAR-REGISTRO UNTIL WRK-EOF-SETLOG
033500      IF WRK-HOUVE-DETALHE
033600           PERFORM 0011-IMPRIMIR-SUBTOTAL
033700      END-IF
033800      PERFORM 0012-IMPRIMIR-TOTAIS
033900      PERFORM 0013-FECHAR-ARQUIVOS
034000      PERFORM 9999-FINALIZAR
034100      .
034200*----------------------------------------------------------------*
034300*> cobol-lint CL002 0000-end
034400 0000-END.                       EXIT.
034500*----------------------------------------------------------------*
034600
034700*----------------------------------------------------------------*
034800*    ABERTURA DOS ARQUIVOS DO LOTE
034900*----------------------------------------------------------------*
035000 0001-ABRIR-ARQUIVOS             SECTION.
035100*----------------------------------------------------------------*
035200      OPEN INPUT  USERSET-ARQ
035300                  EXCONFIG-ARQ
035400                  SETLOG-ARQ
035500           OUTPUT SUGGOUT-ARQ
035600                  REPORT-ARQ
035700      .
035800*----------------------------------------------------------------*
035900*> cobol-lint CL002 0001-end
036000 0001-END.                       EXIT.
036100*----------------------------------------------------------------*
036200
036300*----------------------------------------------------------------*
036400*    LEITURA DO REGISTRO UNICO DE AJUSTES DO USUARIO (USERSET)
036500*----------------------------------------------------------------*
036600 0003-LER-AJUSTES                SECTION.
036700*----------------------------------------------------------------*
036800      READ USERSET-ARQ
036900          AT END
037000               DISPLAY 'KIN0001A - USERSET SEM REGISTRO - LOTE ABORTADO'
037100               PERFORM 0013-FECHAR-ARQUIVOS
037200               STOP RUN
037300      END-READ
037400      .
037500*----------------------------------------------------------------*
037600*> cobol-lint CL002 0003-end
037700 0003-END.                       EXIT.
037800*----------------------------------------------------------------*
037900
038000*----------------------------------------------------------------*
038100*    CARGA DA TABELA DE CONFIGURACAO DE EXERCICIO EM MEMORIA
038200*----------------------------------------------------------------*
038300 0002-LER-CONFIGURACAO           SECTION.
038400*----------------------------------------------------------------*
038500      MOVE ZERO                  TO WRK-EC-QTDE
038600      PERFORM 0002A-LER-UM-EXCONFIG
038700      PERFORM 0002B-CARREGAR-TABELA UNTIL WRK-EOF-EXCONFIG
038800      .
038900*----------------------------------------------------------------*
039000*> cobol-lint CL002 0002-end
039100 0002-END.                       EXIT.
039200*----------------------------------------------------------------*
039300
039400*----------------------------------------------------------------*
039500*    LEITURA (COM ANTECIPACAO) DE UM REGISTRO DO EXCONFIG
039600*----------------------------------------------------------------*
039700 0002A-LER-UM-EXCONFIG           SECTION.
039800*----------------------------------------------------------------*
039900      READ EXCONFIG-ARQ
040000          AT END
040100               SET WRK-EOF-EXCONFIG TO TRUE
040200      END-READ
040300      .
040400*----------------------------------------------------------------*
040500*> cobol-lint CL002 0002a-end
040600 0002A-END.                      EXIT.
040700*----------------------------------------------------------------*
040800
040900*----------------------------------------------------------------*
041000*    CARREGA UMA ENTRADA DA TABELA (O EXCONFIG JA CHEGA
041100*    ORDENADO POR EC-NAME, SATISFAZENDO A CHAVE ASCENDENTE)
041200*----------------------------------------------------------------*
041300 0002B-CARREGAR-TABELA           SECTION.
041400*----------------------------------------------------------------*
041500      ADD 1                       TO WRK-EC-QTDE
041600      MOVE EC-NAME                TO WRK-EC-NOME-TAB (WRK-EC-QTDE)
041700      MOVE EC-REP-MIN              TO WRK-EC-REP-MIN-TAB (WRK-EC-QTDE)
041800      MOVE EC-REP-MAX              TO WRK-EC-REP-MAX-TAB (WRK-EC-QTDE)
041900      MOVE EC-RPE-MIN               TO WRK-EC-RPE-MIN-TAB (WRK-EC-QTDE)
042000      MOVE EC-RPE-MAX               TO WRK-EC-RPE-MAX-TAB (WRK-EC-QTDE)
042100      MOVE EC-INCREMENT           TO WRK-EC-INCREMENT-TAB (WRK-EC-QTDE)
042200      MOVE EC-MAX-JUMP             TO WRK-EC-MAX-JUMP-TAB (WRK-EC-QTDE)
042300      MOVE EC-REPS-STEP           TO WRK-EC-REPS-STEP-TAB (WRK-EC-QTDE)
042400      PERFORM 0002A-LER-UM-EXCONFIG
042500      .
042600*----------------------------------------------------------------*
042700*> cobol-lint CL002 0002b-end
042800 0002B-END.                      EXIT.
042900*----------------------------------------------------------------*
043000
043100*----------------------------------------------------------------*
043200*    LEITURA (COM ANTECIPACAO) DE UM REGISTRO DO SETLOG
043300*----------------------------------------------------------------*
043400 0004-LER-SETLOG                 SECTION.
043500*----------------------------------------------------------------*
043600      READ SETLOG-ARQ
043700          AT END
043800               SET WRK-EOF-SETLOG TO TRUE
043900      END-READ
044000      .
044100*----------------------------------------------------------------*
044200*> cobol-lint CL002 0004-end
044300 0004-END.                       EXIT.
044400*----------------------------------------------------------------*
044500
044600*----------------------------------------------------------------*
044700*    PROCESSA UM REGISTRO DO SETLOG - QUEBRA DE CONTROLE, MOTOR
044800*    (RPE-RULES OU POLITICA DE ML) E GRAVACAO DA SUGESTAO
044900*----------------------------------------------------------------*
045000 0005-PROCESSAR-REGISTRO         SECTION.
045100*----------------------------------------------------------------*
045200      IF SL-EXERCISE              NOT EQUAL WRK-EXERCICIO-CORRENTE
045300           IF WRK-HOUVE-DETALHE
045400                PERFORM 0011-IMPRIMIR-SUBTOTAL
045500           END-IF
045600           PERFORM 0008-QUEBRA-CONTROLE
045700           MOVE SL-EXERCISE       TO WRK-EXERCICIO-CORRENTE
045800      END-IF
045900
046000      ADD 1                       TO WRK-GER-QTD-LIDOS
046100      PERFORM 0007-LOCALIZAR-CONFIG
046200      PERFORM 0006-VALIDAR-REGISTRO
046300
046400      IF WRK-RR-E-VALIDO
046500           SET WRK-HOUVE-DETALHE  TO TRUE
046600           IF KIN-MODO-ML-LIGADO
046700                PERFORM 0005A-CHAMAR-POLITICA-ML
046800           ELSE
046900                PERFORM 0005B-CHAMAR-RPE-RULES
047000           END-IF
047100           PERFORM 0005C-GRAVAR-SUGESTAO
047200           PERFORM 0005D-ACUMULAR-HISTORICO
047300           PERFORM 0005E-ACUMULAR-CONTADORES
047400      ELSE
047500           SET WRK-HOUVE-DETALHE  TO TRUE
047600           PERFORM 0005F-GRAVAR-REJEITADO
047700           ADD 1                  TO WRK-EXE-QTD-REJEITADOS
047800           ADD 1                  TO WRK-GER-QTD-REJEITADOS
047900      END-IF
048000
048100      PERFORM 0010-IMPRIMIR-DETALHE
048200      PERFORM 0004-LER-SETLOG
048300      .
048400*----------------------------------------------------------------*
048500*> cobol-lint CL002 0005-end
048600 0005-END.                       EXIT.
048700*----------------------------------------------------------------*
048800
048900*----------------------------------------------------------------*
049000*    CHAMA A POLITICA DE ML (KIN0006A) - QUE POR SUA VEZ CAI NO
049100*    RPE-RULES INTERNAMENTE SE AS GUARDAS NAO PASSAREM
049200*----------------------------------------------------------------*
049300 0005A-CHAMAR-POLITICA-ML        SECTION.
049400*----------------------------------------------------------------*
049500      MOVE SL-UNIT                TO WRK-ML-UNIDADE
049600      MOVE SL-WEIGHT              TO WRK-ML-PESO-USUARIO
049700      MOVE SL-REPS                TO WRK-ML-REPS
049800      MOVE SL-RPE                 TO WRK-ML-RPE
049900      CALL 'KIN0006A'             USING WRK-PARM-POLICY-ML
050000                                        KINEXCF-REGISTRO
050100                                        KINUSET-REGISTRO
050200                                        KINHIST-TABELA
050300                                        KINMLST-ESTADO
050400      MOVE WRK-ML-ACAO-SAIDA      TO WRK-RM-ACAO
050500      MOVE WRK-ML-PESO-SAIDA      TO WRK-RM-PESO-SAIDA
050600      MOVE WRK-ML-REPS-SAIDA      TO WRK-RM-REPS-SAIDA
050700      MOVE WRK-ML-RAZAO-SAIDA     TO WRK-RM-RAZAO
050800      .
050900*----------------------------------------------------------------*
051000*> cobol-lint CL002 0005a-end
051100 0005A-END.                      EXIT.
051200*----------------------------------------------------------------*
051300
051400*----------------------------------------------------------------*
051500*    CHAMA O MOTOR DETERMINISTICO RPE-RULES (KIN0005A, OP RUN )
051600*----------------------------------------------------------------*
051700 0005B-CHAMAR-RPE-RULES          SECTION.
051800*----------------------------------------------------------------*
051900      MOVE 'RUN '                 TO WRK-RR-OPERACAO
052000      MOVE SL-UNIT                TO WRK-RR-UNIDADE
052100      MOVE SL-WEIGHT              TO WRK-RR-PESO-USUARIO
052200      MOVE SL-REPS                TO WRK-RR-REPS
052300      MOVE SL-RPE                 TO WRK-RR-RPE
052400      CALL 'KIN0005A'             USING WRK-PARM-RPE-RULES
052500                                        KINEXCF-REGISTRO
052600                                        KINUSET-REGISTRO
052700                                        KINHIST-TABELA
052800      MOVE WRK-RR-ACAO-SAIDA      TO WRK-RM-ACAO
052900      MOVE WRK-RR-PESO-SAIDA      TO WRK-RM-PESO-SAIDA
053000      MOVE WRK-RR-REPS-SAIDA      TO WRK-RM-REPS-SAIDA
053100      MOVE WRK-RR-RAZAO-SAIDA     TO WRK-RM-RAZAO
053200      .
053300*----------------------------------------------------------------*
053400*> cobol-lint CL002 0005b-end
053500 0005B-END.                      EXIT.
053600*----------------------------------------------------------------*
053700
053800*----------------------------------------------------------------*
053900*    GRAVA A SUGESTAO DE PROXIMA SERIE (SERIE VALIDA)
054000*----------------------------------------------------------------*
054100 0005C-GRAVAR-SUGESTAO           SECTION.
054200*----------------------------------------------------------------*
054300      MOVE SL-EXERCISE            TO SG-EXERCISE
054400      MOVE WRK-RM-ACAO            TO SG-ACTION
054500      MOVE WRK-RM-PESO-SAIDA      TO SG-NEXT-WEIGHT
054600      MOVE WRK-RM-REPS-SAIDA      TO SG-NEXT-REPS
054700      MOVE SL-UNIT                TO SG-UNIT
054800      MOVE WRK-RM-RAZAO           TO SG-REASON-CODE
054900      MOVE SPACES                 TO KINSUGO-REGISTRO (47:34)
055000      WRITE KINSUGO-REGISTRO
055100      .
055200*----------------------------------------------------------------*
055300*> cobol-lint CL002 0005c-end
055400 0005C-END.                      EXIT.
055500*----------------------------------------------------------------*
055600
055700*----------------------------------------------------------------*
055800*    ACUMULA A SERIE PROCESSADA NO HISTORICO DO EXERCICIO
055900*    CORRENTE, PARA USO PELAS PROXIMAS SERIES DO MESMO EXERCICIO
056000*----------------------------------------------------------------*
056100 0005D-ACUMULAR-HISTORICO        SECTION.
056200*----------------------------------------------------------------*
056300      IF HIST-QTDE                 LESS 300
056400           ADD 1                   TO HIST-QTDE
056500           MOVE SL-WEIGHT          TO HIST-PESO (HIST-QTDE)
056600           MOVE SL-REPS            TO HIST-REPS (HIST-QTDE)
056700           MOVE SL-RPE             TO HIST-RPE (HIST-QTDE)
056800      END-IF
056900      .
057000*----------------------------------------------------------------*
057100*> cobol-lint CL002 0005d-end
057200 0005D-END.                      EXIT.
057300*----------------------------------------------------------------*
057400
057500*----------------------------------------------------------------*
057600*    ACUMULA OS CONTADORES DE ACAO (POR EXERCICIO E GERAL)
057700*----------------------------------------------------------------*
057800 0005E-ACUMULAR-CONTADORES       SECTION.
057900*----------------------------------------------------------------*
058000      SET WRK-I                   TO 1
058100      PERFORM 0005G-PROCURAR-ACAO
058200          VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I GREATER 5
058300                  OR WRK-NOME-ACAO (WRK-I) EQUAL WRK-RM-ACAO
058400      IF WRK-I                    NOT GREATER 5
058500           ADD 1                  TO WRK-EXE-QTD-ACAO (WRK-I)
058600           ADD 1                  TO WRK-GER-QTD-ACAO (WRK-I)
058700      END-IF
058800      .
058900*----------------------------------------------------------------*
059000*> cobol-lint CL002 0005e-end
059100 0005E-END.                      EXIT.
059200*----------------------------------------------------------------*
059300
059400*----------------------------------------------------------------*
059500*    PASSO NULO DA PROCURA (O TESTE INTEIRO ESTA' NA CLAUSULA
059600*    VARYING/UNTIL DE 0005E) - EXISTE SOMENTE PARA DAR NOME AO
059700*    PERFORM (PROIBIDO PERFORM/END-PERFORM EM LINHA)
059800*----------------------------------------------------------------*
059900 0005G-PROCURAR-ACAO             SECTION.
060000*----------------------------------------------------------------*
060100      CONTINUE
060200      .
060300*----------------------------------------------------------------*
060400*> cobol-lint CL002 0005g-end
060500 0005G-END.                      EXIT.
060600*----------------------------------------------------------------*
060700
060800*----------------------------------------------------------------*
060900*    GRAVA A SUGESTAO REJEITADA (SERIE INVALIDA) - ACAO EM
061000*    BRANCO E RAZAO 'ERR '. DESPEJA O REGISTRO CRU NO CONSOLE
061100*    PARA AUDITORIA DO OPERADOR.
061200*----------------------------------------------------------------*
061300 0005F-GRAVAR-REJEITADO          SECTION.
061400*----------------------------------------------------------------*
061500      MOVE SL-EXERCISE            TO SG-EXERCISE
061600      MOVE SPACES                 TO SG-ACTION
061700      MOVE ZERO                   TO SG-NEXT-WEIGHT
061800      MOVE ZERO                   TO SG-NEXT-REPS
061900      MOVE SL-UNIT                TO SG-UNIT
062000      MOVE 'ERR '                 TO SG-REASON-CODE
062100      MOVE SPACES                 TO KINSUGO-REGISTRO (47:34)
062200      WRITE KINSUGO-REGISTRO
062300      DISPLAY 'KIN0001A - SERIE REJEITADA: ' WRK-SETLOG-BYTES
062400      .
062500*----------------------------------------------------------------*
062600*> cobol-lint CL002 0005f-end
062700 0005F-END.                      EXIT.
062800*----------------------------------------------------------------*
062900
063000*----------------------------------------------------------------*
063100*    VALIDA O REGISTRO CONTRA A CONFIGURACAO DO EXERCICIO
063200*----------------------------------------------------------------*
063300 0006-VALIDAR-REGISTRO           SECTION.
063400*----------------------------------------------------------------*
063500      MOVE 'VLDT'                 TO WRK-RR-OPERACAO
063600      MOVE SL-UNIT                TO WRK-RR-UNIDADE
063700      MOVE SL-WEIGHT              TO WRK-RR-PESO-USUARIO
063800      MOVE SL-REPS                TO WRK-RR-REPS
063900      MOVE SL-RPE                 TO WRK-RR-RPE
064000      CALL 'KIN0005A'             USING WRK-PARM-RPE-RULES
064100                                        KINEXCF-REGISTRO
064200                                        KINUSET-REGISTRO
064300                                        KINHIST-TABELA
064400      .
064500*----------------------------------------------------------------*
064600*> cobol-lint CL002 0006-end
064700 0006-END.                       EXIT.
064800*----------------------------------------------------------------*
064900
065000*----------------------------------------------------------------*
065100*    LOCALIZA A CONFIGURACAO DO EXERCICIO POR BUSCA BINARIA NA
065200*    TABELA EM MEMORIA; SE NAO ENCONTRADA, SINTETIZA UM PADRAO
065300*    (PRESET) CHAMANDO KIN0004A
065400*----------------------------------------------------------------*
065500 0007-LOCALIZAR-CONFIG           SECTION.
065600*----------------------------------------------------------------*
065700      SEARCH ALL WRK-EC-ENTRY
065800          AT END
065900               CALL 'KIN0004A'    USING SL-EXERCISE US-UNIT
066000                                        KINEXCF-REGISTRO
066100          WHEN WRK-EC-NOME-TAB (WRK-EC-IDX) EQUAL SL-EXERCISE
066200               MOVE SL-EXERCISE              TO EC-NAME
066300               MOVE WRK-EC-REP-MIN-TAB (WRK-EC-IDX)
066400                                              TO EC-REP-MIN
066500               MOVE WRK-EC-REP-MAX-TAB (WRK-EC-IDX)
066600                                              TO EC-REP-MAX
066700               MOVE WRK-EC-RPE-MIN-TAB (WRK-EC-IDX)
066800                                              TO EC-RPE-MIN
066900               MOVE WRK-EC-RPE-MAX-TAB (WRK-EC-IDX)
067000                                              TO EC-RPE-MAX
067100               MOVE WRK-EC-INCREMENT-TAB (WRK-EC-IDX)
067200                                              TO EC-INCREMENT
067300               MOVE WRK-EC-MAX-JUMP-TAB (WRK-EC-IDX)
067400                                              TO EC-MAX-JUMP
067500               MOVE WRK-EC-REPS-STEP-TAB (WRK-EC-IDX)
067600                                              TO EC-REPS-STEP
067700      END-SEARCH
067800      .
067900*----------------------------------------------------------------*
068000*> cobol-lint CL002 0007-end
068100 0007-END.                       EXIT.
068200*----------------------------------------------------------------*
068300
068400*----------------------------------------------------------------*
068500*    QUEBRA DE CONTROLE POR EXERCICIO - REINICIA O HISTORICO DE
068600*    SERIES ANTERIORES E O ESTADO DE ML "POR EXERCICIO" (A
068700*    CALIBRACAO DE RPE E' POR EXERCICIO - VER NOTA EM KINMLST).
068800*    OS REGRESSORES ONLINE E O BANDIT (KML-GLOBAL) NAO SAO
068900*    REINICIADOS AQUI - VALEM PARA O LOTE INTEIRO.
069000*----------------------------------------------------------------*
069100 0008-QUEBRA-CONTROLE            SECTION.
069200*----------------------------------------------------------------*
069300      MOVE ZERO                   TO HIST-QTDE
069400      MOVE ZERO                   TO WRK-CONTADORES-EXERCICIO
069500      MOVE SPACES                 TO KML-EXERCICIO-NOME
069600      MOVE 'N'                    TO KML-EXERCICIO-EMBED-OK
069700      MOVE ZERO                   TO KML-CALIB-N
069800      MOVE ZERO                   TO KML-CALIB-BIAS
069900      MOVE ZERO                   TO KML-CALIB-M2
070000      MOVE ZERO                   TO KML-CALIB-VARIANCIA
070100      MOVE 'N'                    TO KML-EXERCICIO-INICIALIZADO
070200      .
070300*----------------------------------------------------------------*
070400*> cobol-lint CL002 0008-end
070500 0008-END.                       EXIT.
070600*----------------------------------------------------------------*
070700
070800*----------------------------------------------------------------*
070900*    IMPRIME O CABECALHO DO RELATORIO (TITULO + COLUNAS)
071000*----------------------------------------------------------------*
071100 0009-IMPRIMIR-CABECALHO         SECTION.
071200*----------------------------------------------------------------*
071300      CALL 'KINSYSDT'             USING KINSYSD-REGISTRO
071400      MOVE KSD-DATA-DIA            TO WRK-RT-DIA
071500      MOVE KSD-DATA-MES            TO WRK-RT-MES
071600      MOVE KSD-DATA-ANO            TO WRK-RT-ANO
071700      MOVE KSD-HORA                TO WRK-RT-HORA
071800      MOVE KSD-MINUTO              TO WRK-RT-MINUTO
071900
072000      DISPLAY WRK-REL-TITULO
072100      MOVE WRK-REL-TITULO          TO WRK-REPORT-STRING
072200      WRITE WRK-REPORT-REGISTRO
072300
072400      DISPLAY WRK-REL-SUBTITULO
072500      MOVE WRK-REL-SUBTITULO       TO WRK-REPORT-STRING
072600      WRITE WRK-REPORT-REGISTRO
072700
072800      DISPLAY WRK-REL-LINHA-BRANCO
072900      MOVE WRK-REL-LINHA-BRANCO    TO WRK-REPORT-STRING
073000      WRITE WRK-REPORT-REGISTRO
073100
073200      DISPLAY WRK-REL-CAB-COLUNAS
073300      MOVE WRK-REL-CAB-COLUNAS     TO WRK-REPORT-STRING
073400      WRITE WRK-REPORT-REGISTRO
073500      .
073600*----------------------------------------------------------------*
073700*> cobol-lint CL002 0009-end
073800 0009-END.                       EXIT.
073900*----------------------------------------------------------------*
074000
074100*----------------------------------------------------------------*
074200*    IMPRIME A LINHA DE DETALHE DA SERIE PROCESSADA (VALIDA OU
074300*    REJEITADA - NESTE CASO SG-ACTION/SG-NEXT-* FICAM EM BRANCO)
074400*----------------------------------------------------------------*
074500 0010-IMPRIMIR-DETALHE           SECTION.
074600*----------------------------------------------------------------*
074700      MOVE SL-EXERCISE             TO WRK-RD-EXERCICIO
074800      MOVE SL-WEIGHT                TO WRK-RD-PESO
074900      MOVE SL-REPS                 TO WRK-RD-REPS
075000      MOVE SL-RPE                  TO WRK-RD-RPE
075100      MOVE SG-ACTION               TO WRK-RD-ACAO
075200      MOVE SG-NEXT-WEIGHT          TO WRK-RD-PROX-PESO
075300      MOVE SG-NEXT-REPS            TO WRK-RD-PROX-REPS
075400      MOVE SG-REASON-CODE          TO WRK-RD-RAZAO
075500
075600      DISPLAY WRK-REL-DETALHE
075700      MOVE WRK-REL-DETALHE         TO WRK-REPORT-STRING
075800      WRITE WRK-REPORT-REGISTRO
075900      .
076000*----------------------------------------------------------------*
076100*> cobol-lint CL002 0010-end
076200 0010-END.                       EXIT.
076300*----------------------------------------------------------------*
076400
076500*----------------------------------------------------------------*
076600*    IMPRIME O SUBTOTAL DO EXERCICIO NA QUEBRA DE CONTROLE
076700*----------------------------------------------------------------*
076800 0011-IMPRIMIR-SUBTOTAL          SECTION.
076900*----------------------------------------------------------------*
077000      MOVE WRK-EXERCICIO-CORRENTE  TO WRK-RS-EXERCICIO
077100      MOVE WRK-EXE-QTD-ACAO (1)    TO WRK-RS-QTD-ADDW
077200      MOVE WRK-EXE-QTD-ACAO (2)    TO WRK-RS-QTD-ADDR
077300      MOVE WRK-EXE-QTD-ACAO (3)    TO WRK-RS-QTD-STAY
077400      MOVE WRK-EXE-QTD-ACAO (4)    TO WRK-RS-QTD-LOWR
077500      MOVE WRK-EXE-QTD-ACAO (5)    TO WRK-RS-QTD-LOWW
077600      MOVE WRK-EXE-QTD-REJEITADOS  TO WRK-RS-QTD-REJ
077700
077800      DISPLAY WRK-REL-SUBTOTAL
077900      MOVE WRK-REL-SUBTOTAL        TO WRK-REPORT-STRING
078000      WRITE WRK-REPORT-REGISTRO
078100      .
078200*----------------------------------------------------------------*
078300*> cobol-lint CL002 0011-end
078400 0011-END.                       EXIT.
078500*----------------------------------------------------------------*
078600
078700*----------------------------------------------------------------*
078800*    IMPRIME OS TOTAIS GERAIS DO LOTE (FIM DE ARQUIVO)
078900*----------------------------------------------------------------*
079000 0012-IMPRIMIR-TOTAIS            SECTION.
079100*----------------------------------------------------------------*
079200      MOVE WRK-GER-QTD-LIDOS       TO WRK-RT-QTD-LIDOS
079300      MOVE WRK-GER-QTD-REJEITADOS  TO WRK-RT-QTD-REJ
079400      MOVE WRK-GER-QTD-ACAO (1)    TO WRK-RT-QTD-ADDW
079500      MOVE WRK-GER-QTD-ACAO (2)    TO WRK-RT-QTD-ADDR
079600      MOVE WRK-GER-QTD-ACAO (3)    TO WRK-RT-QTD-STAY
079700      MOVE WRK-GER-QTD-ACAO (4)    TO WRK-RT-QTD-LOWR
079800      MOVE WRK-GER-QTD-ACAO (5)    TO WRK-RT-QTD-LOWW
079900
080000      DISPLAY WRK-REL-LINHA-BRANCO
080100      MOVE WRK-REL-LINHA-BRANCO    TO WRK-REPORT-STRING
080200      WRITE WRK-REPORT-REGISTRO
080300
080400      DISPLAY WRK-REL-TOTAIS
080500      MOVE WRK-REL-TOTAIS          TO WRK-REPORT-STRING
080600      WRITE WRK-REPORT-REGISTRO
080700      .
080800*----------------------------------------------------------------*
080900*> cobol-lint CL002 0012-end
081000 0012-END.                       EXIT.
081100*----------------------------------------------------------------*
081200
081300*----------------------------------------------------------------*
081400*    FECHAMENTO DOS ARQUIVOS DO LOTE
081500*----------------------------------------------------------------*
081600 0013-FECHAR-ARQUIVOS            SECTION.
081700*----------------------------------------------------------------*
081800      CLOSE USERSET-ARQ
081900            EXCONFIG-ARQ
082000            SETLOG-ARQ
082100            SUGGOUT-ARQ
082200            REPORT-ARQ
082300      .
082400*----------------------------------------------------------------*
082500*> cobol-lint CL002 0013-end
082600 0013-END.                       EXIT.
082700*----------------------------------------------------------------*
082800
082900*----------------------------------------------------------------*
083000*    FINALIZAR PROGRAMA - PROGRAMA PRINCIPAL, DEVOLVE AO S.O.
083100*----------------------------------------------------------------*
083200 9999-FINALIZAR                  SECTION.
083300*----------------------------------------------------------------*
083400      DISPLAY 'KIN0001A - LOTE KINETIQ ENCERRADO'
083500      STOP RUN
083600      .
083700*----------------------------------------------------------------*
083800*> cobol-lint CL002 9999-end
083900 9999-END.                       EXIT.
084000*----------------------------------------------------------------*
