000100******************************************************************
000200* DESCRICAO..: BOOK DE LAYOUT DO ARQUIVO SETLOG (SERIE LOGADA    *
000300*              DE SERIES DE TREINO PARA O MOTOR DE PROGRESSAO)  *
000400* PROGRAMADOR: A.T. CARDOSO                                     *
000500* DATA.......: 06/02/2004                                        *
000600* TAMANHO....: 00040                                             *
000700*----------------------------------------------------------------*
000800* SL-EXERCISE = NOME DO EXERCICIO (CHAVE DE QUEBRA / PESQUISA)  *
000900* SL-WEIGHT   = PESO LEVANTADO NA UNIDADE DO USUARIO            *
001000* SL-REPS     = REPETICOES EXECUTADAS                            *
001100* SL-RPE      = ESFORCO PERCEBIDO (RPE) DE 1,0 A 10,0            *
001200* SL-UNIT     = UNIDADE DO PESO - 'LB' OU 'KG'                   *
001300*----------------------------------------------------------------*
001400* HISTORICO DE ALTERACOES                                        *
001500* 06/02/2004 ATC  CRIACAO DO BOOK                          KIN010*
001600* 14/09/2009 ATC  RPE AMPLIADO PARA 99V9 (ADMITE 10,0)     KIN026*
001700******************************************************************
001800 01  KINSETL-REGISTRO.
001900     05  SL-EXERCISE                PIC X(20).
002000     05  SL-WEIGHT                  PIC 9(4)V99.
002100     05  SL-REPS                    PIC 9(2).
002200     05  SL-RPE                     PIC 99V9.
002300     05  SL-UNIT                    PIC X(2).
002400     05  FILLER                     PIC X(7).
