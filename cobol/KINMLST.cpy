000100******************************************************************
000200* DESCRICAO..: BOOK DE ESTADO DO MOTOR DE APRENDIZADO (ML) DO   *
000300*              SUBSISTEMA KINETIQ - CALIBRACAO RPE, REGRESSORES *
000400*              ONLINE E BANDIT CONTEXTUAL LINUCB.               *
000500*----------------------------------------------------------------*
000600* O GRUPO KML-GLOBAL VALE PARA A EXECUCAO INTEIRA (EMBUTIMENTO   *
000700* DO USUARIO, REGRESSORES ONLINE E BANDIT SAO TREINADOS COM OS   *
000800* DADOS DE TODOS OS EXERCICIOS, JA QUE O VETOR DE ATRIBUTOS      *
000900* TRAZ O EMBUTIMENTO DO EXERCICIO PARA DIFERENCIA-LOS).          *
001000* O GRUPO KML-POR-EXERCICIO VALE SOMENTE PARA O EXERCICIO        *
001100* CORRENTE - COMO O SETLOG CHEGA ORDENADO POR EXERCICIO, OS      *
001200* REGISTROS DE UM MESMO EXERCICIO SAO CONTIGUOS, E O PROGRAMA    *
001300* KIN0001A REINICIA SOMENTE ESTE GRUPO A CADA QUEBRA DE CONTROLE *
001400* (0008-QUEBRA-CONTROLE) - A CALIBRACAO DE RPE E' POR EXERCICIO. *
001500*----------------------------------------------------------------*
001600* HISTORICO DE ALTERACOES                                        *
001700* 19/05/2003 ATC  CRIACAO DO BOOK - CALIBRACAO E BANDIT     KIN052*
001800* 30/03/2007 JRS  ACRESCIDOS OS REGRESSORES ONLINE (LINEAR  KIN058*
001900*                 E LOGISTICO) PARA A POLITICA DE ML.           *
002000* 12/12/2012 ATC  ACRESCIDO O EMBUTIMENTO DO USUARIO E DO   KIN063*
002100*                 EXERCICIO, COM SEMENTE DETERMINISTICA.        *
002200* 08/07/2014 MLF  SEPARADO O ESTADO GLOBAL DO ESTADO POR     KIN071*
002300*                 EXERCICIO PARA A QUEBRA DE CONTROLE NAO       *
002400*                 MAIS APAGAR O BANDIT E OS REGRESSORES.         *
002500* 04/03/2026 ATC  ACRESCIDO KML-BANDIT-AINV-OK/88 (MESMO       KIN093*
002600*                 PADRAO DE KML-USUARIO-EMBED-OK) - AINV NASCIA    *
002700*                 ZERADA E NUNCA VIRAVA IDENTIDADE, TRAVANDO O     *
002800*                 BANDIT NA ACAO 1 PARA SEMPRE (VER KIN0006A).     *
002900******************************************************************
003000 01  KINMLST-ESTADO.
003100     05  KML-SEMENTE-ATUAL              PIC 9(9) COMP.
003200     05  KML-GLOBAL.
003300         10  KML-USUARIO-EMBED-OK       PIC X(1)     VALUE 'N'.
003400             88  KML-USUARIO-JA-SEMEADO      VALUE 'S'.
003500         10  KML-USUARIO-EMBED OCCURS 4 TIMES
003600                                        PIC S9(1)V9(6) COMP-3.
003700         10  KML-LINEAR.
003800             15  KML-LIN-PESO OCCURS 16 TIMES
003900                                    PIC S9(3)V9(6) COMP-3 VALUE ZERO.
004000             15  KML-LIN-VIES       PIC S9(3)V9(6) COMP-3
004100                                                        VALUE ZERO.
004200         10  KML-LOGISTICA.
004300             15  KML-LOG-PESO OCCURS 16 TIMES
004400                                    PIC S9(3)V9(6) COMP-3 VALUE ZERO.
004500             15  KML-LOG-VIES       PIC S9(3)V9(6) COMP-3
004600                                                        VALUE ZERO.
004700         10  KML-BANDIT OCCURS 5 TIMES.
004800             15  KML-BANDIT-ACAO    PIC X(12).
004900             15  KML-BANDIT-AINV-OK PIC X(1)     VALUE 'N'.
005000                 88  KML-BANDIT-JA-SEMEADO           VALUE 'S'.
005100             15  KML-BANDIT-AINV OCCURS 16 TIMES.
005200                 20  KML-BANDIT-AINV-COL OCCURS 16 TIMES
005300                                    PIC S9(2)V9(6) COMP-3 VALUE ZERO.
005400             15  KML-BANDIT-B OCCURS 16 TIMES
005500                                    PIC S9(3)V9(6) COMP-3 VALUE ZERO.
005600     05  KML-POR-EXERCICIO.
005700         10  KML-EXERCICIO-NOME         PIC X(20)    VALUE SPACES.
005800         10  KML-EXERCICIO-EMBED-OK     PIC X(1)     VALUE 'N'.
005900             88  KML-EXERCICIO-JA-SEMEADO    VALUE 'S'.
006000         10  KML-EXERCICIO-EMBED OCCURS 4 TIMES
006100                                        PIC S9(1)V9(6) COMP-3.
006200         10  KML-CALIBRACAO.
006300             15  KML-CALIB-N        PIC 9(6) COMP       VALUE ZERO.
006400             15  KML-CALIB-BIAS     PIC S9(3)V9(6) COMP-3
006500                                                        VALUE ZERO.
006600             15  KML-CALIB-M2       PIC S9(6)V9(6) COMP-3
006700                                                        VALUE ZERO.
006800             15  KML-CALIB-VARIANCIA PIC S9(6)V9(6) COMP-3
006900                                                        VALUE ZERO.
007000         10  KML-EXERCICIO-INICIALIZADO PIC X(1)      VALUE 'N'.
007100             88  KML-JA-INICIALIZADO         VALUE 'S'.
