000100******************************************************************
000200* PROGRAMADOR: J.R. SANTANA                                      *
000300* DATA.......: 14/03/1989                                        *
000400* BOOK DE DATA / HORA DO SISTEMA - USADO NOS CABECALHOS DE       *
000500* RELATORIO DO SUBSISTEMA KINETIQ.                               *
000600* FORMATO: AAAAMMDD - HMMSSSS                                    *
000700*----------------------------------------------------------------*
000800* KSD-DATA-ANO    = ANO DO SISTEMA                               *
000900* KSD-DATA-MES    = MES DO SISTEMA                                *
001000* KSD-DATA-DIA    = DIA DO SISTEMA                                *
001100* KSD-HORA        = HORA DO SISTEMA                               *
001200* KSD-MINUTO      = MINUTO DO SISTEMA                             *
001300*----------------------------------------------------------------*
001400* HISTORICO DE ALTERACOES                                        *
001500* 14/03/1989 JRS  CRIACAO DO BOOK (EX-COD001A)             KIN001*
001600* 02/11/1998 MLF  AJUSTE PARA ANO 2000 - AAAA EM 4 DIGITOS KIN037*
001700******************************************************************
001800 01  KINSYSD-REGISTRO.
001900     05  KSD-DATA.
002000         10 KSD-DATA-ANO            PIC 9(004).
002100         10 KSD-DATA-MES            PIC 9(002).
002200         10 KSD-DATA-DIA            PIC 9(002).
002300     05  KSD-HORA-COMPLETA.
002400         10 KSD-HORA                PIC 9(002).
002500         10 KSD-MINUTO              PIC 9(002).
002600         10 KSD-SEGUNDO             PIC 9(002).
002700         10 KSD-MILESIMO            PIC 9(002).
002800     05  FILLER                     PIC X(010).
