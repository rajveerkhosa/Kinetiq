000100******************************************************************
000200* PROGRAMADOR : A.T. CARDOSO                                     *
000300* INSTALACAO  : SETOR DE PROCESSAMENTO DE DADOS                  *
000400* DATA-ESCRITA: 06/02/2004                                       *
000500* DATA-COMPIL.: (GERADA PELO COMPILADOR)                         *
000600* SEGURANCA   : USO INTERNO                                      *
000700*----------------------------------------------------------------*
000800* OBJETIVO    : SINTETIZAR UM REGISTRO EXERCISE-CONFIG PADRAO    *
000900*               (PRESET) QUANDO O EXERCICIO LOGADO NO SETLOG NAO *
001000*               CONSTA DO ARQUIVO EXCONFIG. CHAMADO POR          *
001100*               KIN0001A NA LOCALIZACAO DA CONFIGURACAO.         *
001200*----------------------------------------------------------------*
001300* HISTORICO DE ALTERACOES                                        *
001400* 06/02/2004 ATC  PROGRAMA ORIGINAL - CLASSIFICACAO "PESADO" KIN010*
001500*                 (AGACHAMENTO/TERRA) E INCREMENTO/SALTO PADRAO   *
001600* 19/05/2003 ATC  ACRESCIDA TABELA DE PRESETS PADRAO POR     KIN052*
001700*                 NOME (SUPINO, DESENVOLVIMENTO, REMADA, ETC)     *
001800* 12/12/2012 ATC  COMPARACAO DE NOME PASSOU A SER            KIN063*
001900*                 CASE-INSENSITIVE (INSPECT CONVERTING)          *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    KIN0004A.
002300 AUTHOR.        A.T. CARDOSO.
002400 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
002500 DATE-WRITTEN.  06/02/2004.
002600 DATE-COMPILED.
002700 SECURITY.      USO INTERNO.
002800*================================================================*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 DATA DIVISION.
003400 FILE SECTION.
003500 WORKING-STORAGE SECTION.
003600
003700 01  WRK-NOME-MAIUSCULO         PIC X(20) VALUE SPACES.
003800*--------------------------------------------------------------*
003900*    REDEFINES DE DEPURACAO - VISAO EM BYTES DO NOME EM CAIXA
004000*    ALTA (CONFERENCIA DE TRACE NA COMPARACAO DE PRESETS)
004100*--------------------------------------------------------------*
004200 01  WRK-NOME-MAIUSCULO-R REDEFINES WRK-NOME-MAIUSCULO.
004300     05  WRK-NOME-BYTE          OCCURS 20 TIMES PIC X(1).
004400 01  WRK-CONTADOR-SUBSTR        PIC 9(2)  COMP VALUE ZERO.
004500 01  WRK-EXERCICIO-PESADO       PIC X(1)  VALUE 'N'.
004600     88  WRK-E-PESADO               VALUE 'S'.
004700
004800*--------------------------------------------------------------*
004900*    TABELA DE PRESETS PADRAO POR NOME (BUSINESS RULES/PRESETS)
005000*--------------------------------------------------------------*
005100 01  WRK-TAB-PRESETS.
005200     05  FILLER.
005300         10  FILLER             PIC X(20) VALUE 'BENCH-PRESS'.
005400         10  FILLER             PIC 9(2)  VALUE 05.
005500         10  FILLER             PIC 9(2)  VALUE 08.
005600     05  FILLER.
005700         10  FILLER             PIC X(20) VALUE 'OVERHEAD-PRESS'.
005800         10  FILLER             PIC 9(2)  VALUE 05.
005900         10  FILLER             PIC 9(2)  VALUE 08.
006000     05  FILLER.
006100         10  FILLER             PIC X(20) VALUE 'BARBELL-ROW'.
006200         10  FILLER             PIC 9(2)  VALUE 06.
006300         10  FILLER             PIC 9(2)  VALUE 10.
006400     05  FILLER.
006500         10  FILLER             PIC X(20) VALUE 'SQUAT'.
006600         10  FILLER             PIC 9(2)  VALUE 05.
006700         10  FILLER             PIC 9(2)  VALUE 08.
006800     05  FILLER.
006900         10  FILLER             PIC X(20) VALUE 'DEADLIFT'.
007000         10  FILLER             PIC 9(2)  VALUE 03.
007100         10  FILLER             PIC 9(2)  VALUE 06.
007200 01  WRK-TAB-PRESETS-R REDEFINES WRK-TAB-PRESETS.
007300     05  WRK-PRESET OCCURS 5 TIMES INDEXED BY WRK-PRESET-IDX.
007400         10  WRK-PRESET-NOME    PIC X(20).
007500         10  WRK-PRESET-REP-MIN PIC 9(2).
007600         10  WRK-PRESET-REP-MAX PIC 9(2).
007700
007800 LINKAGE SECTION.
007900 01  PS-NOME-EXERCICIO          PIC X(20).
008000 01  PS-UNIDADE                 PIC X(2).
008100 COPY KINEXCF.
008200*----------------------------------------------------------------*
008300*    REDEFINES DE DEPURACAO - VISAO EM BYTES DO REGISTRO PADRAO
008400*    DEVOLVIDO A KIN0001A (CONFERENCIA DE TRACE DO PRESET)
008500*----------------------------------------------------------------*
008600 01  KINEXCF-REGISTRO-R REDEFINES KINEXCF-REGISTRO.
008700     05  WRK-EXCF-BYTE          OCCURS 50 TIMES PIC X(1).
008800*================================================================*
008900 PROCEDURE DIVISION USING PS-NOME-EXERCICIO PS-UNIDADE
009000                          KINEXCF-REGISTRO.
009100*================================================================*
009200
009300*----------------------------------------------------------------*
009400*    PROCESSAMENTO PRINCIPAL
009500*----------------------------------------------------------------*
009600*> cobol-lint CL002 0000-processar
009700 0000-PROCESSAR                  SECTION.
009800*----------------------------------------------------------------*
009900      MOVE PS-NOME-EXERCICIO      TO EC-NAME
010000      MOVE PS-NOME-EXERCICIO      TO WRK-NOME-MAIUSCULO
010100      INSPECT WRK-NOME-MAIUSCULO CONVERTING
010200          'abcdefghijklmnopqrstuvwxyz' TO
010300          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
010400
010500      PERFORM 0001-CLASSIFICAR-EXERCICIO
010600      PERFORM 0002-MONTAR-PADRAO
010700      PERFORM 9999-FINALIZAR
010800      .
010900*----------------------------------------------------------------*
011000*> cobol-lint CL002 0000-end
011100 0000-END.                       EXIT.
011200*----------------------------------------------------------------*
011300
011400*----------------------------------------------------------------*
011500*    CLASSIFICAR SE O EXERCICIO E' "PESADO" (INFERIOR PESADO) -
011600*    NOME CONTEM "DEAD" (TERRA) OU "SQUAT" (AGACHAMENTO)
011700*----------------------------------------------------------------*
011800 0001-CLASSIFICAR-EXERCICIO      SECTION.
011900*----------------------------------------------------------------*
012000      MOVE 'N'                    TO WRK-EXERCICIO-PESADO
012100      MOVE ZERO                   TO WRK-CONTADOR-SUBSTR
012200      INSPECT WRK-NOME-MAIUSCULO TALLYING WRK-CONTADOR-SUBSTR
012300          FOR ALL 'DEAD'
012400      IF WRK-CONTADOR-SUBSTR      GREATER ZERO
012500           SET WRK-E-PESADO       TO TRUE
012600      ELSE
012700           MOVE ZERO              TO WRK-CONTADOR-SUBSTR
012800           INSPECT WRK-NOME-MAIUSCULO TALLYING WRK-CONTADOR-SUBSTR
012900               FOR ALL 'SQUAT'
013000           IF WRK-CONTADOR-SUBSTR  GREATER ZERO
013100                SET WRK-E-PESADO  TO TRUE
013200           END-IF
013300      END-IF
013400      .
013500*----------------------------------------------------------------*
013600*> cobol-lint CL002 0001-end
013700 0001-END.                       EXIT.
013800*----------------------------------------------------------------*
013900
014000*----------------------------------------------------------------*
014100*    MONTAR O REGISTRO DE CONFIGURACAO PADRAO (PRESET)
014200*----------------------------------------------------------------*
014300 0002-MONTAR-PADRAO              SECTION.
014400*----------------------------------------------------------------*
014500      MOVE 5                      TO EC-REP-MIN
014600      MOVE 8                      TO EC-REP-MAX
014700      SET WRK-PRESET-IDX          TO 1
014800      SEARCH WRK-PRESET
014900          AT END
015000               CONTINUE
015100          WHEN WRK-PRESET-NOME (WRK-PRESET-IDX) EQUAL
015200                                 WRK-NOME-MAIUSCULO
015300               MOVE WRK-PRESET-REP-MIN (WRK-PRESET-IDX)
015400                                 TO EC-REP-MIN
015500               MOVE WRK-PRESET-REP-MAX (WRK-PRESET-IDX)
015600                                 TO EC-REP-MAX
015700      END-SEARCH
015800
015900      MOVE 070                    TO EC-RPE-MIN
016000      MOVE 090                    TO EC-RPE-MAX
016100      MOVE 1                      TO EC-REPS-STEP
016200
016300      IF WRK-E-PESADO
016400           IF PS-UNIDADE          EQUAL 'KG'
016500                MOVE 2.50         TO EC-INCREMENT
016600                MOVE 7.50         TO EC-MAX-JUMP
016700           ELSE
016800                MOVE 5.00         TO EC-INCREMENT
016900                MOVE 15.00        TO EC-MAX-JUMP
017000           END-IF
017100      ELSE
017200           IF PS-UNIDADE          EQUAL 'KG'
017300                MOVE 1.25         TO EC-INCREMENT
017400                MOVE 5.00         TO EC-MAX-JUMP
017500           ELSE
017600                MOVE 2.50         TO EC-INCREMENT
017700                MOVE 10.00        TO EC-MAX-JUMP
017800           END-IF
017900      END-IF
018000      .
018100*----------------------------------------------------------------*
018200*> cobol-lint CL002 0002-end
018300 0002-END.                       EXIT.
018400*----------------------------------------------------------------*
018500
018600*----------------------------------------------------------------*
018700*    FINALIZAR PROGRAMA
018800*----------------------------------------------------------------*
018900 9999-FINALIZAR                  SECTION.
019000*----------------------------------------------------------------*
019100      GOBACK
019200      .
019300*----------------------------------------------------------------*
019400*> cobol-lint CL002 9999-end
019500 9999-END.                       EXIT.
019600*----------------------------------------------------------------*
