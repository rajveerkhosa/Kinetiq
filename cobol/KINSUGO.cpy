000100******************************************************************
000200* DESCRICAO..: BOOK DE LAYOUT DO ARQUIVO SUGGOUT (SUGESTAO DE   *
000300*              PROXIMA SERIE GERADA PELO MOTOR DE PROGRESSAO)  *
000400* PROGRAMADOR: A.T. CARDOSO                                     *
000500* DATA.......: 06/02/2004                                        *
000600* TAMANHO....: 00080                                             *
000700*----------------------------------------------------------------*
000800* SG-EXERCISE    = NOME DO EXERCICIO                             *
000900* SG-ACTION      = ACAO SUGERIDA (VER 88-NIVEIS ABAIXO)          *
001000* SG-NEXT-WEIGHT = PROXIMO PESO SUGERIDO, UNIDADE DO USUARIO     *
001100* SG-NEXT-REPS   = PROXIMA QUANTIDADE DE REPETICOES SUGERIDA     *
001200* SG-UNIT        = UNIDADE DO PESO - 'LB' OU 'KG'                *
001300* SG-REASON-CODE = CODIGO DO RAMO DE REGRA QUE GEROU A SUGESTAO  *
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES                                        *
001600* 06/02/2004 ATC  CRIACAO DO BOOK                          KIN010*
001700* 11/08/2015 JRS  ACRESCIDOS OS 88-NIVEIS DE SG-ACTION E     KIN044*
001800*                 DE SG-REASON-CODE PARA FACILITAR TESTE.        *
001900******************************************************************
002000 01  KINSUGO-REGISTRO.
002100     05  SG-EXERCISE                PIC X(20).
002200     05  SG-ACTION                  PIC X(12).
002300         88  SG-ACAO-ADD-WEIGHT         VALUE 'ADD-WEIGHT  '.
002400         88  SG-ACAO-ADD-REPS           VALUE 'ADD-REPS    '.
002500         88  SG-ACAO-STAY               VALUE 'STAY        '.
002600         88  SG-ACAO-LOWER-REPS         VALUE 'LOWER-REPS  '.
002700         88  SG-ACAO-LOWER-WEIGHT       VALUE 'LOWER-WEIGHT'.
002800     05  SG-NEXT-WEIGHT             PIC 9(4)V99.
002900     05  SG-NEXT-REPS               PIC 9(2).
003000     05  SG-UNIT                    PIC X(2).
003100     05  SG-REASON-CODE             PIC X(4).
003200         88  SG-RAZAO-REJEITADO         VALUE 'ERR '.
003300     05  FILLER                     PIC X(34).
